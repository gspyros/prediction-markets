000100******************************************************************
000200*                A R C H I V O   D E   P A G O S                 *
000300*   ARCHIVO   : PAYFIL                                           *
000400*   CONTIENE  : UN REGISTRO POR PAGO DE LIQUIDACION DE MERCADO   *
000500*   LLAVE     : NINGUNA, SECUENCIAL, AGRUPADO POR MERCADO        *
000600*   HECHO:   PEDR  08/1991  -- ALTA INICIAL DEL ARCHIVO          *
000700******************************************************************
000800 01  REG-PAYFIL.
000900     02  PAYF-MERCADO-ID            PIC 9(05).
001000     02  PAYF-USUARIO-ID            PIC 9(05).
001100     02  PAYF-MONTO                 PIC S9(09)V99.
001200     02  PAYF-ESTADO                PIC X(09).
001300         88  PAYF-EST-PENDIENTE               VALUE 'PENDING'.
001400         88  PAYF-EST-PAGADO                  VALUE 'PAID'.
001500         88  PAYF-EST-CANCELADO                VALUE 'CANCELLED'.
001600     02  FILLER                     PIC X(13).
