000100******************************************************************
000200*                 M A E S T R O   D E   M E R C A D O S          *
000300*   ARCHIVO   : MKTFIL                                           *
000400*   CONTIENE  : UN REGISTRO POR CADA MERCADO DE PREDICCION       *
000500*   LLAVE     : MKTF-ID (ASCENDENTE)                             *
000600*   HECHO:   PEDR  05/1991  -- ALTA INICIAL DEL MAESTRO          *
000700******************************************************************
000800 01  REG-MKTFIL.
000900     02  MKTF-ID                    PIC 9(05).
001000     02  MKTF-NOMBRE                PIC X(30).
001100     02  MKTF-MONEDA                PIC X(03).
001200         88  MKTF-MON-TOK                     VALUE 'TOK'.
001300         88  MKTF-MON-EUR                     VALUE 'EUR'.
001400         88  MKTF-MON-USD                     VALUE 'USD'.
001500         88  MKTF-MON-GBP                     VALUE 'GBP'.
001600     02  MKTF-FONDOS-INICIALES      PIC S9(07)V99.
001700     02  MKTF-VALOR-INICIAL-SI      PIC S9(01)V99.
001800     02  MKTF-ESTADO                PIC X(09).
001900         88  MKTF-PENDIENTE                   VALUE 'PENDING'.
002000         88  MKTF-ABIERTO                     VALUE 'OPEN'.
002100         88  MKTF-SUSPENDIDO                  VALUE 'SUSPENDED'.
002200         88  MKTF-CERRADO                     VALUE 'CLOSED'.
002300         88  MKTF-LIQUIDADO                   VALUE 'SETTLED'.
002400     02  MKTF-FECHA-APERTURA        PIC 9(08).
002500     02  MKTF-FECHA-APERTURA-R REDEFINES
002600         MKTF-FECHA-APERTURA.
002700         03  MKTF-ANIO-APERTURA     PIC 9(04).
002800         03  MKTF-MES-APERTURA      PIC 9(02).
002900         03  MKTF-DIA-APERTURA      PIC 9(02).
003000     02  MKTF-HORA-APERTURA         PIC 9(06).
003100     02  MKTF-FECHA-CIERRE          PIC 9(08).
003200     02  MKTF-FECHA-CIERRE-R REDEFINES
003300         MKTF-FECHA-CIERRE.
003400         03  MKTF-ANIO-CIERRE       PIC 9(04).
003500         03  MKTF-MES-CIERRE        PIC 9(02).
003600         03  MKTF-DIA-CIERRE        PIC 9(02).
003700     02  MKTF-HORA-CIERRE           PIC 9(06).
003800     02  MKTF-TRANSACC-EJECUTADAS   PIC 9(07).
003900     02  MKTF-INSTR-RESULTADO       PIC 9(05).
004000     02  FILLER                     PIC X(10).
