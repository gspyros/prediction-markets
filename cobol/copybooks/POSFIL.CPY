000100******************************************************************
000200*                M A E S T R O   D E   P O S I C I O N E S       *
000300*   ARCHIVO   : POSFIL                                           *
000400*   CONTIENE  : SALDO DE CADA USUARIO EN CADA INSTRUMENTO        *
000500*   LLAVE     : POSF-USUARIO-ID + POSF-INSTR-ID (ASCENDENTE)     *
000600*   HECHO:   PEDR  05/1991  -- ALTA INICIAL DEL MAESTRO          *
000700******************************************************************
000800 01  REG-POSFIL.
000900     02  POSF-USUARIO-ID            PIC 9(05).
001000     02  POSF-INSTR-ID              PIC 9(05).
001100     02  POSF-SALDO                 PIC S9(09)V99.
001200     02  POSF-SALDO-R REDEFINES POSF-SALDO.
001300         03  POSF-SALDO-ENTERO      PIC S9(09).
001400         03  POSF-SALDO-DECIMAL     PIC 9(02).
001500     02  FILLER                     PIC X(12).
