000100******************************************************************
000200*        A R C H I V O   H I S T O R I C O   D E   P R E C I O   *
000300*   ARCHIVO   : HPRFIL                                           *
000400*   CONTIENE  : UN REGISTRO POR CADA CAMBIO DE PRECIO GRABADO    *
000500*   LLAVE     : NINGUNA, SECUENCIAL, SOLO AGREGA (APPEND)        *
000600*   HECHO:   PEDR  05/1991  -- ALTA INICIAL DEL ARCHIVO          *
000700******************************************************************
000800 01  REG-HPRFIL.
000900     02  HPRF-INSTR-ID              PIC 9(05).
001000     02  HPRF-HORA-MERCADO          PIC 9(09).
001100     02  HPRF-PRECIO                PIC S9(03)V99.
001200     02  HPRF-ORIGEN                PIC X(10).
001300         88  HPRF-ORI-INICIAL                 VALUE 'INITIAL'.
001400         88  HPRF-ORI-NEGOCIACION              VALUE 'TRADING'.
001500         88  HPRF-ORI-LIQUIDACION             VALUE 'SETTLEMENT'.
001600     02  FILLER                     PIC X(10).
