000100******************************************************************
000200*              A R C H I V O   D E   O R D E N E S               *
000300*   ARCHIVO   : TRDIN                                            *
000400*   CONTIENE  : ORDENES DE COMPRA/VENTA PENDIENTES DE PROCESAR   *
000500*   LLAVE     : NINGUNA, SECUENCIAL EN ORDEN DE LLEGADA          *
000600*   HECHO:   PEDR  06/1991  -- ALTA INICIAL DEL ARCHIVO          *
000700******************************************************************
000800 01  REG-TRDIN.
000900     02  TRDI-ID                    PIC 9(07).
001000     02  TRDI-USUARIO-ID            PIC 9(05).
001100     02  TRDI-INSTR-ID              PIC 9(05).
001200     02  TRDI-ACCIONES              PIC S9(05).
001300     02  TRDI-TIPO                  PIC X(04).
001400         88  TRDI-ES-COMPRA                   VALUE 'BUY'.
001500         88  TRDI-ES-VENTA                    VALUE 'SELL'.
001600     02  TRDI-HORA-MERCADO          PIC 9(09).
001700     02  TRDI-ESTADO                PIC X(08).
001800         88  TRDI-EST-PENDIENTE               VALUE 'PENDING'.
001900         88  TRDI-EST-EJECUTADA               VALUE 'EXECUTED'.
002000         88  TRDI-EST-FALLIDA                 VALUE 'FAILED'.
002100     02  TRDI-PRECIO-COBRADO        PIC S9(07)V99.
002200     02  FILLER                     PIC X(07).
