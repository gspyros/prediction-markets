000100******************************************************************
000200*               M A E S T R O   D E   I N S T R U M E N T O S    *
000300*   ARCHIVO   : INSFIL                                           *
000400*   CONTIENE  : UN REGISTRO POR INSTRUMENTO (SI/NO/EFECTIVO)     *
000500*   LLAVE     : INSF-MERCADO-ID + INSF-ID (ASCENDENTE)           *
000600*   HECHO:   PEDR  05/1991  -- ALTA INICIAL DEL MAESTRO          *
000700******************************************************************
000800 01  REG-INSFIL.
000900     02  INSF-ID                    PIC 9(05).
001000     02  INSF-NOMBRE                PIC X(10).
001100         88  INSF-ES-SI                       VALUE 'Yes'.
001200         88  INSF-ES-NO                       VALUE 'No'.
001300         88  INSF-ES-EFECTIVO                 VALUE 'Cash'.
001400     02  INSF-MERCADO-ID            PIC 9(05).
001500     02  INSF-PRECIO                PIC S9(03)V99.
001600     02  INSF-PRECIO-R REDEFINES INSF-PRECIO.
001700         03  INSF-PRECIO-SIGNO      PIC X(01).
001800         03  INSF-PRECIO-VALOR      PIC 9(04)V99.
001900     02  INSF-HORA-ACT-PRECIO       PIC 9(09).
002000     02  INSF-PRECIO-INICIAL        PIC S9(03)V99.
002100     02  INSF-PRECIO-LIQUIDACION    PIC S9(03)V99.
002200     02  INSF-BANDERA-NEGOCIABLE    PIC X(01).
002300         88  INSF-NEGOCIABLE                  VALUE 'Y'.
002400         88  INSF-NO-NEGOCIABLE               VALUE 'N'.
002500     02  FILLER                     PIC X(08).
