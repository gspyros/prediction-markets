000100******************************************************************
000200*   COPY FSECOM -- GRUPO FSE-XXXX (FILE STATUS EXTENDED)         *
000300*   SE INCLUYE CON REPLACING EN CADA ARCHIVO QUE LO REQUIERE     *
000400*   HECHO:   EEDR  01/1998  -- ESTANDARIZACION DE ERRORES DE E/S *
000500******************************************************************
000600 01  FSE-XXXX.
000700     02  FSE-RETURN              PIC S9(04) COMP-5 VALUE ZEROS.
000800     02  FSE-FUNCTION            PIC S9(04) COMP-5 VALUE ZEROS.
000900     02  FSE-FEEDBACK            PIC S9(04) COMP-5 VALUE ZEROS.
