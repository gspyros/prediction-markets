000100******************************************************************
000200*          A R C H I V O   D E   O R D E N E S   P R O C E S     *
000300*   ARCHIVO   : TRDOUT                                           *
000400*   CONTIENE  : ORDEN YA PROCESADA + METADATOS DE EJECUCION      *
000500*   LLAVE     : NINGUNA, SECUENCIAL, UN REGISTRO POR ORDEN       *
000600*   HECHO:   PEDR  06/1991  -- ALTA INICIAL DEL ARCHIVO          *
000700******************************************************************
000800 01  REG-TRDOUT.
000900     02  TRDO-DATOS-ORDEN.
001000         03  TRDO-ID                PIC 9(07).
001100         03  TRDO-USUARIO-ID        PIC 9(05).
001200         03  TRDO-INSTR-ID          PIC 9(05).
001300         03  TRDO-ACCIONES          PIC S9(05).
001400         03  TRDO-TIPO              PIC X(04).
001500         03  TRDO-HORA-MERCADO      PIC 9(09).
001600         03  TRDO-ESTADO            PIC X(08).
001700             88  TRDO-EST-PENDIENTE           VALUE 'PENDING'.
001800             88  TRDO-EST-EJECUTADA           VALUE 'EXECUTED'.
001900             88  TRDO-EST-FALLIDA             VALUE 'FAILED'.
002000         03  TRDO-PRECIO-COBRADO    PIC S9(07)V99.
002100     02  TRDO-METADATOS.
002200         03  TMDO-CAJA-ANTES        PIC S9(09)V99.
002300         03  TMDO-CAJA-DESPUES      PIC S9(09)V99.
002400         03  TMDO-ACCIONES-ANTES    PIC S9(09).
002500         03  TMDO-ACCIONES-DESPUES  PIC S9(09).
002600     02  FILLER                     PIC X(10).
