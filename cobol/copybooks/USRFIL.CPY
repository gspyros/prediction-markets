000100******************************************************************
000200*                   M A E S T R O   D E   U S U A R I O S        *
000300*   ARCHIVO   : USRFIL                                           *
000400*   CONTIENE  : CATALOGO DE USUARIOS QUE OPERAN EN LOS MERCADOS  *
000500*   LLAVE     : USRF-ID (ASCENDENTE)                             *
000600*   HECHO:   PEDR  05/1991  -- ALTA INICIAL DEL MAESTRO          *
000700******************************************************************
000800 01  REG-USRFIL.
000900     02  USRF-ID                    PIC 9(05).
001000     02  USRF-NOMBRE-USUARIO        PIC X(20).
001100     02  FILLER                     PIC X(15).
