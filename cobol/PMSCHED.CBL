000100******************************************************************
000200*                                                                *
000300*  PROGRAMA    : PMSCHED                                        *
000400*  SISTEMA     : MERCADOS DE PREDICCION                         *
000500*  PROCESO     : MCP - APERTURA Y CIERRE DE MERCADOS             *
000600*                                                                *
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    PMSCHED.
001000 AUTHOR.        ERICK RAMIREZ.
001100 INSTALLATION.  BANCO INDUSTRIAL S.A.
001200 DATE-WRITTEN.  22/04/1991.
001300 DATE-COMPILED.
001400 SECURITY.      CONFIDENCIAL.
001500******************************************************************
001600*  BITACORA DE CAMBIOS                                          *
001700******************************************************************
001800* 22/04/1991  PEDR  TKT-00151  PROGRAMA ORIGINAL. ABRE Y CIERRA  *
001900*                    MERCADOS DE ACUERDO A FECHA/HORA DE CORRIDA *
002000* 09/11/1991  PEDR  TKT-00168  SE AGREGA CALCULO DE SEGUNDOS     *
002100*                    TRANSCURRIDOS DESDE LA APERTURA             *
002200* 17/06/1994  MALV  TKT-00311  SE EXCLUYEN MERCADOS SUSPENDIDOS  *
002300*                    DEL PROCESO DE EVALUACION DE ESTADO        *
002400* 03/02/1997  MALV  TKT-00402  SE CORRIGE CALCULO DE DIAS EN     *
002500*                    ANIOS BISIESTOS (DIVIDE ... REMAINDER)     *
002600* 14/12/1998  JCOR  TKT-00455  AJUSTE PARA ANIO 2000 - SE        *
002700*                    VERIFICO CAMPO WKS-SYSIN-ANIO A 4 DIGITOS  *
002800* 28/01/1999  JCOR  TKT-00461  PRUEBAS FIN DE SIGLO SOBRE        *
002900*                    WKS-TABLA-DIAS-ACUM - SIN HALLAZGOS         *
003000* 30/08/2002  EEDR  TKT-00717  SE AGREGA REPORTE DE MERCADOS     *
003100*                    CON CAMBIO DE ESTADO EN LA CORRIDA          *
003200* 22/02/2011  EEDR  TKT-01108  REVISION GENERAL DE ESTANDARES    *
003300*                    DE PROGRAMACION DEL DEPARTAMENTO            *
003400******************************************************************
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SOURCE-COMPUTER.  IBM-370.
003800 OBJECT-COMPUTER.  IBM-370.
003900 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200     SELECT MKTFILI  ASSIGN TO MKTFILI
004300         ORGANIZATION IS SEQUENTIAL
004400         FILE STATUS IS FS-MKTFILI FSE-MKTFILI.
004500
004600     SELECT MKTFILO  ASSIGN TO MKTFILO
004700         ORGANIZATION IS SEQUENTIAL
004800         FILE STATUS IS FS-MKTFILO FSE-MKTFILO.
004900
005000 DATA DIVISION.
005100 FILE SECTION.
005200 FD  MKTFILI
005300     RECORDING MODE IS F
005400     LABEL RECORDS ARE STANDARD.
005500 01  REG-MKTFILI.
005600     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILI
005700                            MKTF- BY MKII-.
005800
005900 FD  MKTFILO
006000     RECORDING MODE IS F
006100     LABEL RECORDS ARE STANDARD.
006200 01  REG-MKTFILO.
006300     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILO
006400                            MKTF- BY MKOO-.
006500
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800*    AREAS DE CONTROL DE ARCHIVOS                               *
006900*---------------------------------------------------------------*
007000 01  WKS-AREA-CONTROL.
007100     02  WKS-EOF-MKTFILI        PIC X(01)   VALUE 'N'.
007200         88  WKS-FIN-MKTFILI               VALUE 'S'.
007300     02  WKS-CONT-LEIDOS        PIC 9(07)   COMP VALUE ZEROS.
007400     02  WKS-CONT-ABIERTOS      PIC 9(07)   COMP VALUE ZEROS.
007500     02  WKS-CONT-CERRADOS      PIC 9(07)   COMP VALUE ZEROS.
007600     02  WKS-CONT-SUSPENDIDOS   PIC 9(07)   COMP VALUE ZEROS.
007700     02  WKS-CONT-SIN-CAMBIO    PIC 9(07)   COMP VALUE ZEROS.
007800     02  FILLER                 PIC X(04).
007900
008000 01  PROGRAMA                   PIC X(08)   VALUE 'PMSCHED'.
008100 01  ARCHIVO                    PIC X(08).
008200 01  ACCION                     PIC X(08).
008300 01  LLAVE                      PIC X(15).
008400 01  FS-MKTFILI                 PIC 9(02)   VALUE ZEROS.
008500 01  FS-MKTFILO                 PIC 9(02)   VALUE ZEROS.
008600
008700 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILI.
008800 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILO.
008900
009000*---------------------------------------------------------------*
009100*    FECHA Y HORA DE CORRIDA - RECIBIDA DE SYSIN                *
009200*    FORMATO AAAAMMDDHHMMSS                                     *
009300*---------------------------------------------------------------*
009400 01  WKS-SYSIN-FECHA-HORA        PIC 9(14).
009500 01  WKS-SYSIN-FH-R REDEFINES WKS-SYSIN-FECHA-HORA.
009600     02  WKS-SYSIN-ANIO          PIC 9(04).
009700     02  WKS-SYSIN-MES           PIC 9(02).
009800     02  WKS-SYSIN-DIA           PIC 9(02).
009900     02  WKS-SYSIN-HH            PIC 9(02).
010000     02  WKS-SYSIN-MM            PIC 9(02).
010100     02  WKS-SYSIN-SS            PIC 9(02).
010200
010300*---------------------------------------------------------------*
010400*    TABLA DE DIAS ACUMULADOS POR MES (ANIO NO BISIESTO)        *
010500*---------------------------------------------------------------*
010600 01  WKS-TABLA-DIAS-ACUM-INI.
010700     02  FILLER                  PIC 9(03)  VALUE 000.
010800     02  FILLER                  PIC 9(03)  VALUE 031.
010900     02  FILLER                  PIC 9(03)  VALUE 059.
011000     02  FILLER                  PIC 9(03)  VALUE 090.
011100     02  FILLER                  PIC 9(03)  VALUE 120.
011200     02  FILLER                  PIC 9(03)  VALUE 151.
011300     02  FILLER                  PIC 9(03)  VALUE 181.
011400     02  FILLER                  PIC 9(03)  VALUE 212.
011500     02  FILLER                  PIC 9(03)  VALUE 243.
011600     02  FILLER                  PIC 9(03)  VALUE 273.
011700     02  FILLER                  PIC 9(03)  VALUE 304.
011800     02  FILLER                  PIC 9(03)  VALUE 334.
011900 01  WKS-TABLA-DIAS-ACUM REDEFINES WKS-TABLA-DIAS-ACUM-INI.
012000     02  WKS-DIAS-ACUM           PIC 9(03)  OCCURS 12 TIMES.
012100
012200*---------------------------------------------------------------*
012300*    CAMPOS DE TRABAJO PARA CALCULO DE SEGUNDOS ABSOLUTOS       *
012400*---------------------------------------------------------------*
012500 01  WKS-CAMPOS-CALCULO-FECHA.
012600     02  WKS-CALC-ANIO           PIC 9(04).
012700     02  WKS-CALC-MES            PIC 9(02).
012800     02  WKS-CALC-DIA            PIC 9(02).
012900     02  WKS-CALC-HH             PIC 9(02).
013000     02  WKS-CALC-MM             PIC 9(02).
013100     02  WKS-CALC-SS             PIC 9(02).
013200     02  WKS-CALC-RESTO-4        PIC 9(03)  COMP.
013300     02  WKS-CALC-RESTO-100      PIC 9(03)  COMP.
013400     02  WKS-CALC-RESTO-400      PIC 9(03)  COMP.
013500     02  WKS-CALC-DIVIDENDO      PIC 9(07)  COMP.
013600     02  WKS-INDICADOR-BISIESTO  PIC X(01).
013700         88  WKS-ANIO-BISIESTO              VALUE 'S'.
013800         88  WKS-ANIO-NO-BISIESTO           VALUE 'N'.
013900     02  WKS-DIAS-TOTALES        PIC 9(09)  COMP.
014000     02  WKS-SEGUNDOS-TOTAL      PIC S9(11) COMP.
014100     02  FILLER                  PIC X(04).
014200
014300 01  WKS-SEGUNDOS-MERCADO.
014400     02  WKS-SEG-APERTURA        PIC S9(11) COMP.
014500     02  WKS-SEG-CIERRE          PIC S9(11) COMP.
014600     02  WKS-SEG-ACTUAL          PIC S9(11) COMP.
014700     02  WKS-SEG-TRANSCURRIDOS   PIC S9(11) COMP.
014800     02  WKS-SEG-TRANSC-EDITA    PIC S9(11).
014900     02  WKS-SEG-TRANSC-EDITA-R REDEFINES WKS-SEG-TRANSC-EDITA.
015000         03  WKS-SEG-TRANSC-SIGNO     PIC X(01).
015100         03  WKS-SEG-TRANSC-VALOR     PIC 9(10).
015200     02  FILLER                  PIC X(04).
015300
015400 01  WKS-INDICADOR-CAMBIO        PIC X(01)   VALUE 'N'.
015500     88  WKS-HUBO-CAMBIO                     VALUE 'S'.
015600
015700 PROCEDURE DIVISION.
015800*---------------------------------------------------------------*
015900*    RUTINA PRINCIPAL                                           *
016000*---------------------------------------------------------------*
016100 000-PROCESO.
016200     PERFORM 100-INICIO            THRU 100-INICIO-E.
016300     PERFORM 200-LEE-MERCADO       THRU 200-LEE-MERCADO-E.
016400     PERFORM 300-EVALUA-MERCADO    THRU 300-EVALUA-MERCADO-E
016500         UNTIL WKS-FIN-MKTFILI.
016600     PERFORM 900-ESTADISTICAS      THRU 900-ESTADISTICAS-E.
016700     PERFORM 950-CIERRA-ARCHIVOS   THRU 950-CIERRA-ARCHIVOS-E.
016800     GOBACK.
016900 000-PROCESO-E.
017000     EXIT.
017100
017200*---------------------------------------------------------------*
017300*    APERTURA DE ARCHIVOS Y LECTURA DE PARAMETRO DE CORRIDA     *
017400*---------------------------------------------------------------*
017500 100-INICIO.
017600     ACCEPT WKS-SYSIN-FECHA-HORA FROM SYSIN.
017700
017800     MOVE 'MKTFILI'    TO ARCHIVO.
017900     MOVE 'OPEN-INPUT' TO ACCION.
018000     OPEN INPUT MKTFILI.
018100     IF FS-MKTFILI NOT = ZEROS
018200         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
018300                                LLAVE, FS-MKTFILI, FSE-MKTFILI
018400         DISPLAY 'PMSCHED - ERROR AL ABRIR MKTFILI  FS='
018500                 FS-MKTFILI
018600         MOVE 91 TO RETURN-CODE
018700         GOBACK
018800     END-IF.
018900
019000     MOVE 'MKTFILO'     TO ARCHIVO.
019100     MOVE 'OPEN-OUTPUT' TO ACCION.
019200     OPEN OUTPUT MKTFILO.
019300     IF FS-MKTFILO NOT = ZEROS
019400         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
019500                                LLAVE, FS-MKTFILO, FSE-MKTFILO
019600         DISPLAY 'PMSCHED - ERROR AL ABRIR MKTFILO  FS='
019700                 FS-MKTFILO
019800         MOVE 91 TO RETURN-CODE
019900         GOBACK
020000     END-IF.
020100
020200     MOVE WKS-SYSIN-ANIO TO WKS-CALC-ANIO.
020300     MOVE WKS-SYSIN-MES  TO WKS-CALC-MES.
020400     MOVE WKS-SYSIN-DIA  TO WKS-CALC-DIA.
020500     MOVE WKS-SYSIN-HH   TO WKS-CALC-HH.
020600     MOVE WKS-SYSIN-MM   TO WKS-CALC-MM.
020700     MOVE WKS-SYSIN-SS   TO WKS-CALC-SS.
020800     PERFORM 800-CALCULA-SEGUNDOS THRU 800-CALCULA-SEGUNDOS-E.
020900     MOVE WKS-SEGUNDOS-TOTAL TO WKS-SEG-ACTUAL.
021000
021100     DISPLAY 'PMSCHED - INICIO DE PROCESO DE APERTURA/CIERRE'.
021200     DISPLAY 'PMSCHED - FECHA Y HORA DE CORRIDA : '
021300             WKS-SYSIN-FECHA-HORA.
021400 100-INICIO-E.
021500     EXIT.
021600
021700*---------------------------------------------------------------*
021800*    LECTURA SECUENCIAL DE MKTFILI                              *
021900*---------------------------------------------------------------*
022000 200-LEE-MERCADO.
022100     READ MKTFILI
022200         AT END
022300             SET WKS-FIN-MKTFILI TO TRUE
022400     END-READ.
022500     IF NOT WKS-FIN-MKTFILI
022600         ADD 1 TO WKS-CONT-LEIDOS
022700     END-IF.
022800 200-LEE-MERCADO-E.
022900     EXIT.
023000
023100*---------------------------------------------------------------*
023200*    EVALUACION DE ESTADO DEL MERCADO CONTRA LA FECHA DE CORRIDA*
023300*---------------------------------------------------------------*
023400 300-EVALUA-MERCADO.
023500     MOVE 'N' TO WKS-INDICADOR-CAMBIO.
023600
023700     IF MKII-SUSPENDIDO
023800         ADD 1 TO WKS-CONT-SUSPENDIDOS
023900     ELSE
024000         MOVE MKII-ANIO-APERTURA TO WKS-CALC-ANIO
024100         MOVE MKII-MES-APERTURA  TO WKS-CALC-MES
024200         MOVE MKII-DIA-APERTURA  TO WKS-CALC-DIA
024300         DIVIDE MKII-HORA-APERTURA BY 10000
024400             GIVING WKS-CALC-HH REMAINDER WKS-CALC-DIVIDENDO
024500         DIVIDE WKS-CALC-DIVIDENDO BY 100
024600             GIVING WKS-CALC-MM REMAINDER WKS-CALC-SS
024700         PERFORM 800-CALCULA-SEGUNDOS THRU 800-CALCULA-SEGUNDOS-E
024800         MOVE WKS-SEGUNDOS-TOTAL TO WKS-SEG-APERTURA
024900
025000         MOVE MKII-ANIO-CIERRE TO WKS-CALC-ANIO
025100         MOVE MKII-MES-CIERRE  TO WKS-CALC-MES
025200         MOVE MKII-DIA-CIERRE  TO WKS-CALC-DIA
025300         DIVIDE MKII-HORA-CIERRE BY 10000
025400             GIVING WKS-CALC-HH REMAINDER WKS-CALC-DIVIDENDO
025500         DIVIDE WKS-CALC-DIVIDENDO BY 100
025600             GIVING WKS-CALC-MM REMAINDER WKS-CALC-SS
025700         PERFORM 800-CALCULA-SEGUNDOS THRU 800-CALCULA-SEGUNDOS-E
025800         MOVE WKS-SEGUNDOS-TOTAL TO WKS-SEG-CIERRE
025900
026000         IF WKS-SEG-ACTUAL >= WKS-SEG-CIERRE
026100             IF MKII-PENDIENTE OR MKII-ABIERTO
026200                 MOVE 'CLOSED   ' TO MKII-ESTADO
026300                 ADD 1 TO WKS-CONT-CERRADOS
026400                 MOVE 'S' TO WKS-INDICADOR-CAMBIO
026500             END-IF
026600         ELSE
026700             IF WKS-SEG-ACTUAL >= WKS-SEG-APERTURA
026800                 IF MKII-PENDIENTE
026900                     MOVE 'OPEN     ' TO MKII-ESTADO
027000                     ADD 1 TO WKS-CONT-ABIERTOS
027100                     MOVE 'S' TO WKS-INDICADOR-CAMBIO
027200                 END-IF
027300             END-IF
027400         END-IF
027500
027600         COMPUTE WKS-SEG-TRANSCURRIDOS =
027700                 WKS-SEG-ACTUAL - WKS-SEG-APERTURA
027800         MOVE WKS-SEG-TRANSCURRIDOS TO WKS-SEG-TRANSC-EDITA
027900         IF WKS-SEG-TRANSC-SIGNO = '-'
028000             MOVE ZEROS TO WKS-SEG-TRANSCURRIDOS
028100         END-IF
028200     END-IF.
028300
028400     IF WKS-HUBO-CAMBIO
028500         DISPLAY 'PMSCHED - MERCADO ' MKII-ID
028600                 ' CAMBIA A ESTADO ' MKII-ESTADO
028700                 ' SEG-TRANSC=' WKS-SEG-TRANSCURRIDOS
028800     ELSE
028900         ADD 1 TO WKS-CONT-SIN-CAMBIO
029000     END-IF.
029100
029200     MOVE CORRESPONDING REG-MKTFILI TO REG-MKTFILO.
029300     MOVE MKII-ID                  TO MKOO-ID.
029400     MOVE MKII-NOMBRE              TO MKOO-NOMBRE.
029500     MOVE MKII-MONEDA              TO MKOO-MONEDA.
029600     MOVE MKII-FONDOS-INICIALES    TO MKOO-FONDOS-INICIALES.
029700     MOVE MKII-VALOR-INICIAL-SI    TO MKOO-VALOR-INICIAL-SI.
029800     MOVE MKII-ESTADO              TO MKOO-ESTADO.
029900     MOVE MKII-FECHA-APERTURA      TO MKOO-FECHA-APERTURA.
030000     MOVE MKII-HORA-APERTURA       TO MKOO-HORA-APERTURA.
030100     MOVE MKII-FECHA-CIERRE        TO MKOO-FECHA-CIERRE.
030200     MOVE MKII-HORA-CIERRE         TO MKOO-HORA-CIERRE.
030300     MOVE MKII-TRANSACC-EJECUTADAS TO MKOO-TRANSACC-EJECUTADAS.
030400     MOVE MKII-INSTR-RESULTADO     TO MKOO-INSTR-RESULTADO.
030500
030600     MOVE 'MKTFILO'    TO ARCHIVO.
030700     MOVE 'WRITE'      TO ACCION.
030800     WRITE REG-MKTFILO.
030900     IF FS-MKTFILO NOT = ZEROS
031000         CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
031100                                LLAVE, FS-MKTFILO, FSE-MKTFILO
031200         DISPLAY 'PMSCHED - ERROR AL GRABAR MKTFILO  FS='
031300                 FS-MKTFILO
031400         MOVE 91 TO RETURN-CODE
031500         GOBACK
031600     END-IF.
031700
031800     PERFORM 200-LEE-MERCADO THRU 200-LEE-MERCADO-E.
031900 300-EVALUA-MERCADO-E.
032000     EXIT.
032100
032200*---------------------------------------------------------------*
032300*    CALCULO DE SEGUNDOS ABSOLUTOS PARA UNA FECHA/HORA          *
032400*    (WKS-CALC-ANIO/MES/DIA/HH/MM/SS DE ENTRADA)                *
032500*---------------------------------------------------------------*
032600 800-CALCULA-SEGUNDOS.
032700     DIVIDE WKS-CALC-ANIO BY 4
032800         GIVING WKS-CALC-DIVIDENDO REMAINDER WKS-CALC-RESTO-4.
032900     DIVIDE WKS-CALC-ANIO BY 100
033000         GIVING WKS-CALC-DIVIDENDO REMAINDER WKS-CALC-RESTO-100.
033100     DIVIDE WKS-CALC-ANIO BY 400
033200         GIVING WKS-CALC-DIVIDENDO REMAINDER WKS-CALC-RESTO-400.
033300
033400     IF (WKS-CALC-RESTO-4 = 0 AND WKS-CALC-RESTO-100 NOT = 0)
033500         OR WKS-CALC-RESTO-400 = 0
033600         SET WKS-ANIO-BISIESTO TO TRUE
033700     ELSE
033800         SET WKS-ANIO-NO-BISIESTO TO TRUE
033900     END-IF.
034000
034100     COMPUTE WKS-DIAS-TOTALES =
034200             (WKS-CALC-ANIO * 365)
034300           + (WKS-CALC-ANIO / 4)
034400           - (WKS-CALC-ANIO / 100)
034500           + (WKS-CALC-ANIO / 400)
034600           + WKS-DIAS-ACUM (WKS-CALC-MES)
034700           + WKS-CALC-DIA.
034800
034900     IF WKS-ANIO-BISIESTO AND WKS-CALC-MES > 2
035000         ADD 1 TO WKS-DIAS-TOTALES
035100     END-IF.
035200
035300     COMPUTE WKS-SEGUNDOS-TOTAL =
035400             (WKS-DIAS-TOTALES * 86400)
035500           + (WKS-CALC-HH * 3600)
035600           + (WKS-CALC-MM * 60)
035700           + WKS-CALC-SS.
035800 800-CALCULA-SEGUNDOS-E.
035900     EXIT.
036000
036100*---------------------------------------------------------------*
036200*    ESTADISTICAS DE FIN DE PROCESO                             *
036300*---------------------------------------------------------------*
036400 900-ESTADISTICAS.
036500     DISPLAY 'PMSCHED - MERCADOS LEIDOS       : '
036600             WKS-CONT-LEIDOS.
036700     DISPLAY 'PMSCHED - MERCADOS ABIERTOS     : '
036800             WKS-CONT-ABIERTOS.
036900     DISPLAY 'PMSCHED - MERCADOS CERRADOS     : '
037000             WKS-CONT-CERRADOS.
037100     DISPLAY 'PMSCHED - MERCADOS SUSPENDIDOS  : '
037200             WKS-CONT-SUSPENDIDOS.
037300     DISPLAY 'PMSCHED - MERCADOS SIN CAMBIO   : '
037400             WKS-CONT-SIN-CAMBIO.
037500     DISPLAY 'PMSCHED - FIN DE PROCESO'.
037600 900-ESTADISTICAS-E.
037700     EXIT.
037800
037900*---------------------------------------------------------------*
038000*    CIERRE DE ARCHIVOS                                         *
038100*---------------------------------------------------------------*
038200 950-CIERRA-ARCHIVOS.
038300     CLOSE MKTFILI.
038400     CLOSE MKTFILO.
038500 950-CIERRA-ARCHIVOS-E.
038600     EXIT.
