000100******************************************************************
000200* FECHA       : 28/08/1991                                       *
000300* PROGRAMADOR : MARTA SOLORZANO (MALV)                          *
000400* APLICACION  : MERCADOS DE PREDICCION INTERNOS                  *
000500* PROGRAMA    : PMRPTTR                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME EL REPORTE COLUMNAR DE ORDENES YA        *
000800*             : PROCESADAS, UNA LINEA POR ORDEN, CON ENCABEZADOS *
000900*             : Y CONTADORES DE EJECUTADAS/FALLIDAS AL FINAL     *
001000* ARCHIVOS    : TRDOUT=C,MKTFIL=C,INSFIL=C,REPORTE=A(SYS011)     *
001100* ACCION (ES) : I=IMPRIME REPORTE DE ORDENES                     *
001200* INSTALADO   : 28/08/1991                                       *
001300******************************************************************
001400*                 B I T A C O R A   D E   C A M B I O S          *
001500******************************************************************
001600* 28/08/1991 MALV TKT-00164 VERSION ORIGINAL                     *
001700* 14/02/1992 PEDR TKT-00180 SE AGREGA COLUMNA DE ACCIONES DESPUES*
001800*            DE LA ORDEN, PARA CONCILIAR CONTRA POSFIL           *
001900* 19/05/1997 JORH TKT-00422 SE AMPLIA ANCHO DE NOMBRE DE MERCADO *
002000*            E INSTRUMENTO EN EL DETALLE DEL REPORTE             *
002100* 22/12/1998 MRSQ TKT-00601 REVISION Y2K - SIN CAMPOS DE FECHA   *
002200*            DE 2 DIGITOS EN ESTE PROGRAMA -- SIN CAMBIOS        *
002300* 22/02/2011 EEDR TKT-01111 REVISION GENERAL DE ESTANDARES DE    *
002400*            CODIFICACION DEL DEPARTAMENTO                       *
002500* 14/03/2012 JCOR TKT-01149 WKS-TABLA-INS NO TENIA EL MERCADO DEL *
002600*            INSTRUMENTO -- 650-BUSCA-MERCADO-POR-MKT NO PODIA    *
002700*            ENCONTRAR EL NOMBRE DE MERCADO PARA EL DETALLE       *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.    PMRPTTR.
003100 AUTHOR.        MARTA SOLORZANO.
003200 INSTALLATION.  BANCO INDUSTRIAL S.A.
003300 DATE-WRITTEN.  28/08/1991.
003400 DATE-COMPILED.
003500 SECURITY.      CONFIDENCIAL.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-370.
003900 OBJECT-COMPUTER.  IBM-370.
004000 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT TRDOUT   ASSIGN TO TRDOUT
004400         ORGANIZATION IS SEQUENTIAL
004500         FILE STATUS IS FS-TRDOUT FSE-TRDOUT.
004600
004700     SELECT MKTFILI  ASSIGN TO MKTFILI
004800         ORGANIZATION IS SEQUENTIAL
004900         FILE STATUS IS FS-MKTFILI FSE-MKTFILI.
005000
005100     SELECT INSFILI  ASSIGN TO INSFILI
005200         ORGANIZATION IS SEQUENTIAL
005300         FILE STATUS IS FS-INSFILI FSE-INSFILI.
005400
005500     SELECT REPORTE  ASSIGN TO SYS011
005600         FILE STATUS IS FS-REPORTE.
005700
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  TRDOUT   RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
006100 01  REG-TRDOUT.
006200     COPY TRDOUT.
006300
006400 FD  MKTFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
006500 01  REG-MKTFILI.
006600     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILI
006700                            MKTF- BY MKII-.
006800
006900 FD  INSFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
007000 01  REG-INSFILI.
007100     COPY INSFIL REPLACING REG-INSFIL BY REG-INSFILI
007200                            INSF- BY INII-.
007300
007400 FD  REPORTE  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
007500 01  REG-REPORTE               PIC X(132).
007600
007700 WORKING-STORAGE SECTION.
007800*---------------------------------------------------------------*
007900*    ESTADO DE ARCHIVOS                                         *
008000*---------------------------------------------------------------*
008100 01  PROGRAMA                   PIC X(08)   VALUE 'PMRPTTR'.
008200 01  ARCHIVO                    PIC X(08).
008300 01  ACCION                     PIC X(10).
008400 01  LLAVE                      PIC X(15).
008500 01  FS-TRDOUT                  PIC 9(02)   VALUE ZEROS.
008600 01  FS-MKTFILI                 PIC 9(02)   VALUE ZEROS.
008700 01  FS-INSFILI                 PIC 9(02)   VALUE ZEROS.
008800 01  FS-REPORTE                 PIC 9(02)   VALUE ZEROS.
008900
009000 COPY FSECOM REPLACING FSE-XXXX BY FSE-TRDOUT.
009100 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILI.
009200 COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILI.
009300
009400 01  WKS-BANDERAS-FIN.
009500     02  WKS-EOF-TRDOUT           PIC X(01)  VALUE 'N'.
009600         88  WKS-FIN-TRDOUT                  VALUE 'S'.
009700     02  FILLER                   PIC X(04).
009800
009900*---------------------------------------------------------------*
010000*    TABLA DE MERCADOS EN MEMORIA (NOMBRE POR ID)                *
010100*---------------------------------------------------------------*
010200 01  WKS-NUM-MKT                 PIC 9(03)  COMP VALUE ZEROS.
010300 01  WKS-TABLA-MKT.
010400     02  WKS-MKT OCCURS 0 TO 100 TIMES
010500                 DEPENDING ON WKS-NUM-MKT
010600                 INDEXED BY WKS-X-MKT.
010700         03  TMK-ID                    PIC 9(05).
010800         03  TMK-NOMBRE                PIC X(30).
010900         03  TMK-NOMBRE-R REDEFINES TMK-NOMBRE.
011000             04  TMK-NOMBRE-VISIBLE    PIC X(18).
011100             04  FILLER                PIC X(12).
011200
011300*---------------------------------------------------------------*
011400*    TABLA DE INSTRUMENTOS EN MEMORIA (NOMBRE POR ID)            *
011500*---------------------------------------------------------------*
011600 01  WKS-NUM-INS                 PIC 9(03)  COMP VALUE ZEROS.
011700 01  WKS-TABLA-INS.
011800     02  WKS-INS OCCURS 0 TO 300 TIMES
011900                 DEPENDING ON WKS-NUM-INS
012000                 INDEXED BY WKS-X-INS.
012100         03  TIN-ID                    PIC 9(05).
012200         03  TIN-NOMBRE                PIC X(10).
012300         03  TIN-NOMBRE-R REDEFINES TIN-NOMBRE.
012400             04  TIN-NOMBRE-VISIBLE    PIC X(08).
012500             04  FILLER                PIC X(02).
012600         03  TIN-MERCADO-ID            PIC 9(05).
012700
012800 01  WKS-CAMPOS-BUSQUEDA.
012900     02  WKS-BUSCA-ID              PIC 9(05).
013000     02  WKS-IX-RESULTADO          PIC 9(04)  COMP.
013100     02  WKS-ENCONTRADO            PIC X(01)  VALUE 'N'.
013200         88  WKS-SI-ENCONTRADO                VALUE 'S'.
013300     02  WKS-NOMBRE-MERCADO        PIC X(18)  VALUE SPACES.
013400     02  WKS-NOMBRE-INSTR          PIC X(08)  VALUE SPACES.
013500     02  FILLER                    PIC X(03).
013600
013700*---------------------------------------------------------------*
013800*    AREA DE EDICION DEL RENGLON DE DETALLE                      *
013900*---------------------------------------------------------------*
014000 01  WKS-RENGLON-DETALLE.
014100     02  FILLER                   PIC X(01)  VALUE SPACES.
014200     02  WKS-R-USUARIO            PIC Z(04)9.
014300     02  FILLER                   PIC X(03)  VALUE SPACES.
014400     02  WKS-R-MERCADO            PIC X(18).
014500     02  FILLER                   PIC X(02)  VALUE SPACES.
014600     02  WKS-R-INSTRUMENTO        PIC X(08).
014700     02  FILLER                   PIC X(02)  VALUE SPACES.
014800     02  WKS-R-TIPO               PIC X(04).
014900     02  FILLER                   PIC X(02)  VALUE SPACES.
015000     02  WKS-R-ACCIONES-ANTES     PIC Z(08)9-.
015100     02  FILLER                   PIC X(01)  VALUE SPACES.
015200     02  WKS-R-ACCIONES           PIC Z(04)9-.
015300     02  FILLER                   PIC X(01)  VALUE SPACES.
015400     02  WKS-R-ACCIONES-DESPUES   PIC Z(08)9-.
015500     02  FILLER                   PIC X(02)  VALUE SPACES.
015600     02  WKS-R-PRECIO             PIC Z(05)9.99-.
015700     02  FILLER                   PIC X(02)  VALUE SPACES.
015800     02  WKS-R-CAJA-ANTES         PIC Z(07)9.99-.
015900     02  FILLER                   PIC X(01)  VALUE SPACES.
016000     02  WKS-R-CAJA-DESPUES       PIC Z(07)9.99-.
016100     02  FILLER                   PIC X(02)  VALUE SPACES.
016200     02  WKS-R-ESTADO             PIC X(08).
016300     02  FILLER                   PIC X(07)  VALUE SPACES.
016400
016500 01  WKS-CONTADORES.
016600     02  WKS-CONT-LEIDAS          PIC 9(07)  COMP VALUE ZEROS.
016700     02  WKS-CONT-EJECUTADAS      PIC 9(07)  COMP VALUE ZEROS.
016800     02  WKS-CONT-FALLIDAS        PIC 9(07)  COMP VALUE ZEROS.
016900     02  FILLER                   PIC X(04).
017000
017100 01  WKS-VALIDA-CAJA.
017200     02  WKS-CAJA-TRABAJO          PIC S9(09)V99.
017300     02  WKS-CAJA-TRABAJO-R REDEFINES WKS-CAJA-TRABAJO.
017400         03  WKS-CAJA-SIGNO            PIC X(01).
017500         03  WKS-CAJA-VALOR            PIC 9(08)V99.
017600     02  FILLER                    PIC X(03).
017700 01  WKS-LINEAS-IMPRESAS          PIC 9(03)  COMP VALUE ZEROS.
017800
017900 PROCEDURE DIVISION.
018000******************************************************************
018100*               S E C C I O N    P R I N C I P A L
018200******************************************************************
018300 000-MAIN SECTION.
018400     PERFORM 100-ABRIR-ARCHIVOS
018500     PERFORM 200-CARGA-MERCADOS
018600     PERFORM 300-CARGA-INSTRUMENTOS
018700     PERFORM 400-IMPRIME-ENCABEZADO
018800     PERFORM 500-LEE-ORDEN
018900     PERFORM 600-IMPRIME-ORDEN UNTIL WKS-FIN-TRDOUT
019000     PERFORM 700-IMPRIME-TRAILER
019100     PERFORM 900-ESTADISTICAS
019200     PERFORM 950-CIERRA-ARCHIVOS
019300     STOP RUN.
019400 000-MAIN-E. EXIT.
019500
019600******************************************************************
019700*    APERTURA DE ARCHIVOS                                        *
019800******************************************************************
019900 100-ABRIR-ARCHIVOS SECTION.
020000     OPEN INPUT  TRDOUT MKTFILI INSFILI
020100     OPEN OUTPUT REPORTE
020200
020300     IF FS-TRDOUT NOT = ZEROS
020400        MOVE 'TRDOUT' TO ARCHIVO  MOVE 'OPEN' TO ACCION
020500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
020600                               FS-TRDOUT, FSE-TRDOUT
020700        DISPLAY 'PMRPTTR - ERROR AL ABRIR TRDOUT FS='
020800                FS-TRDOUT
020900        MOVE 91 TO RETURN-CODE  STOP RUN
021000     END-IF
021100
021200     IF FS-MKTFILI NOT = ZEROS
021300        MOVE 'MKTFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
021400        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
021500                               FS-MKTFILI, FSE-MKTFILI
021600        DISPLAY 'PMRPTTR - ERROR AL ABRIR MKTFILI FS='
021700                FS-MKTFILI
021800        MOVE 91 TO RETURN-CODE  STOP RUN
021900     END-IF
022000
022100     IF FS-INSFILI NOT = ZEROS
022200        MOVE 'INSFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
022300        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022400                               FS-INSFILI, FSE-INSFILI
022500        DISPLAY 'PMRPTTR - ERROR AL ABRIR INSFILI FS='
022600                FS-INSFILI
022700        MOVE 91 TO RETURN-CODE  STOP RUN
022800     END-IF.
022900 100-ABRIR-ARCHIVOS-E. EXIT.
023000
023100******************************************************************
023200*    CARGA DEL MAESTRO DE MERCADOS A MEMORIA (SOLO NOMBRES)       *
023300******************************************************************
023400 200-CARGA-MERCADOS SECTION.
023500     PERFORM 210-LEE-MERCADO.
023600 200-CARGA-MERCADOS-E. EXIT.
023700
023800 210-LEE-MERCADO SECTION.
023900     READ MKTFILI
024000         AT END MOVE HIGH-VALUES TO MKII-ID
024100     END-READ
024200     PERFORM 211-ACUMULA-MERCADO UNTIL MKII-ID = HIGH-VALUES.
024300 210-LEE-MERCADO-E. EXIT.
024400
024500 211-ACUMULA-MERCADO SECTION.
024600     ADD 1 TO WKS-NUM-MKT
024700     SET WKS-X-MKT TO WKS-NUM-MKT
024800     MOVE MKII-ID     TO TMK-ID (WKS-X-MKT)
024900     MOVE MKII-NOMBRE TO TMK-NOMBRE (WKS-X-MKT)
025000     READ MKTFILI
025100         AT END MOVE HIGH-VALUES TO MKII-ID
025200     END-READ.
025300 211-ACUMULA-MERCADO-E. EXIT.
025400
025500******************************************************************
025600*    CARGA DEL MAESTRO DE INSTRUMENTOS A MEMORIA (SOLO NOMBRES)  *
025700******************************************************************
025800 300-CARGA-INSTRUMENTOS SECTION.
025900     PERFORM 310-LEE-INSTRUMENTO.
026000 300-CARGA-INSTRUMENTOS-E. EXIT.
026100
026200 310-LEE-INSTRUMENTO SECTION.
026300     READ INSFILI
026400         AT END MOVE HIGH-VALUES TO INII-ID
026500     END-READ
026600     PERFORM 311-ACUMULA-INSTRUMENTO UNTIL INII-ID = HIGH-VALUES.
026700 310-LEE-INSTRUMENTO-E. EXIT.
026800
026900 311-ACUMULA-INSTRUMENTO SECTION.
027000     ADD 1 TO WKS-NUM-INS
027100     SET WKS-X-INS TO WKS-NUM-INS
027200     MOVE INII-ID         TO TIN-ID (WKS-X-INS)
027300     MOVE INII-NOMBRE     TO TIN-NOMBRE (WKS-X-INS)
027400     MOVE INII-MERCADO-ID TO TIN-MERCADO-ID (WKS-X-INS)
027500     READ INSFILI
027600         AT END MOVE HIGH-VALUES TO INII-ID
027700     END-READ.
027800 311-ACUMULA-INSTRUMENTO-E. EXIT.
027900
028000******************************************************************
028100*    IMPRESION DE ENCABEZADOS DEL REPORTE                        *
028200******************************************************************
028300 400-IMPRIME-ENCABEZADO SECTION.
028400     MOVE SPACES TO REG-REPORTE
028500     MOVE 'BANCO INDUSTRIAL, S.A.   REPORTE DE ORDENES PROCESADAS'
028600         TO REG-REPORTE
028700     WRITE REG-REPORTE AFTER ADVANCING PAGE
028800
028900     MOVE SPACES TO REG-REPORTE
029000     MOVE 'PMRPTTR     01.28081991.R' TO REG-REPORTE
029100     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
029200
029300     MOVE SPACES TO REG-REPORTE
029400     MOVE ALL '=' TO REG-REPORTE
029500     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
029600
029700     MOVE SPACES TO REG-REPORTE
029800     STRING 'USUARIO' ' ' 'MERCADO           '
029900            ' ' 'INSTRUM.' ' ' 'TIPO'
030000            ' ' 'ACC-ANTES  ' 'ACCIONES' 'ACC-DESPUES  '
030100            ' ' 'PRECIO   ' 'CAJA-ANTES  ' 'CAJA-DESPUES'
030200            ' ' 'ESTADO'
030300            DELIMITED BY SIZE INTO REG-REPORTE
030400     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
030500
030600     MOVE SPACES TO REG-REPORTE
030700     MOVE ALL '-' TO REG-REPORTE
030800     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
030900     MOVE ZEROS TO WKS-LINEAS-IMPRESAS.
031000 400-IMPRIME-ENCABEZADO-E. EXIT.
031100
031200******************************************************************
031300*    LECTURA DE TRDOUT E IMPRESION DE UN RENGLON POR ORDEN        *
031400******************************************************************
031500 500-LEE-ORDEN SECTION.
031600     READ TRDOUT
031700         AT END SET WKS-FIN-TRDOUT TO TRUE
031800     END-READ.
031900 500-LEE-ORDEN-E. EXIT.
032000
032100 600-IMPRIME-ORDEN SECTION.
032200     ADD 1 TO WKS-CONT-LEIDAS
032300     IF TRDO-EST-EJECUTADA
032400        ADD 1 TO WKS-CONT-EJECUTADAS
032500     END-IF
032600     IF TRDO-EST-FALLIDA
032700        ADD 1 TO WKS-CONT-FALLIDAS
032800     END-IF
032900
033000     MOVE TRDO-USUARIO-ID TO WKS-BUSCA-ID
033100     PERFORM 650-BUSCA-MERCADO-POR-MKT
033200     PERFORM 660-BUSCA-INSTR-POR-ID
033300
033400     IF WKS-LINEAS-IMPRESAS > 50
033500        PERFORM 400-IMPRIME-ENCABEZADO
033600     END-IF
033700
033800     MOVE SPACES              TO WKS-RENGLON-DETALLE
033900     MOVE TRDO-USUARIO-ID      TO WKS-R-USUARIO
034000     MOVE WKS-NOMBRE-MERCADO   TO WKS-R-MERCADO
034100     MOVE WKS-NOMBRE-INSTR     TO WKS-R-INSTRUMENTO
034200     MOVE TRDO-TIPO            TO WKS-R-TIPO
034300     MOVE TMDO-ACCIONES-ANTES  TO WKS-R-ACCIONES-ANTES
034400     MOVE TRDO-ACCIONES        TO WKS-R-ACCIONES
034500     MOVE TMDO-ACCIONES-DESPUES TO WKS-R-ACCIONES-DESPUES
034600     MOVE TRDO-PRECIO-COBRADO TO WKS-R-PRECIO
034700     MOVE TMDO-CAJA-ANTES      TO WKS-R-CAJA-ANTES
034800     MOVE TMDO-CAJA-DESPUES    TO WKS-R-CAJA-DESPUES
034900     MOVE TRDO-ESTADO          TO WKS-R-ESTADO
035000
035100     MOVE TMDO-CAJA-DESPUES TO WKS-CAJA-TRABAJO
035200     IF WKS-CAJA-SIGNO = '-'
035300        DISPLAY 'PMRPTTR - AVISO: CAJA-DESPUES NEGATIVA USUARIO='
035400                TRDO-USUARIO-ID
035500     END-IF
035600
035700     MOVE WKS-RENGLON-DETALLE TO REG-REPORTE
035800     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
035900     ADD 1 TO WKS-LINEAS-IMPRESAS
036000
036100     PERFORM 500-LEE-ORDEN.
036200 600-IMPRIME-ORDEN-E. EXIT.
036300
036400******************************************************************
036500*    BUSQUEDA DEL MERCADO PROPIETARIO DEL INSTRUMENTO NEGOCIADO  *
036600******************************************************************
036700 650-BUSCA-MERCADO-POR-MKT SECTION.
036800     MOVE SPACES TO WKS-NOMBRE-MERCADO
036900     MOVE TRDO-INSTR-ID TO WKS-BUSCA-ID
037000     PERFORM 651-BUSCA-INSTR-CICLO
037100        VARYING WKS-IX-RESULTADO FROM 1 BY 1
037200        UNTIL WKS-IX-RESULTADO > WKS-NUM-INS
037300           OR TIN-ID (WKS-IX-RESULTADO) = WKS-BUSCA-ID
037400     IF WKS-IX-RESULTADO <= WKS-NUM-INS
037500        MOVE TIN-MERCADO-ID (WKS-IX-RESULTADO) TO WKS-BUSCA-ID
037600        PERFORM 652-BUSCA-MERCADO-CICLO
037700           VARYING WKS-IX-RESULTADO FROM 1 BY 1
037800           UNTIL WKS-IX-RESULTADO > WKS-NUM-MKT
037900              OR TMK-ID (WKS-IX-RESULTADO) = WKS-BUSCA-ID
038000        IF WKS-IX-RESULTADO <= WKS-NUM-MKT
038100           MOVE TMK-NOMBRE-VISIBLE (WKS-IX-RESULTADO) TO
038200                WKS-NOMBRE-MERCADO
038300        END-IF
038400     END-IF.
038500 650-BUSCA-MERCADO-POR-MKT-E. EXIT.
038600
038700 651-BUSCA-INSTR-CICLO SECTION.
038800     CONTINUE.
038900 651-BUSCA-INSTR-CICLO-E. EXIT.
039000
039100 652-BUSCA-MERCADO-CICLO SECTION.
039200     CONTINUE.
039300 652-BUSCA-MERCADO-CICLO-E. EXIT.
039400
039500******************************************************************
039600*    BUSQUEDA DEL NOMBRE DEL INSTRUMENTO NEGOCIADO                *
039700******************************************************************
039800 660-BUSCA-INSTR-POR-ID SECTION.
039900     MOVE SPACES TO WKS-NOMBRE-INSTR
040000     MOVE TRDO-INSTR-ID TO WKS-BUSCA-ID
040100     PERFORM 661-BUSCA-INSTR-NOMBRE-CICLO
040200        VARYING WKS-IX-RESULTADO FROM 1 BY 1
040300        UNTIL WKS-IX-RESULTADO > WKS-NUM-INS
040400           OR TIN-ID (WKS-IX-RESULTADO) = WKS-BUSCA-ID
040500     IF WKS-IX-RESULTADO <= WKS-NUM-INS
040600        MOVE TIN-NOMBRE-VISIBLE (WKS-IX-RESULTADO) TO
040700             WKS-NOMBRE-INSTR
040800     END-IF.
040900 660-BUSCA-INSTR-POR-ID-E. EXIT.
041000
041100 661-BUSCA-INSTR-NOMBRE-CICLO SECTION.
041200     CONTINUE.
041300 661-BUSCA-INSTR-NOMBRE-CICLO-E. EXIT.
041400
041500******************************************************************
041600*    IMPRESION DEL TRAILER DE CONTADORES                         *
041700******************************************************************
041800 700-IMPRIME-TRAILER SECTION.
041900     MOVE SPACES TO REG-REPORTE
042000     MOVE ALL '-' TO REG-REPORTE
042100     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
042200
042300     MOVE SPACES TO REG-REPORTE
042400     STRING 'TOTAL ORDENES EJECUTADAS: ' WKS-CONT-EJECUTADAS
042500            DELIMITED BY SIZE INTO REG-REPORTE
042600     WRITE REG-REPORTE AFTER ADVANCING 1 LINE
042700
042800     MOVE SPACES TO REG-REPORTE
042900     STRING 'TOTAL ORDENES FALLIDAS  : ' WKS-CONT-FALLIDAS
043000            DELIMITED BY SIZE INTO REG-REPORTE
043100     WRITE REG-REPORTE AFTER ADVANCING 1 LINE.
043200 700-IMPRIME-TRAILER-E. EXIT.
043300
043400******************************************************************
043500*    ESTADISTICAS DE FIN DE PROCESO                              *
043600******************************************************************
043700 900-ESTADISTICAS SECTION.
043800     DISPLAY '*****************************************'
043900     DISPLAY 'PMRPTTR - ORDENES LEIDAS      : '
044000             WKS-CONT-LEIDAS
044100     DISPLAY 'PMRPTTR - ORDENES EJECUTADAS   : '
044200             WKS-CONT-EJECUTADAS
044300     DISPLAY 'PMRPTTR - ORDENES FALLIDAS     : '
044400             WKS-CONT-FALLIDAS
044500     DISPLAY '*****************************************'.
044600 900-ESTADISTICAS-E. EXIT.
044700
044800******************************************************************
044900*    CIERRE DE ARCHIVOS                                          *
045000******************************************************************
045100 950-CIERRA-ARCHIVOS SECTION.
045200     CLOSE TRDOUT MKTFILI INSFILI REPORTE.
045300 950-CIERRA-ARCHIVOS-E. EXIT.
