000100******************************************************************
000200* FECHA       : 02/05/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MERCADOS DE PREDICCION INTERNOS                  *
000500* PROGRAMA    : PMSETUP                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : ALTA DE MERCADOS NUEVOS -- CREA LOS INSTRUMENTOS *
000800*             : SI/NO/EFECTIVO DE CADA MERCADO, FIJA SU PRECIO   *
000900*             : INICIAL POR MEDIO DE LA SUBRUTINA DE PRECIOS Y   *
001000*             : SIEMBRA LAS POSICIONES DE CADA USUARIO (CAJA Y   *
001100*             : ACCIONES EN CERO).  TAMBIEN REFRESCA MERCADOS    *
001200*             : EXISTENTES CUYOS FONDOS O VALOR INICIAL DE SI    *
001300*             : CAMBIARON EN EL MAESTRO.                         *
001400* ARCHIVOS    : MKTFIL(E) INSFILI(E) INSFILO(S) POSFILI(E)       *
001500*             : POSFILO(S) USRFIL(E) HPRFIL(S)                   *
001600* PROGRAMA(S) : LLAMA A PMPRICE                                  *
001700* INSTALADO   : 02/05/1991                                       *
001800******************************************************************
001900*                 B I T A C O R A   D E   C A M B I O S          *
002000******************************************************************
002100* 02/05/1991 PEDR TKT-00132 VERSION ORIGINAL                     *
002200* 14/08/1992 PEDR TKT-00255 SE AGREGA REFRESCO DE MERCADOS YA    *
002300*            EXISTENTES (CAMBIO DE FONDOS O VALOR INICIAL)       *
002400* 03/03/1994 JORH TKT-00398 SE CORRIGE SIEMBRA DE POSICIONES:    *
002500*            NO DEJABA EN CERO LAS ACCIONES SI YA EXISTIAN       *
002600* 11/11/1996 JORH TKT-00502 AMPLIACION DE TABLAS EN MEMORIA A    *
002700*            99 MERCADOS / 200 USUARIOS POR VOLUMEN DE NEGOCIO   *
002800* 19/12/1998 MRSQ TKT-00598 REVISION DE CAMPOS DE FECHA ANTE EL  *
002900*            CAMBIO DE SIGLO (Y2K), SE AMPLIAN A AAAA            *
003000* 08/02/1999 MRSQ TKT-00611 PRUEBAS DE REGRESION FIN DE SIGLO    *
003100*            OK EN CAMPOS MKTF-FECHA-APERTURA/CIERRE             *
003200* 14/06/2002 CAXL TKT-00702 SE ESTANDARIZA EL GRUPO FSE-XXXX POR *
003300*            MEDIO DE COPY FSECOM (ANTES DECLARADO A MANO)       *
003400* 09/09/2006 EEDR TKT-00899 SE DOCUMENTA REGLA: EL HISTORICO DE  *
003500*            PRECIO INICIAL SIEMPRE SALE 0.50/0.50 PORQUE LAS    *
003600*            POSICIONES NETAS SON CERO AL CREAR EL MERCADO       *
003700* 22/02/2011 EEDR TKT-01107 SE REESTRUCTURAN LOS CICLOS INTERNOS *
003800*            A PARRAFOS INDEPENDIENTES (NORMA DE CODIFICACION)   *
003900******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.                    PMSETUP.
004200 AUTHOR.                        ERICK RAMIREZ.
004300 INSTALLATION.                  BANCO INDUSTRIAL, S.A.
004400 DATE-WRITTEN.                  02/05/1991.
004500 DATE-COMPILED.
004600 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300******************************************************************
005400*              A R C H I V O S   D E   E N T R A D A             *
005500******************************************************************
005600     SELECT MKTFIL   ASSIGN     TO MKTFIL
005700            ORGANIZATION        IS SEQUENTIAL
005800            FILE STATUS         IS FS-MKTFIL
005900                                   FSE-MKTFIL.
006000     SELECT INSFILI  ASSIGN     TO INSFILI
006100            ORGANIZATION        IS SEQUENTIAL
006200            FILE STATUS         IS FS-INSFILI
006300                                   FSE-INSFILI.
006400     SELECT POSFILI  ASSIGN     TO POSFILI
006500            ORGANIZATION        IS SEQUENTIAL
006600            FILE STATUS         IS FS-POSFILI
006700                                   FSE-POSFILI.
006800     SELECT USRFIL   ASSIGN     TO USRFIL
006900            ORGANIZATION        IS SEQUENTIAL
007000            FILE STATUS         IS FS-USRFIL
007100                                   FSE-USRFIL.
007200******************************************************************
007300*              A R C H I V O S   D E   S A L I D A               *
007400******************************************************************
007500     SELECT INSFILO  ASSIGN     TO INSFILO
007600            ORGANIZATION        IS SEQUENTIAL
007700            FILE STATUS         IS FS-INSFILO
007800                                   FSE-INSFILO.
007900     SELECT POSFILO  ASSIGN     TO POSFILO
008000            ORGANIZATION        IS SEQUENTIAL
008100            FILE STATUS         IS FS-POSFILO
008200                                   FSE-POSFILO.
008300     SELECT HPRFIL   ASSIGN     TO HPRFIL
008400            ORGANIZATION        IS SEQUENTIAL
008500            FILE STATUS         IS FS-HPRFIL
008600                                   FSE-HPRFIL.
008700 DATA DIVISION.
008800 FILE SECTION.
008900*1 -->MAESTRO DE MERCADOS
009000 FD  MKTFIL.
009100     COPY MKTFIL.
009200
009300*2 -->MAESTRO VIEJO DE INSTRUMENTOS
009400 FD  INSFILI.
009500     COPY INSFIL.
009600
009700*3 -->MAESTRO VIEJO DE POSICIONES
009800 FD  POSFILI.
009900     COPY POSFIL REPLACING REG-POSFIL BY REG-POSFILI.
010000
010100*4 -->CATALOGO DE USUARIOS
010200 FD  USRFIL.
010300     COPY USRFIL.
010400
010500*5 -->MAESTRO NUEVO DE INSTRUMENTOS (REGRABADO)
010600 FD  INSFILO.
010700     COPY INSFIL REPLACING REG-INSFIL BY REG-INSFILO.
010800
010900*6 -->MAESTRO NUEVO DE POSICIONES (REGRABADO)
011000 FD  POSFILO.
011100     COPY POSFIL.
011200
011300*7 -->HISTORICO DE PRECIOS
011400 FD  HPRFIL.
011500     COPY HPRFIL.
011600
011700 WORKING-STORAGE SECTION.
011800******************************************************************
011900*               C A M P O S    D E    T R A B A J O              *
012000******************************************************************
012100 01  WKS-CAMPOS-DE-TRABAJO.
012200     02  WKS-PROGRAMA               PIC X(08) VALUE "PMSETUP".
012300     02  WKS-FIN-MKTFIL             PIC 9(01) VALUE ZEROS.
012400         88  WKS-EOF-MKTFIL                   VALUE 1.
012500     02  WKS-NUEVO-MERCADO          PIC X(01) VALUE 'N'.
012600         88  WKS-ES-MERCADO-NUEVO             VALUE 'S'.
012700     02  WKS-CAMBIO-PRECIO          PIC X(01) VALUE 'N'.
012800         88  WKS-HUBO-CAMBIO-PRECIO            VALUE 'S'.
012900     02  WKS-CAMBIO-FONDOS          PIC X(01) VALUE 'N'.
013000         88  WKS-HUBO-CAMBIO-FONDOS             VALUE 'S'.
013100     02  FILLER                     PIC X(04).
013200******************************************************************
013300*         T A B L A   D E   U S U A R I O S   E N   M E M O R I A*
013400******************************************************************
013500     02  WKS-NUM-USUARIOS           PIC 9(03) COMP VALUE ZEROS.
013600     02  WKS-TABLA-USUARIOS.
013700         03  WKS-USR-ENT  OCCURS  0 TO  200
013800                           DEPENDING ON WKS-NUM-USUARIOS
013900                           INDEXED BY WKS-IX-USR.
014000             04  WKS-USR-ID             PIC 9(05).
014100             04  WKS-USR-NOMBRE         PIC X(20).
014200******************************************************************
014300*       T A B L A   D E   I N S T R U M E N T O S   V I E J O S  *
014400******************************************************************
014500     02  WKS-NUM-INSTR               PIC 9(03) COMP VALUE ZEROS.
014600     02  WKS-TABLA-INSTR.
014700         03  WKS-INSTR-ENT  OCCURS  0 TO  300
014800                            DEPENDING ON WKS-NUM-INSTR
014900                            INDEXED BY WKS-IX-INSTR.
015000             04  WKS-INSTR-ID            PIC 9(05).
015100             04  WKS-INSTR-NOMBRE        PIC X(10).
015200             04  WKS-INSTR-MKT-ID        PIC 9(05).
015300             04  WKS-INSTR-PRECIO        PIC S9(03)V99.
015400             04  WKS-INSTR-HORA-ACT      PIC 9(09).
015500             04  WKS-INSTR-PRECIO-INI    PIC S9(03)V99.
015600             04  WKS-INSTR-PRECIO-LIQ    PIC S9(03)V99.
015700             04  WKS-INSTR-NEGOCIABLE    PIC X(01).
015800******************************************************************
015900*          T A B L A   D E   P O S I C I O N E S   V I E J A S   *
016000******************************************************************
016100     02  WKS-NUM-POSF               PIC 9(04) COMP VALUE ZEROS.
016200     02  WKS-TABLA-POSF.
016300         03  WKS-POSF-ENT  OCCURS  0 TO 1500
016400                           DEPENDING ON WKS-NUM-POSF
016500                           INDEXED BY WKS-IX-POSF.
016600             04  WKS-POSF-USR-ID        PIC 9(05).
016700             04  WKS-POSF-INSTR-ID      PIC 9(05).
016800             04  WKS-POSF-SALDO         PIC S9(09)V99.
016900******************************************************************
017000*       C A M P O S   D E   T R A B A J O   D E L   P R E C I O  *
017100******************************************************************
017200 01  WKS-CAMPOS-PRECIO.
017300     02  WKS-NUM-TRADEABLE          PIC 9(02) COMP VALUE 2.
017400     02  WKS-TABLA-POS-NETA.
017500         03  WKS-POS-NETA  OCCURS 20 TIMES
017600                            PIC S9(09)V99.
017700     02  WKS-TABLA-PRECIO-SAL.
017800         03  WKS-PRECIO-SAL  OCCURS 20 TIMES
017900                            PIC S9(03)V99.
018000     02  WKS-IND-ORDEN              PIC 9(02) COMP VALUE ZEROS.
018100     02  WKS-DELTA-CERO             PIC S9(05)V99 VALUE ZEROS.
018200     02  WKS-COSTO-NULO             PIC S9(07)V99 VALUE ZEROS.
018300     02  WKS-FUNCION-PRECIOS        PIC 9(01) VALUE 1.
018400     02  FILLER                     PIC X(04).
018500******************************************************************
018600*            C O N T A D O R E S   D E   A S I G N A C I O N     *
018700******************************************************************
018800 01  WKS-CONTADORES.
018900     02  WKS-PROX-INSTR-ID          PIC 9(05) COMP VALUE ZEROS.
019000     02  WKS-I                      PIC 9(04) COMP VALUE ZEROS.
019100     02  WKS-J                      PIC 9(04) COMP VALUE ZEROS.
019200     02  WKS-MERCADOS-NUEVOS        PIC 9(05) COMP VALUE ZEROS.
019300     02  WKS-MERCADOS-REFRESCADOS   PIC 9(05) COMP VALUE ZEROS.
019400     02  WKS-USUARIOS-SEMBRADOS     PIC 9(07) COMP VALUE ZEROS.
019500     02  WKS-POSF-FOUND-IX          PIC 9(04) COMP VALUE ZEROS.
019600     02  WKS-TARGET-USR-ID          PIC 9(05) VALUE ZEROS.
019700     02  WKS-TARGET-INSTR-ID        PIC 9(05) VALUE ZEROS.
019800     02  WKS-TARGET-MONTO           PIC S9(09)V99 VALUE ZEROS.
019900     02  FILLER                     PIC X(04).
020000******************************************************************
020100*       C A M P O S   D E   V A L I D A C I O N   D E   S I G N O *
020200******************************************************************
020300 01  WKS-VALIDACION-SIGNOS.
020400     02  WKS-VAL-MONTO-SEMBRADO       PIC S9(09)V99.
020500     02  WKS-VAL-MONTO-SEMBRADO-R REDEFINES WKS-VAL-MONTO-SEMBRADO.
020600         03  WKS-VAL-MONTO-SIGNO          PIC X(01).
020700         03  WKS-VAL-MONTO-VALOR          PIC 9(08)V99.
020800     02  WKS-VAL-PRECIO-NUEVO         PIC S9(03)V99.
020900     02  WKS-VAL-PRECIO-NUEVO-R REDEFINES WKS-VAL-PRECIO-NUEVO.
021000         03  WKS-VAL-PRECIO-SIGNO         PIC X(01).
021100         03  WKS-VAL-PRECIO-VALOR         PIC 9(02)V99.
021200     02  WKS-VAL-SALDO-NUEVO          PIC S9(09)V99.
021300     02  WKS-VAL-SALDO-NUEVO-R REDEFINES WKS-VAL-SALDO-NUEVO.
021400         03  WKS-VAL-SALDO-SIGNO          PIC X(01).
021500         03  WKS-VAL-SALDO-VALOR          PIC 9(08)V99.
021600     02  FILLER                       PIC X(04).
021700******************************************************************
021800*               I N D I C E S   D E   I N S T R U M E N T O      *
021900******************************************************************
022000 01  WKS-INDICES-MERCADO.
022100     02  WKS-IX-SI                  PIC 9(03) COMP VALUE ZEROS.
022200     02  WKS-IX-NO                  PIC 9(03) COMP VALUE ZEROS.
022300     02  WKS-IX-EF                  PIC 9(03) COMP VALUE ZEROS.
022400     02  FILLER                     PIC X(04).
022500******************************************************************
022600*            C O M P L E M E N T O   D E L   P R E C I O   S I   *
022700******************************************************************
022800 01  WKS-PRECIO-UNO                 PIC S9(01)V99 VALUE 1.00.
022900******************************************************************
023000*         V A R I A B L E S   D E   F I L E   S T A T U S        *
023100******************************************************************
023200 01  FS-MKTFIL                      PIC 9(02) VALUE ZEROS.
023300 01  FS-INSFILI                     PIC 9(02) VALUE ZEROS.
023400 01  FS-POSFILI                     PIC 9(02) VALUE ZEROS.
023500 01  FS-USRFIL                      PIC 9(02) VALUE ZEROS.
023600 01  FS-INSFILO                     PIC 9(02) VALUE ZEROS.
023700 01  FS-POSFILO                     PIC 9(02) VALUE ZEROS.
023800 01  FS-HPRFIL                      PIC 9(02) VALUE ZEROS.
023900*                VARIABLES DE FILE STATUS EXTENDED               *
024000     COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFIL.
024100     COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILI.
024200     COPY FSECOM REPLACING FSE-XXXX BY FSE-POSFILI.
024300     COPY FSECOM REPLACING FSE-XXXX BY FSE-USRFIL.
024400     COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILO.
024500     COPY FSECOM REPLACING FSE-XXXX BY FSE-POSFILO.
024600     COPY FSECOM REPLACING FSE-XXXX BY FSE-HPRFIL.
024700* VARIABLES DE RUTINA PARA DESPLIEGUE DE FILE STATUS EXTENDIDO
024800 01  PROGRAMA                       PIC X(08) VALUE SPACES.
024900 01  ARCHIVO                        PIC X(08) VALUE SPACES.
025000 01  ACCION                         PIC X(10) VALUE SPACES.
025100 01  LLAVE                          PIC X(32) VALUE SPACES.
025200******************************************************************
025300 PROCEDURE DIVISION.
025400 000-MAIN SECTION.
025500     PERFORM 100-ABRIR-ARCHIVOS
025600     PERFORM 200-CARGA-USUARIOS
025700     PERFORM 300-CARGA-INSTR-VIEJOS
025800     PERFORM 400-CARGA-POSF-VIEJAS
025900     PERFORM 500-LEE-MERCADO
026000     PERFORM 600-PROCESA-MERCADO
026100         UNTIL WKS-EOF-MKTFIL
026200     PERFORM 700-GRABA-INSTR
026300     PERFORM 800-GRABA-POSF
026400     PERFORM 900-ESTADISTICAS
026500     PERFORM 950-CERRAR-ARCHIVOS
026600     STOP RUN.
026700 000-MAIN-E. EXIT.
026800******************************************************************
026900*                A P E R T U R A   D E   A R C H I V O S         *
027000******************************************************************
027100 100-ABRIR-ARCHIVOS SECTION.
027200     OPEN INPUT  MKTFIL, INSFILI, POSFILI, USRFIL
027300     OPEN OUTPUT INSFILO, POSFILO, HPRFIL
027400
027500     IF FS-MKTFIL NOT = 0 OR FS-INSFILI NOT = 0 OR
027600        FS-POSFILI NOT = 0 OR FS-USRFIL NOT = 0 OR
027700        FS-INSFILO NOT = 0 OR FS-POSFILO NOT = 0 OR
027800        FS-HPRFIL  NOT = 0
027900        DISPLAY "***********************************************"
028000        DISPLAY "*   ERROR AL ABRIR ARCHIVOS DE PMSETUP         *"
028100        DISPLAY "***********************************************"
028200        DISPLAY "* FS MKTFIL  : " FS-MKTFIL
028300        DISPLAY "* FS INSFILI : " FS-INSFILI
028400        DISPLAY "* FS POSFILI : " FS-POSFILI
028500        DISPLAY "* FS USRFIL  : " FS-USRFIL
028600        DISPLAY "* FS INSFILO : " FS-INSFILO
028700        DISPLAY "* FS POSFILO : " FS-POSFILO
028800        DISPLAY "* FS HPRFIL  : " FS-HPRFIL
028900        MOVE 91 TO RETURN-CODE
029000        PERFORM 950-CERRAR-ARCHIVOS
029100        STOP RUN
029200     END-IF.
029300 100-ABRIR-ARCHIVOS-E. EXIT.
029400******************************************************************
029500*        C A R G A   C A T A L O G O   D E   U S U A R I O S     *
029600******************************************************************
029700 200-CARGA-USUARIOS SECTION.
029800     MOVE ZEROS TO WKS-NUM-USUARIOS
029900     PERFORM 210-LEE-USUARIO UNTIL FS-USRFIL = 10.
030000 200-CARGA-USUARIOS-E. EXIT.
030100******************************************************************
030200*   LEE UN REGISTRO DEL CATALOGO Y LO CARGA A LA TABLA EN MEMORIA*
030300******************************************************************
030400 210-LEE-USUARIO SECTION.
030500     READ USRFIL
030600        AT END MOVE 10 TO FS-USRFIL
030700        NOT AT END
030800           ADD 1 TO WKS-NUM-USUARIOS
030900           SET WKS-IX-USR TO WKS-NUM-USUARIOS
031000           MOVE USRF-ID       TO WKS-USR-ID      (WKS-IX-USR)
031100           MOVE USRF-NOMBRE-USUARIO
031200                              TO WKS-USR-NOMBRE   (WKS-IX-USR)
031300     END-READ.
031400 210-LEE-USUARIO-E. EXIT.
031500******************************************************************
031600*     C A R G A   M A E S T R O   V I E J O   D E   I N S T R    *
031700******************************************************************
031800 300-CARGA-INSTR-VIEJOS SECTION.
031900     MOVE ZEROS TO WKS-NUM-INSTR
032000     MOVE ZEROS TO WKS-PROX-INSTR-ID
032100     PERFORM 310-LEE-INSTR-VIEJO UNTIL FS-INSFILI = 10.
032200 300-CARGA-INSTR-VIEJOS-E. EXIT.
032300******************************************************************
032400*   LEE UN INSTRUMENTO DEL MAESTRO VIEJO Y LO CARGA A LA TABLA   *
032500******************************************************************
032600 310-LEE-INSTR-VIEJO SECTION.
032700     READ INSFILI
032800        AT END MOVE 10 TO FS-INSFILI
032900        NOT AT END
033000           ADD 1 TO WKS-NUM-INSTR
033100           SET WKS-IX-INSTR TO WKS-NUM-INSTR
033200           MOVE INSF-ID         IN REG-INSFIL TO
033300                WKS-INSTR-ID           (WKS-IX-INSTR)
033400           MOVE INSF-NOMBRE     IN REG-INSFIL TO
033500                WKS-INSTR-NOMBRE       (WKS-IX-INSTR)
033600           MOVE INSF-MERCADO-ID IN REG-INSFIL TO
033700                WKS-INSTR-MKT-ID       (WKS-IX-INSTR)
033800           MOVE INSF-PRECIO     IN REG-INSFIL TO
033900                WKS-INSTR-PRECIO       (WKS-IX-INSTR)
034000           MOVE INSF-HORA-ACT-PRECIO IN REG-INSFIL TO
034100                WKS-INSTR-HORA-ACT     (WKS-IX-INSTR)
034200           MOVE INSF-PRECIO-INICIAL IN REG-INSFIL TO
034300                WKS-INSTR-PRECIO-INI   (WKS-IX-INSTR)
034400           MOVE INSF-PRECIO-LIQUIDACION IN REG-INSFIL TO
034500                WKS-INSTR-PRECIO-LIQ   (WKS-IX-INSTR)
034600           MOVE INSF-BANDERA-NEGOCIABLE IN REG-INSFIL TO
034700                WKS-INSTR-NEGOCIABLE   (WKS-IX-INSTR)
034800           IF INSF-ID IN REG-INSFIL > WKS-PROX-INSTR-ID
034900              MOVE INSF-ID IN REG-INSFIL TO WKS-PROX-INSTR-ID
035000           END-IF
035100     END-READ.
035200 310-LEE-INSTR-VIEJO-E. EXIT.
035300******************************************************************
035400*   C A R G A   M A E S T R O   V I E J O   D E   P O S I C I O N*
035500******************************************************************
035600 400-CARGA-POSF-VIEJAS SECTION.
035700     MOVE ZEROS TO WKS-NUM-POSF
035800     PERFORM 410-LEE-POSF-VIEJA UNTIL FS-POSFILI = 10.
035900 400-CARGA-POSF-VIEJAS-E. EXIT.
036000******************************************************************
036100*   LEE UNA POSICION DEL MAESTRO VIEJO Y LA CARGA A LA TABLA     *
036200******************************************************************
036300 410-LEE-POSF-VIEJA SECTION.
036400     READ POSFILI
036500        AT END MOVE 10 TO FS-POSFILI
036600        NOT AT END
036700           ADD 1 TO WKS-NUM-POSF
036800           SET WKS-IX-POSF TO WKS-NUM-POSF
036900           MOVE POSF-USUARIO-ID (IN REG-POSFILI) TO
037000                WKS-POSF-USR-ID   (WKS-IX-POSF)
037100           MOVE POSF-INSTR-ID   (IN REG-POSFILI) TO
037200                WKS-POSF-INSTR-ID (WKS-IX-POSF)
037300           MOVE POSF-SALDO      (IN REG-POSFILI) TO
037400                WKS-POSF-SALDO    (WKS-IX-POSF)
037500     END-READ.
037600 410-LEE-POSF-VIEJA-E. EXIT.
037700******************************************************************
037800 500-LEE-MERCADO SECTION.
037900     READ MKTFIL
038000        AT END MOVE 1 TO WKS-FIN-MKTFIL
038100     END-READ.
038200 500-LEE-MERCADO-E. EXIT.
038300******************************************************************
038400*          P R O C E S A   U N   M E R C A D O   L E I D O       *
038500******************************************************************
038600 600-PROCESA-MERCADO SECTION.
038700     MOVE 'N' TO WKS-NUEVO-MERCADO
038800     MOVE 'N' TO WKS-CAMBIO-PRECIO
038900     MOVE 'N' TO WKS-CAMBIO-FONDOS
039000     MOVE ZEROS TO WKS-IX-SI WKS-IX-NO WKS-IX-EF
039100
039200     PERFORM 605-BUSCA-INSTR-MERCADO
039300        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-INSTR
039400
039500     IF WKS-IX-SI = 0 OR WKS-IX-NO = 0 OR WKS-IX-EF = 0
039600        MOVE 'S' TO WKS-NUEVO-MERCADO
039700     ELSE
039800        IF WKS-INSTR-PRECIO-INI (WKS-IX-SI) NOT =
039900           MKTF-VALOR-INICIAL-SI
040000           MOVE 'S' TO WKS-CAMBIO-PRECIO
040100        END-IF
040200
040300        MOVE ZEROS TO WKS-POSF-FOUND-IX
040400        PERFORM 607-BUSCA-POSF-EFECTIVO
040500           VARYING WKS-I FROM 1 BY 1
040600           UNTIL WKS-I > WKS-NUM-POSF OR
040700                 WKS-POSF-FOUND-IX NOT = ZEROS
040800        IF WKS-POSF-FOUND-IX NOT = ZEROS AND
040900           WKS-POSF-SALDO (WKS-POSF-FOUND-IX) NOT =
041000           MKTF-FONDOS-INICIALES
041100           MOVE 'S' TO WKS-CAMBIO-FONDOS
041200        END-IF
041300     END-IF
041400
041500     IF WKS-ES-MERCADO-NUEVO
041600        PERFORM 610-CREA-INSTRUMENTOS
041700        PERFORM 620-FIJA-PRECIO-INICIAL
041800        PERFORM 630-SIEMBRA-POSICIONES
041900        ADD 1 TO WKS-MERCADOS-NUEVOS
042000     ELSE
042100        IF WKS-HUBO-CAMBIO-PRECIO
042200           PERFORM 620-FIJA-PRECIO-INICIAL
042300           ADD 1 TO WKS-MERCADOS-REFRESCADOS
042400        END-IF
042500        IF WKS-HUBO-CAMBIO-FONDOS
042600           PERFORM 630-SIEMBRA-POSICIONES
042700           ADD 1 TO WKS-MERCADOS-REFRESCADOS
042800        END-IF
042900     END-IF
043000
043100     PERFORM 500-LEE-MERCADO.
043200 600-PROCESA-MERCADO-E. EXIT.
043300******************************************************************
043400*   IDENTIFICA, DENTRO DE LA TABLA DE INSTRUMENTOS, CUALES SON   *
043500*   LOS TRES (SI/NO/EFECTIVO) DEL MERCADO QUE SE ESTA LEYENDO    *
043600******************************************************************
043700 605-BUSCA-INSTR-MERCADO SECTION.
043800     IF WKS-INSTR-MKT-ID (WKS-I) = MKTF-ID
043900        EVALUATE WKS-INSTR-NOMBRE (WKS-I)
044000           WHEN 'Yes'  MOVE WKS-I TO WKS-IX-SI
044100           WHEN 'No'   MOVE WKS-I TO WKS-IX-NO
044200           WHEN 'Cash' MOVE WKS-I TO WKS-IX-EF
044300        END-EVALUATE
044400     END-IF.
044500 605-BUSCA-INSTR-MERCADO-E. EXIT.
044600******************************************************************
044700*   BUSCA EN LA TABLA DE POSICIONES VIEJAS EL SALDO DE EFECTIVO  *
044800*   DEL MERCADO, PARA COMPARARLO CONTRA LOS FONDOS DEL MAESTRO   *
044900******************************************************************
045000 607-BUSCA-POSF-EFECTIVO SECTION.
045100     IF WKS-POSF-INSTR-ID (WKS-I) = WKS-INSTR-ID (WKS-IX-EF)
045200        MOVE WKS-I TO WKS-POSF-FOUND-IX
045300     END-IF.
045400 607-BUSCA-POSF-EFECTIVO-E. EXIT.
045500******************************************************************
045600*   CREA LOS TRES INSTRUMENTOS DE UN MERCADO NUEVO (SI/NO/EF)    *
045700******************************************************************
045800 610-CREA-INSTRUMENTOS SECTION.
045900     ADD 1 TO WKS-PROX-INSTR-ID
046000     ADD 1 TO WKS-NUM-INSTR
046100     SET WKS-IX-INSTR TO WKS-NUM-INSTR
046200     MOVE WKS-PROX-INSTR-ID      TO WKS-INSTR-ID     (WKS-IX-INSTR)
046300     MOVE 'Yes'                  TO WKS-INSTR-NOMBRE (WKS-IX-INSTR)
046400     MOVE MKTF-ID                TO WKS-INSTR-MKT-ID (WKS-IX-INSTR)
046500     MOVE MKTF-VALOR-INICIAL-SI  TO
046600          WKS-INSTR-PRECIO-INI   (WKS-IX-INSTR)
046700     MOVE ZEROS                  TO
046800          WKS-INSTR-PRECIO-LIQ   (WKS-IX-INSTR)
046900     MOVE 'Y'                    TO
047000          WKS-INSTR-NEGOCIABLE   (WKS-IX-INSTR)
047100     MOVE WKS-IX-INSTR           TO WKS-IX-SI
047200
047300     ADD 1 TO WKS-PROX-INSTR-ID
047400     ADD 1 TO WKS-NUM-INSTR
047500     SET WKS-IX-INSTR TO WKS-NUM-INSTR
047600     MOVE WKS-PROX-INSTR-ID      TO WKS-INSTR-ID     (WKS-IX-INSTR)
047700     MOVE 'No'                   TO WKS-INSTR-NOMBRE (WKS-IX-INSTR)
047800     MOVE MKTF-ID                TO WKS-INSTR-MKT-ID (WKS-IX-INSTR)
047900     COMPUTE WKS-INSTR-PRECIO-INI (WKS-IX-INSTR) ROUNDED =
048000             WKS-PRECIO-UNO - MKTF-VALOR-INICIAL-SI
048100     MOVE ZEROS                  TO
048200          WKS-INSTR-PRECIO-LIQ   (WKS-IX-INSTR)
048300     MOVE 'Y'                    TO
048400          WKS-INSTR-NEGOCIABLE   (WKS-IX-INSTR)
048500     MOVE WKS-IX-INSTR           TO WKS-IX-NO
048600
048700     ADD 1 TO WKS-PROX-INSTR-ID
048800     ADD 1 TO WKS-NUM-INSTR
048900     SET WKS-IX-INSTR TO WKS-NUM-INSTR
049000     MOVE WKS-PROX-INSTR-ID      TO WKS-INSTR-ID     (WKS-IX-INSTR)
049100     MOVE 'Cash'                 TO WKS-INSTR-NOMBRE (WKS-IX-INSTR)
049200     MOVE MKTF-ID                TO WKS-INSTR-MKT-ID (WKS-IX-INSTR)
049300     MOVE WKS-PRECIO-UNO         TO
049400          WKS-INSTR-PRECIO-INI   (WKS-IX-INSTR)
049500     MOVE ZEROS                  TO
049600          WKS-INSTR-PRECIO-LIQ   (WKS-IX-INSTR)
049700     MOVE WKS-PRECIO-UNO         TO
049800          WKS-INSTR-PRECIO       (WKS-IX-INSTR)
049900     MOVE ZEROS                  TO
050000          WKS-INSTR-HORA-ACT     (WKS-IX-INSTR)
050100     MOVE 'N'                    TO
050200          WKS-INSTR-NEGOCIABLE   (WKS-IX-INSTR)
050300     MOVE WKS-IX-INSTR           TO WKS-IX-EF.
050400 610-CREA-INSTRUMENTOS-E. EXIT.
050500******************************************************************
050600*   CORRE LA SUBRUTINA DE PRECIOS SOBRE POSICIONES EN CERO Y     *
050700*   GRABA HISTORICO CON ORIGEN INITIAL EN TIEMPO DE MERCADO 0    *
050800******************************************************************
050900 620-FIJA-PRECIO-INICIAL SECTION.
051000     MOVE 1                      TO WKS-FUNCION-PRECIOS
051100     MOVE ZEROS                  TO WKS-POS-NETA (1)
051200     MOVE ZEROS                  TO WKS-POS-NETA (2)
051300
051400     CALL 'PMPRICE' USING WKS-FUNCION-PRECIOS, WKS-NUM-TRADEABLE,
051500          WKS-TABLA-POS-NETA,   WKS-TABLA-PRECIO-SAL,
051600          WKS-IND-ORDEN,        WKS-DELTA-CERO,
051700          WKS-COSTO-NULO
051800
051900     MOVE WKS-PRECIO-SAL (1) TO WKS-INSTR-PRECIO    (WKS-IX-SI)
052000     MOVE WKS-PRECIO-SAL (2) TO WKS-INSTR-PRECIO    (WKS-IX-NO)
052100     MOVE WKS-PRECIO-SAL (1) TO WKS-VAL-PRECIO-NUEVO
052200     IF WKS-VAL-PRECIO-SIGNO = '-'
052300         DISPLAY 'PMSETUP - AVISO: PRECIO INICIAL SI NEGATIVO '
052400                 'INSTR=' WKS-INSTR-ID (WKS-IX-SI)
052500     END-IF
052600     MOVE ZEROS              TO WKS-INSTR-HORA-ACT  (WKS-IX-SI)
052700     MOVE ZEROS              TO WKS-INSTR-HORA-ACT  (WKS-IX-NO)
052800
052900     MOVE WKS-INSTR-ID (WKS-IX-SI) TO HPRF-INSTR-ID
053000     MOVE ZEROS                    TO HPRF-HORA-MERCADO
053100     MOVE WKS-PRECIO-SAL (1)       TO HPRF-PRECIO
053200     MOVE 'INITIAL'                TO HPRF-ORIGEN
053300     WRITE REG-HPRFIL
053400
053500     MOVE WKS-INSTR-ID (WKS-IX-NO) TO HPRF-INSTR-ID
053600     MOVE ZEROS                    TO HPRF-HORA-MERCADO
053700     MOVE WKS-PRECIO-SAL (2)       TO HPRF-PRECIO
053800     MOVE 'INITIAL'                TO HPRF-ORIGEN
053900     WRITE REG-HPRFIL.
054000 620-FIJA-PRECIO-INICIAL-E. EXIT.
054100******************************************************************
054200*   SIEMBRA O REGRABA LAS POSICIONES DE CADA USUARIO DEL         *
054300*   CATALOGO: CAJA = FONDOS INICIALES, SI = 0, NO = 0            *
054400******************************************************************
054500 630-SIEMBRA-POSICIONES SECTION.
054600     PERFORM 631-SIEMBRA-POSICIONES-USR
054700        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > WKS-NUM-USUARIOS.
054800 630-SIEMBRA-POSICIONES-E. EXIT.
054900******************************************************************
055000*   SIEMBRA/REGRABA LAS TRES POSICIONES (EFECTIVO/SI/NO) DE UN   *
055100*   SOLO USUARIO DEL CATALOGO PARA EL MERCADO EN PROCESO         *
055200******************************************************************
055300 631-SIEMBRA-POSICIONES-USR SECTION.
055400     MOVE WKS-USR-ID (WKS-J)       TO WKS-TARGET-USR-ID
055500     MOVE WKS-INSTR-ID (WKS-IX-EF) TO WKS-TARGET-INSTR-ID
055600     MOVE MKTF-FONDOS-INICIALES    TO WKS-TARGET-MONTO
055700     PERFORM 632-BUSCA-O-CREA-POSF
055800
055900     MOVE WKS-USR-ID (WKS-J)       TO WKS-TARGET-USR-ID
056000     MOVE WKS-INSTR-ID (WKS-IX-SI) TO WKS-TARGET-INSTR-ID
056100     MOVE ZEROS                    TO WKS-TARGET-MONTO
056200     PERFORM 632-BUSCA-O-CREA-POSF
056300
056400     MOVE WKS-USR-ID (WKS-J)       TO WKS-TARGET-USR-ID
056500     MOVE WKS-INSTR-ID (WKS-IX-NO) TO WKS-TARGET-INSTR-ID
056600     MOVE ZEROS                    TO WKS-TARGET-MONTO
056700     PERFORM 632-BUSCA-O-CREA-POSF
056800
056900     ADD 3 TO WKS-USUARIOS-SEMBRADOS.
057000 631-SIEMBRA-POSICIONES-USR-E. EXIT.
057100******************************************************************
057200*   BUSCA LA POSICION DEL USUARIO/INSTRUMENTO OBJETIVO EN LA     *
057300*   TABLA; SI NO EXISTE LA CREA, SI YA EXISTE LA REGRABA         *
057400******************************************************************
057500 632-BUSCA-O-CREA-POSF SECTION.
057600     MOVE WKS-TARGET-MONTO TO WKS-VAL-MONTO-SEMBRADO
057700     IF WKS-VAL-MONTO-SIGNO = '-'
057800         DISPLAY 'PMSETUP - AVISO: MONTO A SEMBRAR NEGATIVO '
057900                 'USUARIO=' WKS-TARGET-USR-ID
058000     END-IF
058100     MOVE ZEROS TO WKS-POSF-FOUND-IX
058200     PERFORM 633-BUSCA-POSF-EXIST
058300        VARYING WKS-I FROM 1 BY 1
058400        UNTIL WKS-I > WKS-NUM-POSF OR
058500              WKS-POSF-FOUND-IX NOT = ZEROS
058600
058700     IF WKS-POSF-FOUND-IX = ZEROS
058800        ADD 1 TO WKS-NUM-POSF
058900        SET WKS-IX-POSF TO WKS-NUM-POSF
059000        MOVE WKS-TARGET-USR-ID   TO WKS-POSF-USR-ID   (WKS-IX-POSF)
059100        MOVE WKS-TARGET-INSTR-ID TO WKS-POSF-INSTR-ID (WKS-IX-POSF)
059200        MOVE WKS-TARGET-MONTO    TO WKS-POSF-SALDO    (WKS-IX-POSF)
059300        MOVE WKS-POSF-SALDO (WKS-IX-POSF) TO WKS-VAL-SALDO-NUEVO
059400     ELSE
059500        MOVE WKS-TARGET-MONTO TO WKS-POSF-SALDO (WKS-POSF-FOUND-IX)
059600        MOVE WKS-POSF-SALDO (WKS-POSF-FOUND-IX) TO WKS-VAL-SALDO-NUEVO
059700     END-IF
059800     IF WKS-VAL-SALDO-SIGNO = '-'
059900         DISPLAY 'PMSETUP - AVISO: SALDO SEMBRADO NEGATIVO '
060000                 'USUARIO=' WKS-TARGET-USR-ID
060100     END-IF.
060200 632-BUSCA-O-CREA-POSF-E. EXIT.
060300******************************************************************
060400*   COMPARA UNA ENTRADA DE LA TABLA DE POSICIONES CONTRA LA      *
060500*   PAREJA USUARIO/INSTRUMENTO OBJETIVO DE LA SIEMBRA EN CURSO   *
060600******************************************************************
060700 633-BUSCA-POSF-EXIST SECTION.
060800     IF WKS-POSF-USR-ID (WKS-I)   = WKS-TARGET-USR-ID AND
060900        WKS-POSF-INSTR-ID (WKS-I) = WKS-TARGET-INSTR-ID
061000        MOVE WKS-I TO WKS-POSF-FOUND-IX
061100     END-IF.
061200 633-BUSCA-POSF-EXIST-E. EXIT.
061300******************************************************************
061400*                G R A B A   I N S T R U M E N T O S             *
061500******************************************************************
061600 700-GRABA-INSTR SECTION.
061700     PERFORM 710-GRABA-UN-INSTR
061800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-INSTR.
061900 700-GRABA-INSTR-E. EXIT.
062000******************************************************************
062100*   TRASLADA UNA ENTRADA DE LA TABLA DE INSTRUMENTOS AL MAESTRO  *
062200*   NUEVO Y LA GRABA                                             *
062300******************************************************************
062400 710-GRABA-UN-INSTR SECTION.
062500     MOVE WKS-INSTR-ID       (WKS-I) TO INSF-ID    IN REG-INSFILO
062600     MOVE WKS-INSTR-NOMBRE   (WKS-I) TO
062700          INSF-NOMBRE IN REG-INSFILO
062800     MOVE WKS-INSTR-MKT-ID   (WKS-I) TO
062900          INSF-MERCADO-ID IN REG-INSFILO
063000     MOVE WKS-INSTR-PRECIO   (WKS-I) TO
063100          INSF-PRECIO IN REG-INSFILO
063200     MOVE WKS-INSTR-HORA-ACT (WKS-I) TO
063300          INSF-HORA-ACT-PRECIO IN REG-INSFILO
063400     MOVE WKS-INSTR-PRECIO-INI (WKS-I) TO
063500          INSF-PRECIO-INICIAL  IN REG-INSFILO
063600     MOVE WKS-INSTR-PRECIO-LIQ (WKS-I) TO
063700          INSF-PRECIO-LIQUIDACION IN REG-INSFILO
063800     MOVE WKS-INSTR-NEGOCIABLE (WKS-I) TO
063900          INSF-BANDERA-NEGOCIABLE IN REG-INSFILO
064000     WRITE REG-INSFILO.
064100 710-GRABA-UN-INSTR-E. EXIT.
064200******************************************************************
064300*                G R A B A   P O S I C I O N E S                 *
064400******************************************************************
064500 800-GRABA-POSF SECTION.
064600     PERFORM 810-GRABA-UNA-POSF
064700        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-NUM-POSF.
064800 800-GRABA-POSF-E. EXIT.
064900******************************************************************
065000*   TRASLADA UNA ENTRADA DE LA TABLA DE POSICIONES AL MAESTRO    *
065100*   NUEVO Y LA GRABA                                             *
065200******************************************************************
065300 810-GRABA-UNA-POSF SECTION.
065400     MOVE WKS-POSF-USR-ID   (WKS-I) TO
065500          POSF-USUARIO-ID IN REG-POSFIL
065600     MOVE WKS-POSF-INSTR-ID (WKS-I) TO
065700          POSF-INSTR-ID   IN REG-POSFIL
065800     MOVE WKS-POSF-SALDO    (WKS-I) TO
065900          POSF-SALDO      IN REG-POSFIL
066000     WRITE REG-POSFIL.
066100 810-GRABA-UNA-POSF-E. EXIT.
066200******************************************************************
066300 900-ESTADISTICAS SECTION.
066400     DISPLAY "***********************************************"
066500     DISPLAY "*          PMSETUP -- RESUMEN DE EJECUCION     *"
066600     DISPLAY "***********************************************"
066700     DISPLAY "* MERCADOS NUEVOS CREADOS  : " WKS-MERCADOS-NUEVOS
066800     DISPLAY "* MERCADOS REFRESCADOS     : "
066900              WKS-MERCADOS-REFRESCADOS
067000     DISPLAY "* POSICIONES SEMBRADAS     : "
067100              WKS-USUARIOS-SEMBRADOS
067200     DISPLAY "***********************************************".
067300 900-ESTADISTICAS-E. EXIT.
067400******************************************************************
067500 950-CERRAR-ARCHIVOS SECTION.
067600     CLOSE MKTFIL, INSFILI, POSFILI, USRFIL, INSFILO, POSFILO,
067700           HPRFIL.
067800 950-CERRAR-ARCHIVOS-E. EXIT.
