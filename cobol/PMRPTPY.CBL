000100******************************************************************
000200* FECHA       : 02/09/1991                                       *
000300* PROGRAMADOR : MARTA SOLORZANO (MALV)                          *
000400* APLICACION  : MERCADOS DE PREDICCION INTERNOS                  *
000500* PROGRAMA    : PMRPTPY                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : IMPRIME EL REPORTE DE PAGOS DE LIQUIDACION CON   *
000800*             : RUPTURA DE CONTROL POR MERCADO, SUBTOTAL POR     *
000900*             : MERCADO Y TOTAL GENERAL AL FINAL DEL REPORTE     *
001000* ARCHIVOS    : PAYFIL=C,MKTFIL=C,REPORTE=A(SYS010)              *
001100* ACCION (ES) : I=IMPRIME REPORTE DE PAGOS                       *
001200* INSTALADO   : 02/09/1991                                       *
001300******************************************************************
001400*                 B I T A C O R A   D E   C A M B I O S          *
001500******************************************************************
001600* 02/09/1991 MALV TKT-00165 VERSION ORIGINAL                     *
001700* 21/01/1994 MALV TKT-00265 SE AGREGA NOMBRE DE MERCADO EN EL    *
001800*            ENCABEZADO DE CADA RUPTURA DE CONTROL               *
001900* 19/05/1997 JORH TKT-00421 SE CORRIGE EDICION DEL MONTO CUANDO  *
002000*            EL PAGO ES CERO (SUPRESION DE CEROS A LA IZQUIERDA) *
002100* 22/12/1998 MRSQ TKT-00600 REVISION Y2K - SIN CAMPOS DE FECHA   *
002200*            DE 2 DIGITOS EN ESTE PROGRAMA -- SIN CAMBIOS        *
002300* 22/02/2011 EEDR TKT-01110 REVISION GENERAL DE ESTANDARES DE    *
002400*            CODIFICACION DEL DEPARTAMENTO                       *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.    PMRPTPY.
002800 AUTHOR.        MARTA SOLORZANO.
002900 INSTALLATION.  BANCO INDUSTRIAL S.A.
003000 DATE-WRITTEN.  02/09/1991.
003100 DATE-COMPILED.
003200 SECURITY.      CONFIDENCIAL.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SOURCE-COMPUTER.  IBM-370.
003600 OBJECT-COMPUTER.  IBM-370.
003700 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT PAYFILI  ASSIGN TO PAYFILI
004100         ORGANIZATION IS SEQUENTIAL
004200         FILE STATUS IS FS-PAYFILI FSE-PAYFILI.
004300
004400     SELECT MKTFILI  ASSIGN TO MKTFILI
004500         ORGANIZATION IS SEQUENTIAL
004600         FILE STATUS IS FS-MKTFILI FSE-MKTFILI.
004700
004800     SELECT REPORTE  ASSIGN TO SYS010
004900         FILE STATUS IS FS-REPORTE.
005000
005100 DATA DIVISION.
005200 FILE SECTION.
005300 FD  PAYFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
005400 01  REG-PAYFILI.
005500     COPY PAYFIL REPLACING REG-PAYFIL BY REG-PAYFILI
005600                            PAYF- BY PAII-.
005700
005800 FD  MKTFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
005900 01  REG-MKTFILI.
006000     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILI
006100                            MKTF- BY MKII-.
006200
006300 FD  REPORTE
006400     REPORT IS REPORTE-PAGOS.
006500
006600 WORKING-STORAGE SECTION.
006700*---------------------------------------------------------------*
006800*    ESTADO DE ARCHIVOS                                         *
006900*---------------------------------------------------------------*
007000 01  PROGRAMA                   PIC X(08)   VALUE 'PMRPTPY'.
007100 01  ARCHIVO                    PIC X(08).
007200 01  ACCION                     PIC X(10).
007300 01  LLAVE                      PIC X(15).
007400 01  FS-PAYFILI                 PIC 9(02)   VALUE ZEROS.
007500 01  FS-MKTFILI                 PIC 9(02)   VALUE ZEROS.
007600 01  FS-REPORTE                 PIC 9(02)   VALUE ZEROS.
007700
007800 COPY FSECOM REPLACING FSE-XXXX BY FSE-PAYFILI.
007900 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILI.
008000
008100 01  WKS-BANDERAS-FIN.
008200     02  WKS-EOF-PAYFILI          PIC X(01)  VALUE 'N'.
008300         88  WKS-FIN-PAYFILI                 VALUE 'S'.
008400     02  FILLER                   PIC X(04).
008500
008600*---------------------------------------------------------------*
008700*    TABLA DE MERCADOS EN MEMORIA (PARA BUSCAR NOMBRE POR ID)    *
008800*---------------------------------------------------------------*
008900 01  WKS-NUM-MKT                 PIC 9(03)  COMP VALUE ZEROS.
009000 01  WKS-TABLA-MKT.
009100     02  WKS-MKT OCCURS 0 TO 100 TIMES
009200                 DEPENDING ON WKS-NUM-MKT
009300                 INDEXED BY WKS-X-MKT.
009400         03  TMK-ID                    PIC 9(05).
009500         03  TMK-NOMBRE                PIC X(30).
009600         03  TMK-NOMBRE-R REDEFINES TMK-NOMBRE.
009700             04  TMK-NOMBRE-VISIBLE    PIC X(22).
009800             04  FILLER                PIC X(08).
009900
010000 01  WKS-CAMPOS-BUSQUEDA.
010100     02  WKS-BUSCA-ID              PIC 9(05).
010200     02  WKS-IX-RESULTADO          PIC 9(04)  COMP.
010300     02  WKS-ENCONTRADO            PIC X(01)  VALUE 'N'.
010400         88  WKS-SI-ENCONTRADO                VALUE 'S'.
010500     02  WKS-NOMBRE-MERCADO        PIC X(30)  VALUE SPACES.
010600         03  WKS-NOMBRE-MERCADO-R REDEFINES WKS-NOMBRE-MERCADO.
010700             04  WKS-NOMBRE-MERC-CORTO PIC X(22).
010800             04  FILLER                PIC X(08).
010900
011000 01  WKS-CONTADORES.
011100     02  WKS-CONT-LEIDOS          PIC 9(07)  COMP VALUE ZEROS.
011200     02  WKS-CONT-MONTO-NEGATIVO  PIC 9(05)  COMP VALUE ZEROS.
011300     02  FILLER                   PIC X(04).
011400
011500 01  WKS-VALIDA-MONTO.
011600     02  WKS-MONTO-TRABAJO        PIC S9(09)V99 VALUE ZEROS.
011700     02  WKS-MONTO-TRABAJO-R REDEFINES WKS-MONTO-TRABAJO.
011800         03  WKS-MONTO-SIGNO          PIC X(01).
011900         03  WKS-MONTO-VALOR          PIC 9(08)V99.
012000
012100 REPORT SECTION.
012200 RD  REPORTE-PAGOS
012300     CONTROLS ARE FINAL
012400     PAII-MERCADO-ID IN REG-PAYFILI
012500     PAGE LIMIT IS 60
012600     HEADING 1
012700     FIRST DETAIL 5
012800     LAST DETAIL 52
012900     FOOTING 55.
013000
013100 01  TYPE IS PH.
013200     02  LINE 1.
013300         03  COLUMN   1          PIC X(22) VALUE
013400             'BANCO INDUSTRIAL, S.A.'.
013500         03  COLUMN  35          PIC X(37) VALUE
013600             'REPORTE DE PAGOS DE LIQUIDACION'.
013700         03  COLUMN 101          PIC X(06) VALUE 'PAGINA'.
013800         03  COLUMN 109          PIC Z(05) SOURCE PAGE-COUNTER
013900                                           IN REPORTE-PAGOS.
014000     02  LINE 2.
014100         03  COLUMN   1          PIC X(25) VALUE
014200             'PMRPTPY     01.02092011.R'.
014300     02  LINE 3.
014400         03  COLUMN  01          PIC X(113) VALUE ALL '='.
014500     02  LINE 4.
014600         03  COLUMN  05          PIC X(10) VALUE 'USUARIO-ID'.
014700         03  COLUMN  20          PIC X(09) VALUE 'MONTO'.
014800         03  COLUMN  40          PIC X(09) VALUE 'ESTADO'.
014900
015000 01  MERCADOS  TYPE IS CH PAII-MERCADO-ID IN REG-PAYFILI.
015100     02  LINE IS PLUS 2.
015200         03  COLUMN  05          PIC X(08) VALUE 'MERCADO:'.
015300         03  COLUMN  14          PIC 9(05) SOURCE
015400             PAII-MERCADO-ID IN REG-PAYFILI.
015500         03  COLUMN  22          PIC X(02) VALUE '- '.
015600         03  COLUMN  24          PIC X(22) SOURCE
015700             WKS-NOMBRE-MERC-CORTO.
015800     02  LINE IS PLUS 1.
015900         03  COLUMN  01          PIC X(60) VALUE ALL '-'.
016000
016100 01  DETALLEPAGO  TYPE IS DETAIL.
016200     02  LINE IS PLUS 1.
016300         03  COLUMN  05          PIC Z(04)9 SOURCE
016400             PAII-USUARIO-ID IN REG-PAYFILI.
016500         03  COLUMN  18          PIC Z,ZZZ,ZZ9.99 SOURCE
016600             PAII-MONTO IN REG-PAYFILI.
016700         03  COLUMN  40          PIC X(09) SOURCE
016800             PAII-ESTADO IN REG-PAYFILI.
016900
017000 01  TOTALMERCADO  TYPE IS CF
017100     PAII-MERCADO-ID IN REG-PAYFILI NEXT GROUP PLUS 1.
017200     02  LINE IS PLUS 1.
017300         03  COLUMN  05          PIC X(13) VALUE
017400             'MARKET TOTAL:'.
017500         03  COLUMN  18          PIC Z,ZZZ,ZZ9.99
017600             SUM PAII-MONTO IN REG-PAYFILI RESET ON
017700                 PAII-MERCADO-ID IN REG-PAYFILI.
017800
017900 01  TYPE IS CF FINAL.
018000     02  LINE IS PLUS 2.
018100         03  COLUMN  01          PIC X(60) VALUE ALL '='.
018200     02  LINE IS PLUS 1.
018300         03  COLUMN  05          PIC X(12) VALUE
018400             'GRAND TOTAL:'.
018500         03  COLUMN  18          PIC Z,ZZZ,ZZ9.99
018600             SUM PAII-MONTO IN REG-PAYFILI.
018700
018800 01  TYPE IS PF.
018900     02  LINE PLUS 0.
019000         03  COLUMN   1          PIC X(25) VALUE
019100             'BANCO INDUSTRIAL S.A.'.
019200         03  COLUMN 101          PIC X(6)  VALUE 'PAGINA'.
019300         03  COLUMN 108          PIC ZZZZ SOURCE PAGE-COUNTER
019400                                          IN REPORTE-PAGOS.
019500
019600 PROCEDURE DIVISION.
019700******************************************************************
019800*               S E C C I O N    P R I N C I P A L
019900******************************************************************
020000 000-MAIN SECTION.
020100     PERFORM 100-ABRIR-ARCHIVOS
020200     PERFORM 200-CARGA-MERCADOS
020300     PERFORM 300-IMPRIME-REPORTE
020400     PERFORM 900-ESTADISTICAS
020500     PERFORM 950-CIERRA-ARCHIVOS
020600     STOP RUN.
020700 000-MAIN-E. EXIT.
020800
020900******************************************************************
021000*    APERTURA DE ARCHIVOS                                        *
021100******************************************************************
021200 100-ABRIR-ARCHIVOS SECTION.
021300     OPEN INPUT  PAYFILI MKTFILI
021400     OPEN OUTPUT REPORTE
021500     INITIATE REPORTE-PAGOS
021600
021700     IF FS-PAYFILI NOT = ZEROS
021800        MOVE 'PAYFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
021900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022000                               FS-PAYFILI, FSE-PAYFILI
022100        DISPLAY 'PMRPTPY - ERROR AL ABRIR PAYFILI FS='
022200                FS-PAYFILI
022300        MOVE 91 TO RETURN-CODE  STOP RUN
022400     END-IF
022500
022600     IF FS-MKTFILI NOT = ZEROS
022700        MOVE 'MKTFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
022800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
022900                               FS-MKTFILI, FSE-MKTFILI
023000        DISPLAY 'PMRPTPY - ERROR AL ABRIR MKTFILI FS='
023100                FS-MKTFILI
023200        MOVE 91 TO RETURN-CODE  STOP RUN
023300     END-IF.
023400 100-ABRIR-ARCHIVOS-E. EXIT.
023500
023600******************************************************************
023700*    CARGA DEL MAESTRO DE MERCADOS A MEMORIA (SOLO NOMBRES)      *
023800******************************************************************
023900 200-CARGA-MERCADOS SECTION.
024000     PERFORM 210-LEE-MERCADO.
024100 200-CARGA-MERCADOS-E. EXIT.
024200
024300 210-LEE-MERCADO SECTION.
024400     READ MKTFILI
024500         AT END MOVE HIGH-VALUES TO MKII-ID
024600     END-READ
024700     PERFORM 211-ACUMULA-MERCADO UNTIL MKII-ID = HIGH-VALUES.
024800 210-LEE-MERCADO-E. EXIT.
024900
025000 211-ACUMULA-MERCADO SECTION.
025100     ADD 1 TO WKS-NUM-MKT
025200     SET WKS-X-MKT TO WKS-NUM-MKT
025300     MOVE MKII-ID     TO TMK-ID (WKS-X-MKT)
025400     MOVE MKII-NOMBRE TO TMK-NOMBRE (WKS-X-MKT)
025500     READ MKTFILI
025600         AT END MOVE HIGH-VALUES TO MKII-ID
025700     END-READ.
025800 211-ACUMULA-MERCADO-E. EXIT.
025900
026000******************************************************************
026100*    LECTURA DE PAYFILI Y GENERACION DE RENGLONES DE REPORTE    *
026200******************************************************************
026300 300-IMPRIME-REPORTE SECTION.
026400     PERFORM 310-LEE-PAGO.
026500 300-IMPRIME-REPORTE-E. EXIT.
026600
026700 310-LEE-PAGO SECTION.
026800     READ PAYFILI
026900         AT END SET WKS-FIN-PAYFILI TO TRUE
027000     END-READ
027100     PERFORM 320-PROCESA-PAGO UNTIL WKS-FIN-PAYFILI.
027200 310-LEE-PAGO-E. EXIT.
027300
027400 320-PROCESA-PAGO SECTION.
027500     ADD 1 TO WKS-CONT-LEIDOS
027600     MOVE PAII-MERCADO-ID TO WKS-BUSCA-ID
027700     PERFORM 650-BUSCA-MERCADO-POR-ID
027800     IF WKS-SI-ENCONTRADO
027900        MOVE TMK-NOMBRE (WKS-IX-RESULTADO) TO WKS-NOMBRE-MERCADO
028000     ELSE
028100        MOVE SPACES TO WKS-NOMBRE-MERCADO
028200     END-IF
028300     MOVE PAII-MONTO TO WKS-MONTO-TRABAJO
028400     IF WKS-MONTO-SIGNO = '-'
028500        ADD 1 TO WKS-CONT-MONTO-NEGATIVO
028600        DISPLAY 'PMRPTPY - AVISO: MONTO NEGATIVO MERCADO='
028700                PAII-MERCADO-ID ' USUARIO=' PAII-USUARIO-ID
028800     END-IF
028900     GENERATE DETALLEPAGO
029000     READ PAYFILI
029100         AT END SET WKS-FIN-PAYFILI TO TRUE
029200     END-READ.
029300 320-PROCESA-PAGO-E. EXIT.
029400
029500******************************************************************
029600*    BUSQUEDA DE UN MERCADO POR ID EN LA TABLA EN MEMORIA        *
029700******************************************************************
029800 650-BUSCA-MERCADO-POR-ID SECTION.
029900     MOVE 'N' TO WKS-ENCONTRADO
030000     PERFORM 651-BUSCA-MERCADO-CICLO
030100        VARYING WKS-IX-RESULTADO FROM 1 BY 1
030200        UNTIL WKS-IX-RESULTADO > WKS-NUM-MKT
030300           OR TMK-ID (WKS-IX-RESULTADO) = WKS-BUSCA-ID
030400     IF WKS-IX-RESULTADO <= WKS-NUM-MKT
030500        SET WKS-SI-ENCONTRADO TO TRUE
030600     END-IF.
030700 650-BUSCA-MERCADO-POR-ID-E. EXIT.
030800
030900 651-BUSCA-MERCADO-CICLO SECTION.
031000     CONTINUE.
031100 651-BUSCA-MERCADO-CICLO-E. EXIT.
031200
031300******************************************************************
031400*    ESTADISTICAS DE FIN DE PROCESO                              *
031500******************************************************************
031600 900-ESTADISTICAS SECTION.
031700     DISPLAY '*****************************************'
031800     DISPLAY 'PMRPTPY - PAGOS IMPRESOS EN REPORTE : '
031900             WKS-CONT-LEIDOS
032000     DISPLAY 'PMRPTPY - PAGOS CON MONTO NEGATIVO  : '
032100             WKS-CONT-MONTO-NEGATIVO
032200     DISPLAY '*****************************************'.
032300 900-ESTADISTICAS-E. EXIT.
032400
032500******************************************************************
032600*    CIERRE DE ARCHIVOS                                          *
032700******************************************************************
032800 950-CIERRA-ARCHIVOS SECTION.
032900     TERMINATE REPORTE-PAGOS
033000     CLOSE PAYFILI MKTFILI REPORTE.
033100 950-CIERRA-ARCHIVOS-E. EXIT.
