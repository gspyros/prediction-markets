000100******************************************************************
000200* FECHA       : 05/06/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MERCADOS DE PREDICCION INTERNOS                  *
000500* PROGRAMA    : PMTRADE                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : PROCESA LAS ORDENES DE COMPRA/VENTA PENDIENTES   *
000800*             : DE CADA MERCADO, VALIDA FONDOS Y EXISTENCIAS,    *
000900*             : CALCULA EL COSTO SEGUN LA REGLA LMSR (LLAMANDO A *
001000*             : PMPRICE), ACTUALIZA POSICIONES Y REPRECIA LOS    *
001100*             : INSTRUMENTOS NEGOCIABLES AFECTADOS               *
001200* ARCHIVOS    : MKTFIL=C,INSFIL=C,POSFIL=C,TRDIN=C,TRDOUT=A      *
001300*             : HPRFIL=A                                         *
001400* ACCION (ES) : P=PROCESA ORDENES PENDIENTES                     *
001500* INSTALADO   : 05/06/1991                                       *
001600******************************************************************
001700*                 B I T A C O R A   D E   C A M B I O S          *
001800******************************************************************
001900* 05/06/1991 PEDR TKT-00155 VERSION ORIGINAL                     *
002000* 14/02/1992 PEDR TKT-00179 SE AGREGA VALIDACION DE VENTA EN     *
002100*            CORTO (POSICION + ACCIONES DEBE SER NO NEGATIVA)    *
002200* 08/10/1995 JORH TKT-00350 SE AMPLIA TABLA DE INSTRUMENTOS DE   *
002300*            200 A 300 POSICIONES, MERCADOS NUEVOS LO REQUIEREN  *
002400* 19/03/1998 MRSQ TKT-00588 SE CORRIGE REPRECIO: NO ACTUALIZABA  *
002500*            INSF-HORA-ACT-PRECIO EN LAS ORDENES EJECUTADAS      *
002600* 22/12/1998 MRSQ TKT-00599 REVISION Y2K - TRDI-HORA-MERCADO ES  *
002700*            CONTADOR DE SEGUNDOS, NO FECHA -- SIN CAMBIOS       *
002800* 11/09/2003 CAXL TKT-00740 SE AGREGA ESCRITURA A HPRFIL POR     *
002900*            CADA INSTRUMENTO REPRECIADO EN UNA ORDEN EJECUTADA  *
003000* 22/02/2011 EEDR TKT-01107 REVISION GENERAL DE ESTANDARES DE    *
003100*            CODIFICACION DEL DEPARTAMENTO                       *
003200* 14/03/2012 JCOR TKT-01148 TRDI-PRECIO-COBRADO GUARDABA EL       *
003300*            PRECIO POR ACCION EN VEZ DEL COSTO TOTAL DE LA       *
003400*            ORDEN -- NO CUADRABA CONTRA SALDO-CASH-ANTES MENOS   *
003500*            SALDO-CASH-DESPUES EN ORDENES DE VARIAS ACCIONES     *
003600* 21/03/2012 JCOR TKT-01151 450-PREPARA-LIBRO-LMSR RECONSTRUIA LA *
003700*            POSICION NETA INVIRTIENDO EL PRECIO REDONDEADO DEL   *
003800*            INSTRUMENTO -- SE CAMBIA A SUMAR DIRECTO SOBRE       *
003900*            WKS-TABLA-POS, YA CARGADA EN MEMORIA Y EXACTA        *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    PMTRADE.
004300 AUTHOR.        ERICK RAMIREZ.
004400 INSTALLATION.  BANCO INDUSTRIAL S.A.
004500 DATE-WRITTEN.  05/06/1991.
004600 DATE-COMPILED.
004700 SECURITY.      CONFIDENCIAL.
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.  IBM-370.
005100 OBJECT-COMPUTER.  IBM-370.
005200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT MKTFILI ASSIGN TO MKTFILI
005600         ORGANIZATION IS SEQUENTIAL
005700         FILE STATUS IS FS-MKTFILI FSE-MKTFILI.
005800
005900     SELECT INSFILI ASSIGN TO INSFILI
006000         ORGANIZATION IS SEQUENTIAL
006100         FILE STATUS IS FS-INSFILI FSE-INSFILI.
006200
006300     SELECT POSFILI ASSIGN TO POSFILI
006400         ORGANIZATION IS SEQUENTIAL
006500         FILE STATUS IS FS-POSFILI FSE-POSFILI.
006600
006700     SELECT TRDIN   ASSIGN TO TRDIN
006800         ORGANIZATION IS SEQUENTIAL
006900         FILE STATUS IS FS-TRDIN FSE-TRDIN.
007000
007100     SELECT MKTFILO ASSIGN TO MKTFILO
007200         ORGANIZATION IS SEQUENTIAL
007300         FILE STATUS IS FS-MKTFILO FSE-MKTFILO.
007400
007500     SELECT INSFILO ASSIGN TO INSFILO
007600         ORGANIZATION IS SEQUENTIAL
007700         FILE STATUS IS FS-INSFILO FSE-INSFILO.
007800
007900     SELECT POSFILO ASSIGN TO POSFILO
008000         ORGANIZATION IS SEQUENTIAL
008100         FILE STATUS IS FS-POSFILO FSE-POSFILO.
008200
008300     SELECT TRDOUT  ASSIGN TO TRDOUT
008400         ORGANIZATION IS SEQUENTIAL
008500         FILE STATUS IS FS-TRDOUT FSE-TRDOUT.
008600
008700     SELECT HPRFIL  ASSIGN TO HPRFIL
008800         ORGANIZATION IS SEQUENTIAL
008900         FILE STATUS IS FS-HPRFIL FSE-HPRFIL.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  MKTFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
009400 01  REG-MKTFILI.
009500     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILI
009600                            MKTF- BY MKII-.
009700
009800 FD  INSFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
009900 01  REG-INSFILI.
010000     COPY INSFIL REPLACING REG-INSFIL BY REG-INSFILI
010100                            INSF- BY INII-.
010200
010300 FD  POSFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
010400 01  REG-POSFILI.
010500     COPY POSFIL REPLACING REG-POSFIL BY REG-POSFILI
010600                            POSF- BY POII-.
010700
010800 FD  TRDIN    RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
010900 01  REG-TRDIN.
011000     COPY TRDIN.
011100
011200 FD  MKTFILO  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
011300 01  REG-MKTFILO.
011400     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILO
011500                            MKTF- BY MKOO-.
011600
011700 FD  INSFILO  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
011800 01  REG-INSFILO.
011900     COPY INSFIL REPLACING REG-INSFIL BY REG-INSFILO
012000                            INSF- BY INOO-.
012100
012200 FD  POSFILO  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
012300 01  REG-POSFILO.
012400     COPY POSFIL REPLACING REG-POSFIL BY REG-POSFILO
012500                            POSF- BY POOO-.
012600
012700 FD  TRDOUT   RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
012800 01  REG-TRDOUT.
012900     COPY TRDOUT.
013000
013100 FD  HPRFIL   RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
013200 01  REG-HPRFIL.
013300     COPY HPRFIL.
013400
013500 WORKING-STORAGE SECTION.
013600*---------------------------------------------------------------*
013700*    ESTADO DE ARCHIVOS                                         *
013800*---------------------------------------------------------------*
013900 01  PROGRAMA                   PIC X(08)   VALUE 'PMTRADE'.
014000 01  ARCHIVO                    PIC X(08).
014100 01  ACCION                     PIC X(10).
014200 01  LLAVE                      PIC X(15).
014300 01  FS-MKTFILI                 PIC 9(02)   VALUE ZEROS.
014400 01  FS-INSFILI                 PIC 9(02)   VALUE ZEROS.
014500 01  FS-POSFILI                 PIC 9(02)   VALUE ZEROS.
014600 01  FS-TRDIN                   PIC 9(02)   VALUE ZEROS.
014700 01  FS-MKTFILO                 PIC 9(02)   VALUE ZEROS.
014800 01  FS-INSFILO                 PIC 9(02)   VALUE ZEROS.
014900 01  FS-POSFILO                 PIC 9(02)   VALUE ZEROS.
015000 01  FS-TRDOUT                  PIC 9(02)   VALUE ZEROS.
015100 01  FS-HPRFIL                  PIC 9(02)   VALUE ZEROS.
015200
015300 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILI.
015400 COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILI.
015500 COPY FSECOM REPLACING FSE-XXXX BY FSE-POSFILI.
015600 COPY FSECOM REPLACING FSE-XXXX BY FSE-TRDIN.
015700 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILO.
015800 COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILO.
015900 COPY FSECOM REPLACING FSE-XXXX BY FSE-POSFILO.
016000 COPY FSECOM REPLACING FSE-XXXX BY FSE-TRDOUT.
016100 COPY FSECOM REPLACING FSE-XXXX BY FSE-HPRFIL.
016200
016300 01  WKS-BANDERAS-FIN.
016400     02  WKS-EOF-TRDIN           PIC X(01)  VALUE 'N'.
016500         88  WKS-FIN-TRDIN                  VALUE 'S'.
016600     02  FILLER                  PIC X(04).
016700
016800*---------------------------------------------------------------*
016900*    TABLA DE MERCADOS EN MEMORIA                               *
017000*---------------------------------------------------------------*
017100 01  WKS-NUM-MKT                 PIC 9(03)  COMP VALUE ZEROS.
017200 01  WKS-TABLA-MKT.
017300     02  WKS-MKT OCCURS 0 TO 100 TIMES
017400                 DEPENDING ON WKS-NUM-MKT
017500                 INDEXED BY WKS-X-MKT.
017600         03  TMK-ID                    PIC 9(05).
017700         03  TMK-NOMBRE                PIC X(30).
017800         03  TMK-MONEDA                PIC X(03).
017900         03  TMK-FONDOS-INICIALES      PIC S9(07)V99.
018000         03  TMK-VALOR-INICIAL-SI      PIC S9(01)V99.
018100         03  TMK-ESTADO                PIC X(09).
018200             88  TMK-ABIERTO                     VALUE 'OPEN'.
018300         03  TMK-FECHA-APERTURA        PIC 9(08).
018400         03  TMK-HORA-APERTURA         PIC 9(06).
018500         03  TMK-FECHA-CIERRE          PIC 9(08).
018600         03  TMK-HORA-CIERRE           PIC 9(06).
018700         03  TMK-TRANSACC-EJECUTADAS   PIC 9(07).
018800         03  TMK-INSTR-RESULTADO       PIC 9(05).
018900
019000*---------------------------------------------------------------*
019100*    TABLA DE INSTRUMENTOS EN MEMORIA                           *
019200*---------------------------------------------------------------*
019300 01  WKS-NUM-INS                 PIC 9(03)  COMP VALUE ZEROS.
019400 01  WKS-TABLA-INS.
019500     02  WKS-INS OCCURS 0 TO 300 TIMES
019600                 DEPENDING ON WKS-NUM-INS
019700                 INDEXED BY WKS-X-INS.
019800         03  TIN-ID                    PIC 9(05).
019900         03  TIN-NOMBRE                PIC X(10).
020000             88  TIN-ES-EFECTIVO                 VALUE 'Cash'.
020100         03  TIN-MERCADO-ID            PIC 9(05).
020200         03  TIN-PRECIO                PIC S9(03)V99.
020300         03  TIN-PRECIO-R REDEFINES TIN-PRECIO.
020400             04  TIN-PRECIO-SIGNO       PIC X(01).
020500             04  TIN-PRECIO-VALOR       PIC 9(02)V99.
020600         03  TIN-HORA-ACT-PRECIO       PIC 9(09).
020700         03  TIN-PRECIO-INICIAL        PIC S9(03)V99.
020800         03  TIN-PRECIO-LIQUIDACION    PIC S9(03)V99.
020900         03  TIN-BANDERA-NEGOCIABLE    PIC X(01).
021000             88  TIN-NEGOCIABLE                  VALUE 'Y'.
021100         03  TIN-QNETA                 PIC S9(09)V99.
021200
021300*---------------------------------------------------------------*
021400*    TABLA DE POSICIONES EN MEMORIA                             *
021500*---------------------------------------------------------------*
021600 01  WKS-NUM-POS                 PIC 9(04)  COMP VALUE ZEROS.
021700 01  WKS-TABLA-POS.
021800     02  WKS-POS OCCURS 0 TO 1500 TIMES
021900                 DEPENDING ON WKS-NUM-POS
022000                 INDEXED BY WKS-X-POS.
022100         03  TPO-USUARIO-ID            PIC 9(05).
022200         03  TPO-INSTR-ID              PIC 9(05).
022300         03  TPO-SALDO                 PIC S9(09)V99.
022400         03  TPO-SALDO-R REDEFINES TPO-SALDO.
022500             04  TPO-SALDO-ENTERO       PIC S9(09).
022600             04  TPO-SALDO-DECIMAL      PIC 9(02).
022700
022800*---------------------------------------------------------------*
022900*    AREAS DE BUSQUEDA Y RESULTADO DE BUSQUEDA                  *
023000*---------------------------------------------------------------*
023100 01  WKS-CAMPOS-BUSQUEDA.
023200     02  WKS-BUSCA-ID              PIC 9(05).
023300     02  WKS-BUSCA-USUARIO-ID      PIC 9(05).
023400     02  WKS-BUSCA-INSTR-ID        PIC 9(05).
023500     02  WKS-IX-RESULTADO          PIC 9(04)  COMP.
023600     02  WKS-ENCONTRADO            PIC X(01)  VALUE 'N'.
023700         88  WKS-SI-ENCONTRADO                VALUE 'S'.
023800     02  FILLER                    PIC X(04).
023900
024000*---------------------------------------------------------------*
024100*    CANASTA LOCAL DE INSTRUMENTOS NEGOCIABLES DE UN MERCADO    *
024200*    (SE RECONSTRUYE POR CADA ORDEN -- MAXIMO 2: SI Y NO)       *
024300*---------------------------------------------------------------*
024400 01  WKS-CANASTA.
024500     02  WKS-CAN-N                PIC 9(02)  COMP VALUE ZEROS.
024600     02  WKS-CAN-INDICE-ORDEN     PIC 9(02)  COMP VALUE ZEROS.
024700     02  WKS-CAN-IX-TABLA OCCURS 2 TIMES     PIC 9(04) COMP.
024800     02  WKS-SUMA-QNETA           PIC S9(09)V99 VALUE ZEROS.
024900     02  FILLER                   PIC X(04).
025000
025100*---------------------------------------------------------------*
025200*    AREAS DE TRABAJO DE LA ORDEN EN PROCESO                    *
025300*---------------------------------------------------------------*
025400 01  WKS-ORDEN-TRABAJO.
025500     02  WKS-IX-INS-ORDEN         PIC 9(04)  COMP VALUE ZEROS.
025600     02  WKS-IX-MKT-ORDEN         PIC 9(04)  COMP VALUE ZEROS.
025700     02  WKS-IX-POS-INSTR         PIC 9(04)  COMP VALUE ZEROS.
025800     02  WKS-IX-POS-CASH          PIC 9(04)  COMP VALUE ZEROS.
025900     02  WKS-ID-INSTR-CASH        PIC 9(05)  VALUE ZEROS.
026000     02  WKS-IX-INS-CASH          PIC 9(04)  COMP VALUE ZEROS.
026100     02  WKS-ORDEN-VALIDA         PIC X(01)  VALUE 'S'.
026200         88  WKS-ORDEN-ES-VALIDA              VALUE 'S'.
026300     02  WKS-MOTIVO-RECHAZO       PIC X(40)  VALUE SPACES.
026400     02  WKS-SALDO-INSTR-ANTES    PIC S9(09)V99 VALUE ZEROS.
026500     02  WKS-SALDO-INSTR-DESPUES  PIC S9(09)V99 VALUE ZEROS.
026600     02  WKS-SALDO-CASH-ANTES     PIC S9(09)V99 VALUE ZEROS.
026700     02  WKS-SALDO-CASH-DESPUES   PIC S9(09)V99 VALUE ZEROS.
026800     02  WKS-COSTO-ORDEN-GUARDADO PIC S9(07)V99 VALUE ZEROS.
026900     02  WKS-COSTO-GUARD-R REDEFINES WKS-COSTO-ORDEN-GUARDADO.
027000         03  WKS-COSTO-GUARD-ENTERO   PIC S9(07).
027100         03  WKS-COSTO-GUARD-DECIMAL  PIC 9(02).
027200     02  FILLER                   PIC X(04).
027300
027400*---------------------------------------------------------------*
027500*    CONTADORES DE ESTADISTICAS                                 *
027600*---------------------------------------------------------------*
027700 01  WKS-CONTADORES.
027800     02  WKS-CONT-LEIDAS          PIC 9(07)  COMP VALUE ZEROS.
027900     02  WKS-CONT-EJECUTADAS      PIC 9(07)  COMP VALUE ZEROS.
028000     02  WKS-CONT-FALLIDAS        PIC 9(07)  COMP VALUE ZEROS.
028100     02  FILLER                   PIC X(04).
028200
028300*---------------------------------------------------------------*
028400*    AREA DE ENLACE CON LA SUBRUTINA PMPRICE (LMSR)             *
028500*---------------------------------------------------------------*
028600 01  LK-FUNCION                  PIC 9(01).
028700     88  LK-FIJA-PRECIO                      VALUE 1.
028800     88  LK-CALCULA-COSTO                     VALUE 2.
028900     88  LK-INVIERTE-POSICIONES               VALUE 3.
029000 01  LK-NUM-INSTR                PIC 9(02) COMP.
029100 01  LK-TABLA-POS-NETA.
029200     02  LK-POS-NETA OCCURS 20 TIMES PIC S9(09)V99.
029300 01  LK-TABLA-PRECIO-SALIDA.
029400     02  LK-PRECIO-SALIDA OCCURS 20 TIMES PIC S9(03)V99.
029500 01  LK-INDICE-ORDEN              PIC 9(02) COMP.
029600 01  LK-DELTA-ORDEN                PIC S9(05)V99.
029700 01  LK-COSTO-ORDEN                PIC S9(07)V99.
029800
029900 PROCEDURE DIVISION.
030000******************************************************************
030100*               S E C C I O N    P R I N C I P A L
030200******************************************************************
030300 000-MAIN SECTION.
030400     PERFORM 100-ABRIR-ARCHIVOS
030500     PERFORM 200-CARGA-MERCADOS
030600     PERFORM 300-CARGA-INSTRUMENTOS
030700     PERFORM 400-CARGA-POSICIONES
030800     PERFORM 450-PREPARA-LIBRO-LMSR
030900     PERFORM 500-LEE-ORDEN
031000     PERFORM 600-PROCESA-ORDEN UNTIL WKS-FIN-TRDIN
031100     PERFORM 800-GRABA-MERCADOS
031200     PERFORM 810-GRABA-INSTRUMENTOS
031300     PERFORM 820-GRABA-POSICIONES
031400     PERFORM 900-ESTADISTICAS
031500     PERFORM 950-CIERRA-ARCHIVOS
031600     STOP RUN.
031700 000-MAIN-E. EXIT.
031800
031900******************************************************************
032000*    APERTURA DE ARCHIVOS                                        *
032100******************************************************************
032200 100-ABRIR-ARCHIVOS SECTION.
032300     OPEN INPUT  MKTFILI INSFILI POSFILI TRDIN
032400          OUTPUT MKTFILO INSFILO POSFILO TRDOUT HPRFIL
032500
032600     IF FS-MKTFILI NOT = ZEROS
032700        MOVE 'MKTFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
032800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
032900                               FS-MKTFILI, FSE-MKTFILI
033000        DISPLAY 'PMTRADE - ERROR AL ABRIR MKTFILI FS='
033100                FS-MKTFILI
033200        MOVE 91 TO RETURN-CODE  STOP RUN
033300     END-IF
033400
033500     IF FS-INSFILI NOT = ZEROS
033600        MOVE 'INSFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
033700        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
033800                               FS-INSFILI, FSE-INSFILI
033900        DISPLAY 'PMTRADE - ERROR AL ABRIR INSFILI FS='
034000                FS-INSFILI
034100        MOVE 91 TO RETURN-CODE  STOP RUN
034200     END-IF
034300
034400     IF FS-POSFILI NOT = ZEROS
034500        MOVE 'POSFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
034600        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034700                               FS-POSFILI, FSE-POSFILI
034800        DISPLAY 'PMTRADE - ERROR AL ABRIR POSFILI FS='
034900                FS-POSFILI
035000        MOVE 91 TO RETURN-CODE  STOP RUN
035100     END-IF
035200
035300     IF FS-TRDIN NOT = ZEROS
035400        MOVE 'TRDIN'   TO ARCHIVO  MOVE 'OPEN' TO ACCION
035500        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035600                               FS-TRDIN, FSE-TRDIN
035700        DISPLAY 'PMTRADE - ERROR AL ABRIR TRDIN   FS='
035800                FS-TRDIN
035900        MOVE 91 TO RETURN-CODE  STOP RUN
036000     END-IF.
036100 100-ABRIR-ARCHIVOS-E. EXIT.
036200
036300******************************************************************
036400*    CARGA DEL MAESTRO DE MERCADOS A MEMORIA                     *
036500******************************************************************
036600 200-CARGA-MERCADOS SECTION.
036700     PERFORM 210-LEE-MERCADO.
036800 200-CARGA-MERCADOS-E. EXIT.
036900
037000 210-LEE-MERCADO SECTION.
037100     READ MKTFILI
037200         AT END MOVE HIGH-VALUES TO MKII-ID
037300     END-READ
037400     PERFORM 211-ACUMULA-MERCADO UNTIL MKII-ID = HIGH-VALUES.
037500 210-LEE-MERCADO-E. EXIT.
037600
037700 211-ACUMULA-MERCADO SECTION.
037800        ADD 1 TO WKS-NUM-MKT
037900        SET WKS-X-MKT TO WKS-NUM-MKT
038000        MOVE MKII-ID                  TO TMK-ID (WKS-X-MKT)
038100        MOVE MKII-NOMBRE              TO TMK-NOMBRE (WKS-X-MKT)
038200        MOVE MKII-MONEDA              TO TMK-MONEDA (WKS-X-MKT)
038300        MOVE MKII-FONDOS-INICIALES    TO
038400             TMK-FONDOS-INICIALES (WKS-X-MKT)
038500        MOVE MKII-VALOR-INICIAL-SI    TO
038600             TMK-VALOR-INICIAL-SI (WKS-X-MKT)
038700        MOVE MKII-ESTADO              TO TMK-ESTADO (WKS-X-MKT)
038800        MOVE MKII-FECHA-APERTURA      TO
038900             TMK-FECHA-APERTURA (WKS-X-MKT)
039000        MOVE MKII-HORA-APERTURA       TO
039100             TMK-HORA-APERTURA (WKS-X-MKT)
039200        MOVE MKII-FECHA-CIERRE        TO
039300             TMK-FECHA-CIERRE (WKS-X-MKT)
039400        MOVE MKII-HORA-CIERRE         TO
039500             TMK-HORA-CIERRE (WKS-X-MKT)
039600        MOVE MKII-TRANSACC-EJECUTADAS TO
039700             TMK-TRANSACC-EJECUTADAS (WKS-X-MKT)
039800        MOVE MKII-INSTR-RESULTADO     TO
039900             TMK-INSTR-RESULTADO (WKS-X-MKT)
040000        READ MKTFILI
040100            AT END MOVE HIGH-VALUES TO MKII-ID
040200        END-READ.
040300 211-ACUMULA-MERCADO-E. EXIT.
040400
040500******************************************************************
040600*    CARGA DEL MAESTRO DE INSTRUMENTOS A MEMORIA                 *
040700******************************************************************
040800 300-CARGA-INSTRUMENTOS SECTION.
040900     PERFORM 310-LEE-INSTRUMENTO.
041000 300-CARGA-INSTRUMENTOS-E. EXIT.
041100
041200 310-LEE-INSTRUMENTO SECTION.
041300     READ INSFILI
041400         AT END MOVE HIGH-VALUES TO INII-ID
041500     END-READ
041600     PERFORM 311-ACUMULA-INSTRUMENTO UNTIL INII-ID = HIGH-VALUES.
041700 310-LEE-INSTRUMENTO-E. EXIT.
041800
041900 311-ACUMULA-INSTRUMENTO SECTION.
042000        ADD 1 TO WKS-NUM-INS
042100        SET WKS-X-INS TO WKS-NUM-INS
042200        MOVE INII-ID                 TO TIN-ID (WKS-X-INS)
042300        MOVE INII-NOMBRE             TO TIN-NOMBRE (WKS-X-INS)
042400        MOVE INII-MERCADO-ID         TO TIN-MERCADO-ID (WKS-X-INS)
042500        MOVE INII-PRECIO             TO TIN-PRECIO (WKS-X-INS)
042600        MOVE INII-HORA-ACT-PRECIO    TO
042700             TIN-HORA-ACT-PRECIO (WKS-X-INS)
042800        MOVE INII-PRECIO-INICIAL     TO
042900             TIN-PRECIO-INICIAL (WKS-X-INS)
043000        MOVE INII-PRECIO-LIQUIDACION TO
043100             TIN-PRECIO-LIQUIDACION (WKS-X-INS)
043200        MOVE INII-BANDERA-NEGOCIABLE TO
043300             TIN-BANDERA-NEGOCIABLE (WKS-X-INS)
043400        MOVE ZEROS TO TIN-QNETA (WKS-X-INS)
043500        READ INSFILI
043600            AT END MOVE HIGH-VALUES TO INII-ID
043700        END-READ.
043800 311-ACUMULA-INSTRUMENTO-E. EXIT.
043900
044000******************************************************************
044100*    CARGA DEL MAESTRO DE POSICIONES A MEMORIA                   *
044200******************************************************************
044300 400-CARGA-POSICIONES SECTION.
044400     PERFORM 410-LEE-POSICION.
044500 400-CARGA-POSICIONES-E. EXIT.
044600
044700 410-LEE-POSICION SECTION.
044800     READ POSFILI
044900         AT END MOVE HIGH-VALUES TO POII-USUARIO-ID
045000     END-READ
045100     PERFORM 411-ACUMULA-POSICION
045200        UNTIL POII-USUARIO-ID = HIGH-VALUES.
045300 410-LEE-POSICION-E. EXIT.
045400
045500 411-ACUMULA-POSICION SECTION.
045600        ADD 1 TO WKS-NUM-POS
045700        SET WKS-X-POS TO WKS-NUM-POS
045800        MOVE POII-USUARIO-ID TO TPO-USUARIO-ID (WKS-X-POS)
045900        MOVE POII-INSTR-ID   TO TPO-INSTR-ID (WKS-X-POS)
046000        MOVE POII-SALDO      TO TPO-SALDO (WKS-X-POS)
046100        READ POSFILI
046200            AT END MOVE HIGH-VALUES TO POII-USUARIO-ID
046300        END-READ.
046400 411-ACUMULA-POSICION-E. EXIT.
046500
046600******************************************************************
046700*    RECONSTRUYE EL LIBRO LMSR (POSICION NETA) DE CADA MERCADO   *
046800*    SUMANDO EL SALDO DE POSICION DE CADA USUARIO EN CADA        *
046900*    INSTRUMENTO NEGOCIABLE (WKS-TABLA-POS, CARGADA EN 400)      *
047000*-->    TKT-01151: ANTES SE RECONSTRUIA INVIRTIENDO EL PRECIO    *
047100*-->    VIGENTE DEL INSTRUMENTO CON PMPRICE/LK-INVIERTE-         *
047200*-->    POSICIONES -- EL REDONDEO A 2 DECIMALES DEL PRECIO       *
047300*-->    GRABADO PRODUCIA UNA Q RECONSTRUIDA IMPRECISA EN         *
047400*-->    MERCADOS DE PROBABILIDAD EXTREMA.  SE SUMA DIRECTO       *
047500*-->    SOBRE LAS POSICIONES, QUE YA ESTAN EN MEMORIA Y SON      *
047600*-->    EXACTAS                                                  *
047700******************************************************************
047800 450-PREPARA-LIBRO-LMSR SECTION.
047900     PERFORM 451-PREPARA-UN-MERCADO
048000        VARYING WKS-X-MKT FROM 1 BY 1
048100        UNTIL WKS-X-MKT > WKS-NUM-MKT.
048200 450-PREPARA-LIBRO-LMSR-E. EXIT.
048300
048400 451-PREPARA-UN-MERCADO SECTION.
048500     MOVE ZEROS TO WKS-CAN-N
048600     MOVE TMK-ID (WKS-X-MKT) TO WKS-BUSCA-ID
048700     PERFORM 452-ARMA-CANASTA
048800        VARYING WKS-X-INS FROM 1 BY 1
048900        UNTIL WKS-X-INS > WKS-NUM-INS
049000
049100     IF WKS-CAN-N > 0
049200        PERFORM 455-SUMA-QNETA-CANASTA
049300           VARYING WKS-IX-RESULTADO FROM 1 BY 1
049400           UNTIL WKS-IX-RESULTADO > WKS-CAN-N
049500     END-IF.
049600 451-PREPARA-UN-MERCADO-E. EXIT.
049700
049800 452-ARMA-CANASTA SECTION.
049900     IF TIN-MERCADO-ID (WKS-X-INS) = WKS-BUSCA-ID
050000        AND TIN-NEGOCIABLE (WKS-X-INS)
050100        ADD 1 TO WKS-CAN-N
050200        MOVE WKS-X-INS TO WKS-CAN-IX-TABLA (WKS-CAN-N)
050300     END-IF.
050400 452-ARMA-CANASTA-E. EXIT.
050500
050600 455-SUMA-QNETA-CANASTA SECTION.
050700     MOVE ZEROS TO WKS-SUMA-QNETA
050800     MOVE TIN-ID (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
050900         TO WKS-BUSCA-INSTR-ID
051000     PERFORM 456-ACUMULA-POS-INSTR
051100        VARYING WKS-X-POS FROM 1 BY 1
051200        UNTIL WKS-X-POS > WKS-NUM-POS
051300     MOVE WKS-SUMA-QNETA
051400         TO TIN-QNETA (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO)).
051500 455-SUMA-QNETA-CANASTA-E. EXIT.
051600
051700 456-ACUMULA-POS-INSTR SECTION.
051800     IF TPO-INSTR-ID (WKS-X-POS) = WKS-BUSCA-INSTR-ID
051900        ADD TPO-SALDO (WKS-X-POS) TO WKS-SUMA-QNETA
052000     END-IF.
052100 456-ACUMULA-POS-INSTR-E. EXIT.
052200
052300******************************************************************
052400*    LECTURA DE UNA ORDEN DEL ARCHIVO TRDIN                      *
052500******************************************************************
052600 500-LEE-ORDEN SECTION.
052700     READ TRDIN
052800         AT END
052900            SET WKS-FIN-TRDIN TO TRUE
053000     END-READ
053100     IF NOT WKS-FIN-TRDIN
053200        ADD 1 TO WKS-CONT-LEIDAS
053300     END-IF.
053400 500-LEE-ORDEN-E. EXIT.
053500
053600******************************************************************
053700*    VALIDACION Y PROCESO DE UNA ORDEN                           *
053800******************************************************************
053900 600-PROCESA-ORDEN SECTION.
054000     MOVE ZEROS TO WKS-SALDO-INSTR-ANTES WKS-SALDO-INSTR-DESPUES
054100                   WKS-SALDO-CASH-ANTES  WKS-SALDO-CASH-DESPUES
054200                   LK-COSTO-ORDEN
054300     MOVE 'S'     TO WKS-ORDEN-VALIDA
054400     MOVE SPACES  TO WKS-MOTIVO-RECHAZO
054500
054600     PERFORM 610-VALIDA-Y-CALCULA
054700
054800     IF WKS-ORDEN-ES-VALIDA
054900        PERFORM 620-APLICA-ORDEN
055000        MOVE 'EXECUTED' TO TRDI-ESTADO
055100        ADD 1 TO WKS-CONT-EJECUTADAS
055200        ADD 1 TO TMK-TRANSACC-EJECUTADAS (WKS-IX-MKT-ORDEN)
055300     ELSE
055400        MOVE 'FAILED'   TO TRDI-ESTADO
055500        MOVE ZEROS      TO TRDI-PRECIO-COBRADO
055600        ADD 1 TO WKS-CONT-FALLIDAS
055700        DISPLAY 'PMTRADE - ORDEN ' TRDI-ID ' RECHAZADA: '
055800                WKS-MOTIVO-RECHAZO
055900     END-IF
056000
056100     PERFORM 630-GRABA-ORDEN
056200
056300     PERFORM 500-LEE-ORDEN.
056400 600-PROCESA-ORDEN-E. EXIT.
056500
056600******************************************************************
056700*    CADENA DE VALIDACIONES (EN EL ORDEN DEL MANUAL DE NEGOCIO)  *
056800******************************************************************
056900 610-VALIDA-Y-CALCULA SECTION.
057000*--> 1. CONSISTENCIA DE SIGNO ENTRE TIPO Y ACCIONES
057100     IF TRDI-ES-COMPRA AND TRDI-ACCIONES NOT > 0
057200        MOVE 'N' TO WKS-ORDEN-VALIDA
057300        MOVE 'SIGNO DE ACCIONES INCONSISTENTE CON COMPRA' TO
057400             WKS-MOTIVO-RECHAZO
057500     END-IF
057600     IF TRDI-ES-VENTA AND TRDI-ACCIONES NOT < 0
057700        MOVE 'N' TO WKS-ORDEN-VALIDA
057800        MOVE 'SIGNO DE ACCIONES INCONSISTENTE CON VENTA' TO
057900             WKS-MOTIVO-RECHAZO
058000     END-IF
058100
058200*--> 2. EL INSTRUMENTO DEBE EXISTIR Y SER NEGOCIABLE
058300     IF WKS-ORDEN-ES-VALIDA
058400        MOVE TRDI-INSTR-ID TO WKS-BUSCA-INSTR-ID
058500        PERFORM 640-BUSCA-INSTR-POR-ID
058600        IF NOT WKS-SI-ENCONTRADO
058700           MOVE 'N' TO WKS-ORDEN-VALIDA
058800           MOVE 'INSTRUMENTO NO EXISTE' TO WKS-MOTIVO-RECHAZO
058900        ELSE
059000           MOVE WKS-IX-RESULTADO TO WKS-IX-INS-ORDEN
059100           IF NOT TIN-NEGOCIABLE (WKS-IX-INS-ORDEN)
059200              MOVE 'N' TO WKS-ORDEN-VALIDA
059300              MOVE 'INSTRUMENTO NO ES NEGOCIABLE' TO
059400                   WKS-MOTIVO-RECHAZO
059500           END-IF
059600        END-IF
059700     END-IF
059800
059900*--> 3. EL MERCADO DEBE ESTAR ABIERTO
060000     IF WKS-ORDEN-ES-VALIDA
060100        MOVE TIN-MERCADO-ID (WKS-IX-INS-ORDEN) TO WKS-BUSCA-ID
060200        PERFORM 650-BUSCA-MERCADO-POR-ID
060300        IF NOT WKS-SI-ENCONTRADO
060400           MOVE 'N' TO WKS-ORDEN-VALIDA
060500           MOVE 'MERCADO NO EXISTE' TO WKS-MOTIVO-RECHAZO
060600        ELSE
060700           MOVE WKS-IX-RESULTADO TO WKS-IX-MKT-ORDEN
060800           IF NOT TMK-ABIERTO (WKS-IX-MKT-ORDEN)
060900              MOVE 'N' TO WKS-ORDEN-VALIDA
061000              MOVE 'MERCADO NO ESTA ABIERTO' TO
061100                   WKS-MOTIVO-RECHAZO
061200           END-IF
061300        END-IF
061400     END-IF
061500
061600*--> LOCALIZA EL INSTRUMENTO EFECTIVO DEL MISMO MERCADO Y LAS
061700*--> POSICIONES DEL USUARIO EN AMBOS INSTRUMENTOS
061800     IF WKS-ORDEN-ES-VALIDA
061900        PERFORM 660-BUSCA-EFECTIVO-MERCADO
062000        MOVE TRDI-USUARIO-ID TO WKS-BUSCA-USUARIO-ID
062100
062200        MOVE TRDI-INSTR-ID   TO WKS-BUSCA-INSTR-ID
062300        PERFORM 670-BUSCA-POSICION
062400        IF NOT WKS-SI-ENCONTRADO
062500           MOVE 'N' TO WKS-ORDEN-VALIDA
062600           MOVE 'NO EXISTE POSICION DEL USUARIO' TO
062700                WKS-MOTIVO-RECHAZO
062800        ELSE
062900           MOVE WKS-IX-RESULTADO TO WKS-IX-POS-INSTR
063000           MOVE TPO-SALDO (WKS-IX-POS-INSTR) TO
063100                WKS-SALDO-INSTR-ANTES
063200        END-IF
063300
063400        MOVE WKS-ID-INSTR-CASH TO WKS-BUSCA-INSTR-ID
063500        PERFORM 670-BUSCA-POSICION
063600        IF NOT WKS-SI-ENCONTRADO
063700           MOVE 'N' TO WKS-ORDEN-VALIDA
063800           MOVE 'NO EXISTE SALDO DE EFECTIVO DEL USUARIO' TO
063900                WKS-MOTIVO-RECHAZO
064000        ELSE
064100           MOVE WKS-IX-RESULTADO TO WKS-IX-POS-CASH
064200           MOVE TPO-SALDO (WKS-IX-POS-CASH) TO
064300                WKS-SALDO-CASH-ANTES
064400        END-IF
064500     END-IF
064600
064700*--> ARMA LA CANASTA LMSR DEL MERCADO Y CALCULA EL COSTO
064800     IF WKS-ORDEN-ES-VALIDA
064900        PERFORM 680-CALCULA-COSTO-ORDEN
065000*-->    GUARDA EL COSTO TOTAL ANTES QUE LA SEGUNDA LLAMADA
065100*-->    A PMPRICE (FIJA-PRECIO EN 620-APLICA-ORDEN) LO PISE
065200        COMPUTE WKS-COSTO-ORDEN-GUARDADO ROUNDED =
065300                LK-COSTO-ORDEN
065400     END-IF
065500
065600*--> 4. EL COSTO NO PUEDE SUPERAR EL EFECTIVO DISPONIBLE
065700     IF WKS-ORDEN-ES-VALIDA
065800        IF LK-COSTO-ORDEN > WKS-SALDO-CASH-ANTES
065900           MOVE 'N' TO WKS-ORDEN-VALIDA
066000           MOVE 'FONDOS INSUFICIENTES' TO WKS-MOTIVO-RECHAZO
066100        END-IF
066200     END-IF
066300
066400*--> 5. NO SE PERMITE VENTA EN CORTO
066500     IF WKS-ORDEN-ES-VALIDA
066600        COMPUTE WKS-SALDO-INSTR-DESPUES =
066700                WKS-SALDO-INSTR-ANTES + TRDI-ACCIONES
066800        IF WKS-SALDO-INSTR-DESPUES < 0
066900           MOVE 'N' TO WKS-ORDEN-VALIDA
067000           MOVE 'VENTA EN CORTO NO PERMITIDA' TO
067100                WKS-MOTIVO-RECHAZO
067200        END-IF
067300     END-IF.
067400 610-VALIDA-Y-CALCULA-E. EXIT.
067500
067600 640-BUSCA-INSTR-POR-ID SECTION.
067700     MOVE 'N' TO WKS-ENCONTRADO
067800     PERFORM 641-BUSCA-INSTR-CICLO
067900        VARYING WKS-X-INS FROM 1 BY 1
068000        UNTIL WKS-X-INS > WKS-NUM-INS
068100                OR TIN-ID (WKS-X-INS) = WKS-BUSCA-INSTR-ID
068200     IF WKS-X-INS <= WKS-NUM-INS
068300        SET WKS-SI-ENCONTRADO TO TRUE
068400        SET WKS-IX-RESULTADO TO WKS-X-INS
068500     END-IF.
068600 640-BUSCA-INSTR-POR-ID-E. EXIT.
068700
068800 641-BUSCA-INSTR-CICLO SECTION.
068900     CONTINUE.
069000 641-BUSCA-INSTR-CICLO-E. EXIT.
069100
069200 650-BUSCA-MERCADO-POR-ID SECTION.
069300     MOVE 'N' TO WKS-ENCONTRADO
069400     PERFORM 651-BUSCA-MERCADO-CICLO
069500        VARYING WKS-X-MKT FROM 1 BY 1
069600             UNTIL WKS-X-MKT > WKS-NUM-MKT
069700                OR TMK-ID (WKS-X-MKT) = WKS-BUSCA-ID
069800     IF WKS-X-MKT <= WKS-NUM-MKT
069900        SET WKS-SI-ENCONTRADO TO TRUE
070000        SET WKS-IX-RESULTADO TO WKS-X-MKT
070100     END-IF.
070200 650-BUSCA-MERCADO-POR-ID-E. EXIT.
070300
070400 651-BUSCA-MERCADO-CICLO SECTION.
070500     CONTINUE.
070600 651-BUSCA-MERCADO-CICLO-E. EXIT.
070700
070800 660-BUSCA-EFECTIVO-MERCADO SECTION.
070900     MOVE ZEROS TO WKS-ID-INSTR-CASH
071000     PERFORM 661-BUSCA-EFECTIVO-CICLO
071100        VARYING WKS-X-INS FROM 1 BY 1
071200             UNTIL WKS-X-INS > WKS-NUM-INS.
071300 660-BUSCA-EFECTIVO-MERCADO-E. EXIT.
071400
071500 661-BUSCA-EFECTIVO-CICLO SECTION.
071600     IF TIN-MERCADO-ID (WKS-X-INS) = TMK-ID (WKS-IX-MKT-ORDEN)
071700        AND TIN-ES-EFECTIVO (WKS-X-INS)
071800        MOVE TIN-ID (WKS-X-INS) TO WKS-ID-INSTR-CASH
071900        MOVE WKS-X-INS          TO WKS-IX-INS-CASH
072000     END-IF.
072100 661-BUSCA-EFECTIVO-CICLO-E. EXIT.
072200
072300 670-BUSCA-POSICION SECTION.
072400     MOVE 'N' TO WKS-ENCONTRADO
072500     PERFORM 671-BUSCA-POSICION-CICLO
072600        VARYING WKS-X-POS FROM 1 BY 1
072700             UNTIL WKS-X-POS > WKS-NUM-POS
072800                OR (TPO-USUARIO-ID (WKS-X-POS) =
072900                        WKS-BUSCA-USUARIO-ID
073000                    AND TPO-INSTR-ID (WKS-X-POS) =
073100                        WKS-BUSCA-INSTR-ID)
073200     IF WKS-X-POS <= WKS-NUM-POS
073300        SET WKS-SI-ENCONTRADO TO TRUE
073400        SET WKS-IX-RESULTADO TO WKS-X-POS
073500     END-IF.
073600 670-BUSCA-POSICION-E. EXIT.
073700
073800 671-BUSCA-POSICION-CICLO SECTION.
073900     CONTINUE.
074000 671-BUSCA-POSICION-CICLO-E. EXIT.
074100
074200 680-CALCULA-COSTO-ORDEN SECTION.
074300     MOVE ZEROS TO WKS-CAN-N
074400     MOVE TMK-ID (WKS-IX-MKT-ORDEN) TO WKS-BUSCA-ID
074500     PERFORM 452-ARMA-CANASTA
074600        VARYING WKS-X-INS FROM 1 BY 1
074700        UNTIL WKS-X-INS > WKS-NUM-INS
074800
074900     MOVE WKS-CAN-N TO LK-NUM-INSTR
075000     PERFORM 681-CARGA-QNETA-CANASTA
075100        VARYING WKS-IX-RESULTADO FROM 1 BY 1
075200        UNTIL WKS-IX-RESULTADO > WKS-CAN-N
075300
075400     PERFORM 682-UBICA-INDICE-ORDEN
075500        VARYING WKS-IX-RESULTADO FROM 1 BY 1
075600        UNTIL WKS-IX-RESULTADO > WKS-CAN-N
075700
075800     MOVE WKS-CAN-INDICE-ORDEN TO LK-INDICE-ORDEN
075900     MOVE TRDI-ACCIONES        TO LK-DELTA-ORDEN
076000     SET LK-CALCULA-COSTO TO TRUE
076100     CALL 'PMPRICE' USING LK-FUNCION, LK-NUM-INSTR,
076200          LK-TABLA-POS-NETA, LK-TABLA-PRECIO-SALIDA,
076300          LK-INDICE-ORDEN, LK-DELTA-ORDEN, LK-COSTO-ORDEN.
076400 680-CALCULA-COSTO-ORDEN-E. EXIT.
076500
076600 681-CARGA-QNETA-CANASTA SECTION.
076700     MOVE TIN-QNETA (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
076800         TO LK-POS-NETA (WKS-IX-RESULTADO).
076900 681-CARGA-QNETA-CANASTA-E. EXIT.
077000
077100 682-UBICA-INDICE-ORDEN SECTION.
077200     IF WKS-CAN-IX-TABLA (WKS-IX-RESULTADO) = WKS-IX-INS-ORDEN
077300        MOVE WKS-IX-RESULTADO TO WKS-CAN-INDICE-ORDEN
077400     END-IF.
077500 682-UBICA-INDICE-ORDEN-E. EXIT.
077600
077700******************************************************************
077800*    APLICA UNA ORDEN VALIDADA: POSICIONES, LIBRO Y REPRECIO     *
077900******************************************************************
078000 620-APLICA-ORDEN SECTION.
078100     COMPUTE WKS-SALDO-CASH-DESPUES =
078200             WKS-SALDO-CASH-ANTES - LK-COSTO-ORDEN
078300
078400     MOVE WKS-SALDO-INSTR-DESPUES TO TPO-SALDO (WKS-IX-POS-INSTR)
078500     MOVE WKS-SALDO-CASH-DESPUES  TO TPO-SALDO (WKS-IX-POS-CASH)
078600
078700     ADD TRDI-ACCIONES TO TIN-QNETA (WKS-IX-INS-ORDEN)
078800
078900     MOVE WKS-CAN-N TO LK-NUM-INSTR
079000     PERFORM 681-CARGA-QNETA-CANASTA
079100        VARYING WKS-IX-RESULTADO FROM 1 BY 1
079200        UNTIL WKS-IX-RESULTADO > WKS-CAN-N
079300     SET LK-FIJA-PRECIO TO TRUE
079400     CALL 'PMPRICE' USING LK-FUNCION, LK-NUM-INSTR,
079500          LK-TABLA-POS-NETA, LK-TABLA-PRECIO-SALIDA,
079600          LK-INDICE-ORDEN, LK-DELTA-ORDEN, LK-COSTO-ORDEN
079700
079800     PERFORM 621-GUARDA-PRECIO-CANASTA
079900        VARYING WKS-IX-RESULTADO FROM 1 BY 1
080000        UNTIL WKS-IX-RESULTADO > WKS-CAN-N
080100
080200     MOVE WKS-COSTO-ORDEN-GUARDADO TO TRDI-PRECIO-COBRADO.
080300 620-APLICA-ORDEN-E. EXIT.
080400
080500 621-GUARDA-PRECIO-CANASTA SECTION.
080600     MOVE LK-PRECIO-SALIDA (WKS-IX-RESULTADO) TO
080700          TIN-PRECIO (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
080800     MOVE TRDI-HORA-MERCADO TO
080900          TIN-HORA-ACT-PRECIO (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
081000
081100     INITIALIZE REG-HPRFIL
081200     MOVE TIN-ID (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO)) TO
081300          HPRF-INSTR-ID
081400     MOVE TRDI-HORA-MERCADO                   TO HPRF-HORA-MERCADO
081500     MOVE LK-PRECIO-SALIDA (WKS-IX-RESULTADO) TO HPRF-PRECIO
081600     SET HPRF-ORI-NEGOCIACION TO TRUE
081700     WRITE REG-HPRFIL
081800     IF FS-HPRFIL NOT = ZEROS
081900        DISPLAY 'PMTRADE - ERROR AL GRABAR HPRFIL FS='
082000                FS-HPRFIL
082100     END-IF.
082200 621-GUARDA-PRECIO-CANASTA-E. EXIT.
082300
082400******************************************************************
082500*    ESCRITURA DE LA ORDEN PROCESADA A TRDOUT                    *
082600******************************************************************
082700 630-GRABA-ORDEN SECTION.
082800     INITIALIZE REG-TRDOUT
082900     MOVE TRDI-ID             TO TRDO-ID
083000     MOVE TRDI-USUARIO-ID     TO TRDO-USUARIO-ID
083100     MOVE TRDI-INSTR-ID       TO TRDO-INSTR-ID
083200     MOVE TRDI-ACCIONES       TO TRDO-ACCIONES
083300     MOVE TRDI-TIPO           TO TRDO-TIPO
083400     MOVE TRDI-HORA-MERCADO   TO TRDO-HORA-MERCADO
083500     MOVE TRDI-ESTADO         TO TRDO-ESTADO
083600     MOVE TRDI-PRECIO-COBRADO TO TRDO-PRECIO-COBRADO
083700     MOVE WKS-SALDO-CASH-ANTES    TO TMDO-CAJA-ANTES
083800     MOVE WKS-SALDO-CASH-DESPUES  TO TMDO-CAJA-DESPUES
083900     MOVE WKS-SALDO-INSTR-ANTES   TO TMDO-ACCIONES-ANTES
084000     MOVE WKS-SALDO-INSTR-DESPUES TO TMDO-ACCIONES-DESPUES
084100
084200     WRITE REG-TRDOUT
084300     IF FS-TRDOUT NOT = ZEROS
084400        DISPLAY 'PMTRADE - ERROR AL GRABAR TRDOUT FS='
084500                FS-TRDOUT
084600     END-IF.
084700 630-GRABA-ORDEN-E. EXIT.
084800
084900******************************************************************
085000*    REGRABACION DE LOS MAESTROS CON SUS VALORES ACTUALIZADOS   *
085100******************************************************************
085200 800-GRABA-MERCADOS SECTION.
085300     PERFORM 801-GRABA-UN-MERCADO
085400        VARYING WKS-X-MKT FROM 1 BY 1
085500        UNTIL WKS-X-MKT > WKS-NUM-MKT.
085600 800-GRABA-MERCADOS-E. EXIT.
085700
085800 801-GRABA-UN-MERCADO SECTION.
085900     INITIALIZE REG-MKTFILO
086000     MOVE TMK-ID (WKS-X-MKT)                 TO MKOO-ID
086100     MOVE TMK-NOMBRE (WKS-X-MKT)              TO MKOO-NOMBRE
086200     MOVE TMK-MONEDA (WKS-X-MKT)              TO MKOO-MONEDA
086300     MOVE TMK-FONDOS-INICIALES (WKS-X-MKT)    TO
086400          MKOO-FONDOS-INICIALES
086500     MOVE TMK-VALOR-INICIAL-SI (WKS-X-MKT)    TO
086600          MKOO-VALOR-INICIAL-SI
086700     MOVE TMK-ESTADO (WKS-X-MKT)               TO MKOO-ESTADO
086800     MOVE TMK-FECHA-APERTURA (WKS-X-MKT)      TO
086900          MKOO-FECHA-APERTURA
087000     MOVE TMK-HORA-APERTURA (WKS-X-MKT)       TO
087100          MKOO-HORA-APERTURA
087200     MOVE TMK-FECHA-CIERRE (WKS-X-MKT)        TO
087300          MKOO-FECHA-CIERRE
087400     MOVE TMK-HORA-CIERRE (WKS-X-MKT)         TO MKOO-HORA-CIERRE
087500     MOVE TMK-TRANSACC-EJECUTADAS (WKS-X-MKT) TO
087600          MKOO-TRANSACC-EJECUTADAS
087700     MOVE TMK-INSTR-RESULTADO (WKS-X-MKT)     TO
087800          MKOO-INSTR-RESULTADO
087900     WRITE REG-MKTFILO
088000     IF FS-MKTFILO NOT = ZEROS
088100        DISPLAY 'PMTRADE - ERROR AL GRABAR MKTFILO FS='
088200                FS-MKTFILO
088300     END-IF.
088400 801-GRABA-UN-MERCADO-E. EXIT.
088500
088600 810-GRABA-INSTRUMENTOS SECTION.
088700     PERFORM 811-GRABA-UN-INSTR
088800        VARYING WKS-X-INS FROM 1 BY 1
088900        UNTIL WKS-X-INS > WKS-NUM-INS.
089000 810-GRABA-INSTRUMENTOS-E. EXIT.
089100
089200 811-GRABA-UN-INSTR SECTION.
089300     INITIALIZE REG-INSFILO
089400     MOVE TIN-ID (WKS-X-INS)                 TO INOO-ID
089500     MOVE TIN-NOMBRE (WKS-X-INS)              TO INOO-NOMBRE
089600     MOVE TIN-MERCADO-ID (WKS-X-INS)          TO INOO-MERCADO-ID
089700     MOVE TIN-PRECIO (WKS-X-INS)              TO INOO-PRECIO
089800     MOVE TIN-HORA-ACT-PRECIO (WKS-X-INS)     TO
089900          INOO-HORA-ACT-PRECIO
090000     MOVE TIN-PRECIO-INICIAL (WKS-X-INS)      TO
090100          INOO-PRECIO-INICIAL
090200     MOVE TIN-PRECIO-LIQUIDACION (WKS-X-INS)  TO
090300          INOO-PRECIO-LIQUIDACION
090400     MOVE TIN-BANDERA-NEGOCIABLE (WKS-X-INS)  TO
090500          INOO-BANDERA-NEGOCIABLE
090600     WRITE REG-INSFILO
090700     IF FS-INSFILO NOT = ZEROS
090800        DISPLAY 'PMTRADE - ERROR AL GRABAR INSFILO FS='
090900                FS-INSFILO
091000     END-IF.
091100 811-GRABA-UN-INSTR-E. EXIT.
091200
091300 820-GRABA-POSICIONES SECTION.
091400     PERFORM 821-GRABA-UNA-POS
091500        VARYING WKS-X-POS FROM 1 BY 1
091600        UNTIL WKS-X-POS > WKS-NUM-POS.
091700 820-GRABA-POSICIONES-E. EXIT.
091800
091900 821-GRABA-UNA-POS SECTION.
092000     INITIALIZE REG-POSFILO
092100     MOVE TPO-USUARIO-ID (WKS-X-POS) TO POOO-USUARIO-ID
092200     MOVE TPO-INSTR-ID (WKS-X-POS)   TO POOO-INSTR-ID
092300     MOVE TPO-SALDO (WKS-X-POS)      TO POOO-SALDO
092400     WRITE REG-POSFILO
092500     IF FS-POSFILO NOT = ZEROS
092600        DISPLAY 'PMTRADE - ERROR AL GRABAR POSFILO FS='
092700                FS-POSFILO
092800     END-IF.
092900 821-GRABA-UNA-POS-E. EXIT.
093000
093100******************************************************************
093200*    ESTADISTICAS DE FIN DE PROCESO                              *
093300******************************************************************
093400 900-ESTADISTICAS SECTION.
093500     DISPLAY '*****************************************'
093600     DISPLAY 'PMTRADE - ORDENES LEIDAS     : '
093700             WKS-CONT-LEIDAS
093800     DISPLAY 'PMTRADE - ORDENES EJECUTADAS : '
093900             WKS-CONT-EJECUTADAS
094000     DISPLAY 'PMTRADE - ORDENES FALLIDAS   : '
094100             WKS-CONT-FALLIDAS
094200     DISPLAY '*****************************************'.
094300 900-ESTADISTICAS-E. EXIT.
094400
094500******************************************************************
094600*    CIERRE DE ARCHIVOS                                          *
094700******************************************************************
094800 950-CIERRA-ARCHIVOS SECTION.
094900     CLOSE MKTFILI INSFILI POSFILI TRDIN
095000           MKTFILO INSFILO POSFILO TRDOUT HPRFIL.
095100 950-CIERRA-ARCHIVOS-E. EXIT.
