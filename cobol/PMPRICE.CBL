000100******************************************************************
000200* FECHA       : 14/03/1991                                       *
000300* PROGRAMADOR : ERICK RAMIREZ (PEDR)                             *
000400* APLICACION  : MERCADOS DE PREDICCION INTERNOS                  *
000500* PROGRAMA    : PMPRICE                                          *
000600* TIPO        : BATCH (SUBRUTINA)                                *
000700* DESCRIPCION : CALCULA PRECIO Y COSTO DE UNA ORDEN SOBRE LOS    *
000800*             : INSTRUMENTOS NEGOCIABLES DE UN MERCADO, SEGUN LA *
000900*             : REGLA DE PUNTUACION LOGARITMICA DEL CREADOR DE   *
001000*             : MERCADO (LMSR), BETA = 0.01 FIJO POR EL COMITE   *
001100*             : DE RIESGOS.  NO USA FUNCIONES INTRINSECAS DE     *
001200*             : EXPONENCIAL NI LOGARITMO -- SE CALCULAN POR      *
001300*             : SERIE DE TAYLOR CON REDUCCION DE ARGUMENTO.      *
001400* ARCHIVOS    : NINGUNO (SUBRUTINA DE CALCULO PURO)              *
001500* PROGRAMA(S) : LLAMADO POR PMSETUP Y PMTRADE                    *
001600* INSTALADO   : 14/03/1991                                       *
001700******************************************************************
001800*                 B I T A C O R A   D E   C A M B I O S          *
001900******************************************************************
002000* 14/03/1991 PEDR TKT-00140 VERSION ORIGINAL                     *
002100* 21/09/1993 JORH TKT-00311 SE AMPLIA SERIE DE TAYLOR DE EXP DE  *
002200*            15 A 25 TERMINOS, PRECIO SE DESVIABA EN MERCADOS    *
002300*            CON POSICIONES GRANDES                              *
002400* 05/05/1997 JORH TKT-00470 SE CORRIGE SERIE DE LN: REDUCCION DE *
002500*            ARGUMENTO NO CUBRIA VALORES MENORES A 0.5           *
002600* 30/11/1998 MRSQ TKT-00601 REVISION GENERAL ANTE EL CAMBIO DE   *
002700*            SIGLO (Y2K), SUBRUTINA NO USA FECHAS -- SIN CAMBIOS *
002800* 17/07/2004 CAXL TKT-00780 SE AGREGA FUNCION DE COSTO DE ORDEN  *
002900*            (ANTES SOLO CALCULABA PRECIO DE EQUILIBRIO)         *
003000* 22/02/2011 EEDR TKT-01107 SE REESTRUCTURAN LOS CICLOS INTERNOS *
003100*            A PARRAFOS INDEPENDIENTES (NORMA DE CODIFICACION)   *
003200******************************************************************
003300 IDENTIFICATION DIVISION.
003400 PROGRAM-ID.                    PMPRICE.
003500 AUTHOR.                        ERICK RAMIREZ.
003600 INSTALLATION.                  BANCO INDUSTRIAL, S.A.
003700 DATE-WRITTEN.                  14/03/1991.
003800 DATE-COMPILED.
003900 SECURITY.                      CONFIDENCIAL - USO INTERNO.
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 DATA DIVISION.
004500 WORKING-STORAGE SECTION.
004600******************************************************************
004700*                  C O N S T A N T E S   L M S R                 *
004800******************************************************************
004900 01  WKS-CONSTANTES.
005000     02  WKS-BETA                   PIC S9(01)V9(04) VALUE 0.0100.
005100     02  WKS-UNO-SOBRE-BETA         PIC S9(05)V99    VALUE 100.00.
005200     02  WKS-LN-DOS                 PIC S9(01)V9(09)
005300                                     VALUE 0.693147181.
005400     02  FILLER                     PIC X(04).
005500******************************************************************
005600*              A C U M U L A D O R E S   D E   T R A B A J O     *
005700******************************************************************
005800 01  WKS-ACUMULADORES.
005900     02  WKS-SUMA-EXP-VIEJA         PIC S9(07)V9(09) VALUE ZEROS.
006000     02  WKS-SUMA-EXP-NUEVA         PIC S9(07)V9(09) VALUE ZEROS.
006100     02  WKS-ARG-BETA-Q             PIC S9(07)V9(09) VALUE ZEROS.
006200     02  WKS-EXP-PARCIAL            PIC S9(07)V9(09) VALUE ZEROS.
006300     02  WKS-Q-HIPOTETICO           PIC S9(09)V99    VALUE ZEROS.
006400     02  WKS-COSTO-TOTAL            PIC S9(07)V99    VALUE ZEROS.
006500     02  WKS-COSTO-TOTAL-R REDEFINES WKS-COSTO-TOTAL.
006600         03  WKS-COSTO-SIGNO        PIC X(01).
006700         03  FILLER                 PIC X(12).
006800     02  FILLER                     PIC X(04).
006900******************************************************************
007000*        R E G I S T R O S   D E   L A   S E R I E   E X P       *
007100******************************************************************
007200 01  WKS-EXP-REGISTROS.
007300     02  WKS-EXP-X                  PIC S9(03)V9(09) VALUE ZEROS.
007400     02  WKS-EXP-X-R REDEFINES WKS-EXP-X.
007500         03  WKS-EXP-X-SIGNO        PIC X(01).
007600         03  FILLER                 PIC X(11).
007700     02  WKS-EXP-K                  PIC 9(02) COMP VALUE ZEROS.
007800     02  WKS-EXP-M                  PIC 9(02) COMP VALUE ZEROS.
007900     02  WKS-EXP-N                  PIC 9(02) COMP VALUE ZEROS.
008000     02  WKS-EXP-TERMINO            PIC S9(03)V9(09) VALUE ZEROS.
008100     02  WKS-EXP-SUMA               PIC S9(03)V9(09) VALUE ZEROS.
008200     02  WKS-EXP-RESULTADO          PIC S9(07)V9(09) VALUE ZEROS.
008300     02  FILLER                     PIC X(04).
008400******************************************************************
008500*         R E G I S T R O S   D E   L A   S E R I E   L N        *
008600******************************************************************
008700 01  WKS-LN-REGISTROS.
008800     02  WKS-LN-R                   PIC S9(03)V9(09) VALUE ZEROS.
008900     02  WKS-LN-R-R REDEFINES WKS-LN-R.
009000         03  WKS-LN-R-SIGNO         PIC X(01).
009100         03  FILLER                 PIC X(10).
009200     02  WKS-LN-K                   PIC S9(03) COMP VALUE ZEROS.
009300     02  WKS-LN-N                   PIC 9(02)  COMP VALUE ZEROS.
009400     02  WKS-LN-U                   PIC S9(03)V9(09) VALUE ZEROS.
009500     02  WKS-LN-TERMINO             PIC S9(03)V9(09) VALUE ZEROS.
009600     02  WKS-LN-SUMA                PIC S9(03)V9(09) VALUE ZEROS.
009700     02  WKS-LN-RESULTADO           PIC S9(07)V9(09) VALUE ZEROS.
009800     02  FILLER                     PIC X(04).
009900******************************************************************
010000*            I N D I C E S   D E   L O S   C I C L O S            *
010100******************************************************************
010200 01  WKS-INDICES.
010300     02  WKS-I                      PIC 9(02) COMP VALUE ZEROS.
010400     02  WKS-J                      PIC 9(02) COMP VALUE ZEROS.
010500     02  FILLER                     PIC X(04).
010600******************************************************************
010700*                L I N K A G E   S E C T I O N                   *
010800******************************************************************
010900 LINKAGE SECTION.
011000 01  LK-FUNCION                     PIC 9(01).
011100     88  LK-FIJA-PRECIO                      VALUE 1.
011200     88  LK-CALCULA-COSTO                     VALUE 2.
011300     88  LK-INVIERTE-POSICIONES               VALUE 3.
011400 01  LK-NUM-INSTR                   PIC 9(02) COMP.
011500 01  LK-TABLA-POS-NETA.
011600     02  LK-POS-NETA OCCURS 20 TIMES PIC S9(09)V99.
011700 01  LK-TABLA-PRECIO-SALIDA.
011800     02  LK-PRECIO-SALIDA OCCURS 20 TIMES PIC S9(03)V99.
011900 01  LK-INDICE-ORDEN                PIC 9(02) COMP.
012000 01  LK-DELTA-ORDEN                 PIC S9(05)V99.
012100 01  LK-COSTO-ORDEN                 PIC S9(07)V99.
012200******************************************************************
012300 PROCEDURE DIVISION USING LK-FUNCION, LK-NUM-INSTR,
012400          LK-TABLA-POS-NETA, LK-TABLA-PRECIO-SALIDA,
012500          LK-INDICE-ORDEN, LK-DELTA-ORDEN, LK-COSTO-ORDEN.
012600 000-MAIN SECTION.
012700     EVALUATE TRUE
012800        WHEN LK-FIJA-PRECIO         PERFORM CALCULA-PRECIOS
012900        WHEN LK-CALCULA-COSTO       PERFORM CALCULA-COSTO
013000        WHEN LK-INVIERTE-POSICIONES PERFORM INVIERTE-POSICIONES
013100     END-EVALUATE
013200     GOBACK.
013300 000-MAIN-E. EXIT.
013400******************************************************************
013500*   CALCULA EL PRECIO DE EQUILIBRIO DE CADA INSTRUMENTO          *
013600*   NEGOCIABLE DEL MERCADO: PRECIO(I) = EXP(BETA*Q(I)) / SUMA    *
013700******************************************************************
013800 CALCULA-PRECIOS SECTION.
013900     MOVE ZEROS TO WKS-SUMA-EXP-NUEVA
014000
014100     PERFORM CP1-SUMA-EXP-INSTR
014200        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > LK-NUM-INSTR
014300
014400     PERFORM CP2-PRECIO-INSTR
014500        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-NUM-INSTR.
014600 CALCULA-PRECIOS-E. EXIT.
014700******************************************************************
014800*   ACUMULA EXP(BETA*Q(J)) DE CADA INSTRUMENTO PARA OBTENER EL   *
014900*   DENOMINADOR COMUN DE LA FORMULA DE PRECIOS                   *
015000******************************************************************
015100 CP1-SUMA-EXP-INSTR SECTION.
015200     COMPUTE WKS-ARG-BETA-Q = WKS-BETA * LK-POS-NETA (WKS-J)
015300     MOVE WKS-ARG-BETA-Q TO WKS-EXP-X
015400     PERFORM SERIE-EXP
015500     ADD WKS-EXP-RESULTADO TO WKS-SUMA-EXP-NUEVA.
015600 CP1-SUMA-EXP-INSTR-E. EXIT.
015700******************************************************************
015800*   DIVIDE EL EXPONENCIAL DE CADA INSTRUMENTO ENTRE LA SUMA      *
015900*   COMUN Y REDONDEA A DOS DECIMALES PARA LA SALIDA              *
016000******************************************************************
016100 CP2-PRECIO-INSTR SECTION.
016200     COMPUTE WKS-ARG-BETA-Q = WKS-BETA * LK-POS-NETA (WKS-I)
016300     MOVE WKS-ARG-BETA-Q TO WKS-EXP-X
016400     PERFORM SERIE-EXP
016500     COMPUTE LK-PRECIO-SALIDA (WKS-I) ROUNDED =
016600             WKS-EXP-RESULTADO / WKS-SUMA-EXP-NUEVA.
016700 CP2-PRECIO-INSTR-E. EXIT.
016800******************************************************************
016900*   CALCULA EL COSTO DE UNA ORDEN SOBRE EL INSTRUMENTO           *
017000*   LK-INDICE-ORDEN POR LK-DELTA-ORDEN ACCIONES, SEGUN LMSR:     *
017100*   COSTO = (1/BETA) * LN( SUMA-NUEVA / SUMA-VIEJA )             *
017200******************************************************************
017300 CALCULA-COSTO SECTION.
017400     MOVE ZEROS TO WKS-SUMA-EXP-VIEJA
017500     MOVE ZEROS TO WKS-SUMA-EXP-NUEVA
017600
017700     PERFORM CC1-SUMA-EXP-ORDEN
017800        VARYING WKS-J FROM 1 BY 1 UNTIL WKS-J > LK-NUM-INSTR
017900
018000     COMPUTE WKS-LN-R = WKS-SUMA-EXP-NUEVA / WKS-SUMA-EXP-VIEJA
018100     PERFORM SERIE-LN
018200
018300     COMPUTE LK-COSTO-ORDEN ROUNDED =
018400             WKS-UNO-SOBRE-BETA * WKS-LN-RESULTADO.
018500 CALCULA-COSTO-E. EXIT.
018600******************************************************************
018700*   RECONSTRUYE LA POSICION NETA Q(I) DE CADA INSTRUMENTO A       *
018800*   PARTIR DE SU PRECIO VIGENTE EN EL MAESTRO: Q(I) = LN(P(I)) /  *
018900*   BETA.  LA CONSTANTE DE DESPLAZAMIENTO ES IRRELEVANTE PORQUE   *
019000*   LA FORMULA DE PRECIO Y DE COSTO SON INVARIANTES ANTE UN       *
019100*   DESPLAZAMIENTO IGUAL EN TODOS LOS Q(I) DE UN MISMO MERCADO.   *
019200*   LA USA PMTRADE PARA RECUPERAR EL LIBRO DEL CREADOR DE         *
019300*   MERCADO AL INICIAR LA CORRIDA, YA QUE EL MAESTRO DE           *
019400*   INSTRUMENTOS NO GUARDA LA POSICION NETA, SOLO EL PRECIO.      *
019500******************************************************************
019600 INVIERTE-POSICIONES SECTION.
019700     PERFORM IP1-INVIERTE-INSTR
019800        VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > LK-NUM-INSTR.
019900 INVIERTE-POSICIONES-E. EXIT.
020000******************************************************************
020100*   INVIERTE EL PRECIO DE UN INSTRUMENTO POR SERIE DE LN          *
020200******************************************************************
020300 IP1-INVIERTE-INSTR SECTION.
020400     COMPUTE WKS-LN-R = LK-PRECIO-SALIDA (WKS-I)
020500     PERFORM SERIE-LN
020600     COMPUTE LK-POS-NETA (WKS-I) ROUNDED =
020700             WKS-UNO-SOBRE-BETA * WKS-LN-RESULTADO.
020800 IP1-INVIERTE-INSTR-E. EXIT.
020900******************************************************************
021000*   PARA CADA INSTRUMENTO ACUMULA SU EXPONENCIAL TAL CUAL (SUMA  *
021100*   VIEJA) Y SU EXPONENCIAL CON LA POSICION HIPOTETICA DESPUES   *
021200*   DE LA ORDEN EN EL INSTRUMENTO OBJETIVO (SUMA NUEVA)          *
021300******************************************************************
021400 CC1-SUMA-EXP-ORDEN SECTION.
021500     COMPUTE WKS-ARG-BETA-Q = WKS-BETA * LK-POS-NETA (WKS-J)
021600     MOVE WKS-ARG-BETA-Q TO WKS-EXP-X
021700     PERFORM SERIE-EXP
021800     ADD WKS-EXP-RESULTADO TO WKS-SUMA-EXP-VIEJA
021900
022000     IF WKS-J = LK-INDICE-ORDEN
022100        COMPUTE WKS-Q-HIPOTETICO =
022200                LK-POS-NETA (WKS-J) + LK-DELTA-ORDEN
022300        COMPUTE WKS-ARG-BETA-Q = WKS-BETA * WKS-Q-HIPOTETICO
022400        MOVE WKS-ARG-BETA-Q TO WKS-EXP-X
022500        PERFORM SERIE-EXP
022600        ADD WKS-EXP-RESULTADO TO WKS-SUMA-EXP-NUEVA
022700     ELSE
022800        ADD WKS-EXP-RESULTADO TO WKS-SUMA-EXP-NUEVA
022900     END-IF.
023000 CC1-SUMA-EXP-ORDEN-E. EXIT.
023100******************************************************************
023200*   CALCULA EXP(WKS-EXP-X) POR SERIE DE TAYLOR CON REDUCCION DE  *
023300*   ARGUMENTO: MIENTRAS |X| > 1 SE DIVIDE X ENTRE 2 (WKS-EXP-K   *
023400*   VECES), SE SUMA LA SERIE Y AL FINAL SE ELEVA AL CUADRADO     *
023500*   WKS-EXP-K VECES PARA DESHACER LA REDUCCION.                 *
023600******************************************************************
023700 SERIE-EXP SECTION.
023800     MOVE ZEROS TO WKS-EXP-K
023900
024000     PERFORM SE1-REDUCE-ARGUMENTO
024100        UNTIL (WKS-EXP-X NOT < -1) AND (WKS-EXP-X NOT > 1)
024200
024300     MOVE 1 TO WKS-EXP-TERMINO
024400     MOVE 1 TO WKS-EXP-SUMA
024500
024600     PERFORM SE2-TERMINO-TAYLOR
024700        VARYING WKS-EXP-N FROM 1 BY 1 UNTIL WKS-EXP-N > 25
024800
024900     MOVE WKS-EXP-SUMA TO WKS-EXP-RESULTADO
025000
025100     PERFORM SE3-ELEVA-CUADRADO
025200        VARYING WKS-EXP-M FROM 1 BY 1 UNTIL WKS-EXP-M > WKS-EXP-K.
025300 SERIE-EXP-E. EXIT.
025400******************************************************************
025500*   DIVIDE WKS-EXP-X ENTRE 2 Y CUENTA EN WKS-EXP-K CUANTAS VECES *
025600*   LO HIZO, HASTA DEJAR EL ARGUMENTO EN EL RANGO [-1,1]         *
025700******************************************************************
025800 SE1-REDUCE-ARGUMENTO SECTION.
025900     DIVIDE WKS-EXP-X BY 2 GIVING WKS-EXP-X
026000     ADD 1 TO WKS-EXP-K.
026100 SE1-REDUCE-ARGUMENTO-E. EXIT.
026200******************************************************************
026300*   ACUMULA UN TERMINO DE LA SERIE DE TAYLOR DE EXP(X):          *
026400*   TERMINO(N) = TERMINO(N-1) * X / N                            *
026500******************************************************************
026600 SE2-TERMINO-TAYLOR SECTION.
026700     COMPUTE WKS-EXP-TERMINO =
026800             WKS-EXP-TERMINO * WKS-EXP-X / WKS-EXP-N
026900     ADD WKS-EXP-TERMINO TO WKS-EXP-SUMA.
027000 SE2-TERMINO-TAYLOR-E. EXIT.
027100******************************************************************
027200*   DESHACE LA REDUCCION DE ARGUMENTO ELEVANDO AL CUADRADO EL    *
027300*   RESULTADO DE LA SERIE, UNA VEZ POR CADA DIVISION HECHA       *
027400******************************************************************
027500 SE3-ELEVA-CUADRADO SECTION.
027600     COMPUTE WKS-EXP-RESULTADO =
027700             WKS-EXP-RESULTADO * WKS-EXP-RESULTADO.
027800 SE3-ELEVA-CUADRADO-E. EXIT.
027900******************************************************************
028000*   CALCULA LN(WKS-LN-R) POR SERIE DE TAYLOR DE LN(1+U) CON      *
028100*   REDUCCION DE ARGUMENTO A [0.5, 1.5] POR POTENCIAS DE 2, Y    *
028200*   SUMA WKS-LN-K * LN(2) AL FINAL PARA DESHACER LA REDUCCION    *
028300******************************************************************
028400 SERIE-LN SECTION.
028500     MOVE ZEROS TO WKS-LN-K
028600
028700     PERFORM SL1-REDUCE-ARGUMENTO
028800        UNTIL (WKS-LN-R NOT < 0.5) AND (WKS-LN-R NOT > 1.5)
028900
029000     COMPUTE WKS-LN-U = WKS-LN-R - 1
029100     MOVE WKS-LN-U TO WKS-LN-TERMINO
029200     MOVE WKS-LN-U TO WKS-LN-SUMA
029300
029400     PERFORM SL2-TERMINO-TAYLOR
029500        VARYING WKS-LN-N FROM 2 BY 1 UNTIL WKS-LN-N > 40
029600
029700     COMPUTE WKS-LN-RESULTADO =
029800             WKS-LN-SUMA + (WKS-LN-K * WKS-LN-DOS).
029900 SERIE-LN-E. EXIT.
030000******************************************************************
030100*   REDUCE WKS-LN-R A [0.5, 1.5] DIVIDIENDO O MULTIPLICANDO      *
030200*   ENTRE 2 Y LLEVA LA CUENTA EN WKS-LN-K (PUEDE SER NEGATIVA)   *
030300******************************************************************
030400 SL1-REDUCE-ARGUMENTO SECTION.
030500     IF WKS-LN-R > 1.5
030600        DIVIDE WKS-LN-R BY 2 GIVING WKS-LN-R
030700        ADD 1 TO WKS-LN-K
030800     ELSE
030900        MULTIPLY WKS-LN-R BY 2 GIVING WKS-LN-R
031000        SUBTRACT 1 FROM WKS-LN-K
031100     END-IF.
031200 SL1-REDUCE-ARGUMENTO-E. EXIT.
031300******************************************************************
031400*   ACUMULA UN TERMINO DE LA SERIE DE TAYLOR DE LN(1+U):         *
031500*   TERMINO(N) = -TERMINO(N-1) * U * (N-1) / N                   *
031600******************************************************************
031700 SL2-TERMINO-TAYLOR SECTION.
031800     COMPUTE WKS-LN-TERMINO =
031900             WKS-LN-TERMINO * WKS-LN-U * (WKS-LN-N - 1) * -1
032000             / WKS-LN-N
032100     ADD WKS-LN-TERMINO TO WKS-LN-SUMA.
032200 SL2-TERMINO-TAYLOR-E. EXIT.
