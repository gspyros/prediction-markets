000100******************************************************************
000200* FECHA       : 19/08/1991                                       *
000300* PROGRAMADOR : PEDRO MALDONADO (PEDR)                           *
000400* APLICACION  : MERCADOS DE PREDICCION INTERNOS                  *
000500* PROGRAMA    : PMSETTL                                          *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LIQUIDA LOS MERCADOS CERRADOS CON RESULTADO YA   *
000800*             : DETERMINADO, CALCULA Y GRABA EL PAGO DE CADA     *
000900*             : USUARIO, Y REVIERTE LOS MERCADOS A LOS QUE SE    *
001000*             : LES QUITO EL RESULTADO DESPUES DE LIQUIDADOS     *
001100* ARCHIVOS    : MKTFIL=C,INSFIL=C,POSFIL=C,PAYFIL=C,HPRFIL=A     *
001200* ACCION (ES) : L=LIQUIDA MERCADOS CON RESULTADO DETERMINADO     *
001300*             : R=REVIERTE MERCADOS A LOS QUE SE LES QUITO       *
001400* INSTALADO   : 19/08/1991                                       *
001500******************************************************************
001600*                 B I T A C O R A   D E   C A M B I O S          *
001700******************************************************************
001800* 19/08/1991 PEDR TKT-00162 VERSION ORIGINAL                     *
001900* 03/05/1993 PEDR TKT-00221 SE AGREGA REVERSION (UNSETTLE) DE    *
002000*            MERCADOS A LOS QUE SE LES QUITO EL RESULTADO        *
002100* 25/09/1996 JORH TKT-00378 SE AMPLIA TABLA DE POSICIONES A      *
002200*            1500 REGISTROS POR CRECIMIENTO DE USUARIOS          *
002300* 17/12/1998 JCOR TKT-00458 REVISION Y2K - FECHAS DE MERCADO YA  *
002400*            SON DE 4 DIGITOS DE ANIO -- SIN CAMBIOS NECESARIOS  *
002500* 14/06/2004 CAXL TKT-00762 SE AGREGA ESCRITURA A HPRFIL DEL     *
002600*            PRECIO DE LIQUIDACION DE CADA INSTRUMENTO NEGOCIABLE*
002700* 22/02/2011 EEDR TKT-01109 REVISION GENERAL DE ESTANDARES DE    *
002800*            CODIFICACION DEL DEPARTAMENTO                       *
002900* 14/03/2012 JCOR TKT-01150 HPRF-HORA-MERCADO EN 530 GRABABA LA   *
003000*            HORA DE RELOJ DEL CIERRE (HHMMSS) EN VEZ DEL SEGUNDO *
003100*            TRANSCURRIDO DE MERCADO -- SE AGREGA 850-CALCULA-    *
003200*            SEGUNDOS PARA OBTENERLO IGUAL QUE EN PMSCHED         *
003300******************************************************************
003400 IDENTIFICATION DIVISION.
003500 PROGRAM-ID.    PMSETTL.
003600 AUTHOR.        PEDRO MALDONADO.
003700 INSTALLATION.  BANCO INDUSTRIAL S.A.
003800 DATE-WRITTEN.  19/08/1991.
003900 DATE-COMPILED.
004000 SECURITY.      CONFIDENCIAL.
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-370.
004400 OBJECT-COMPUTER.  IBM-370.
004500 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MKTFILI ASSIGN TO MKTFILI
004900         ORGANIZATION IS SEQUENTIAL
005000         FILE STATUS IS FS-MKTFILI FSE-MKTFILI.
005100
005200     SELECT INSFILI ASSIGN TO INSFILI
005300         ORGANIZATION IS SEQUENTIAL
005400         FILE STATUS IS FS-INSFILI FSE-INSFILI.
005500
005600     SELECT POSFILI ASSIGN TO POSFILI
005700         ORGANIZATION IS SEQUENTIAL
005800         FILE STATUS IS FS-POSFILI FSE-POSFILI.
005900
006000     SELECT PAYFILI ASSIGN TO PAYFILI
006100         ORGANIZATION IS SEQUENTIAL
006200         FILE STATUS IS FS-PAYFILI FSE-PAYFILI.
006300
006400     SELECT MKTFILO ASSIGN TO MKTFILO
006500         ORGANIZATION IS SEQUENTIAL
006600         FILE STATUS IS FS-MKTFILO FSE-MKTFILO.
006700
006800     SELECT INSFILO ASSIGN TO INSFILO
006900         ORGANIZATION IS SEQUENTIAL
007000         FILE STATUS IS FS-INSFILO FSE-INSFILO.
007100
007200     SELECT PAYFILO ASSIGN TO PAYFILO
007300         ORGANIZATION IS SEQUENTIAL
007400         FILE STATUS IS FS-PAYFILO FSE-PAYFILO.
007500
007600     SELECT HPRFIL  ASSIGN TO HPRFIL
007700         ORGANIZATION IS SEQUENTIAL
007800         FILE STATUS IS FS-HPRFIL FSE-HPRFIL.
007900
008000 DATA DIVISION.
008100 FILE SECTION.
008200 FD  MKTFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
008300 01  REG-MKTFILI.
008400     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILI
008500                            MKTF- BY MKII-.
008600
008700 FD  INSFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
008800 01  REG-INSFILI.
008900     COPY INSFIL REPLACING REG-INSFIL BY REG-INSFILI
009000                            INSF- BY INII-.
009100
009200 FD  POSFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
009300 01  REG-POSFILI.
009400     COPY POSFIL REPLACING REG-POSFIL BY REG-POSFILI
009500                            POSF- BY POII-.
009600
009700 FD  PAYFILI  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
009800 01  REG-PAYFILI.
009900     COPY PAYFIL REPLACING REG-PAYFIL BY REG-PAYFILI
010000                            PAYF- BY PAII-.
010100
010200 FD  MKTFILO  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
010300 01  REG-MKTFILO.
010400     COPY MKTFIL REPLACING REG-MKTFIL BY REG-MKTFILO
010500                            MKTF- BY MKOO-.
010600
010700 FD  INSFILO  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
010800 01  REG-INSFILO.
010900     COPY INSFIL REPLACING REG-INSFIL BY REG-INSFILO
011000                            INSF- BY INOO-.
011100
011200 FD  PAYFILO  RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
011300 01  REG-PAYFILO.
011400     COPY PAYFIL REPLACING REG-PAYFIL BY REG-PAYFILO
011500                            PAYF- BY PAOO-.
011600
011700 FD  HPRFIL   RECORDING MODE IS F  LABEL RECORDS ARE STANDARD.
011800 01  REG-HPRFIL.
011900     COPY HPRFIL.
012000
012100 WORKING-STORAGE SECTION.
012200*---------------------------------------------------------------*
012300*    ESTADO DE ARCHIVOS                                         *
012400*---------------------------------------------------------------*
012500 01  PROGRAMA                   PIC X(08)   VALUE 'PMSETTL'.
012600 01  ARCHIVO                    PIC X(08).
012700 01  ACCION                     PIC X(10).
012800 01  LLAVE                      PIC X(15).
012900 01  FS-MKTFILI                 PIC 9(02)   VALUE ZEROS.
013000 01  FS-INSFILI                 PIC 9(02)   VALUE ZEROS.
013100 01  FS-POSFILI                 PIC 9(02)   VALUE ZEROS.
013200 01  FS-PAYFILI                 PIC 9(02)   VALUE ZEROS.
013300 01  FS-MKTFILO                 PIC 9(02)   VALUE ZEROS.
013400 01  FS-INSFILO                 PIC 9(02)   VALUE ZEROS.
013500 01  FS-PAYFILO                 PIC 9(02)   VALUE ZEROS.
013600 01  FS-HPRFIL                  PIC 9(02)   VALUE ZEROS.
013700
013800 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILI.
013900 COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILI.
014000 COPY FSECOM REPLACING FSE-XXXX BY FSE-POSFILI.
014100 COPY FSECOM REPLACING FSE-XXXX BY FSE-PAYFILI.
014200 COPY FSECOM REPLACING FSE-XXXX BY FSE-MKTFILO.
014300 COPY FSECOM REPLACING FSE-XXXX BY FSE-INSFILO.
014400 COPY FSECOM REPLACING FSE-XXXX BY FSE-PAYFILO.
014500 COPY FSECOM REPLACING FSE-XXXX BY FSE-HPRFIL.
014600
014700*---------------------------------------------------------------*
014800*    TABLA DE DIAS ACUMULADOS POR MES (ANIO NO BISIESTO)        *
014900*    TKT-01150: USADA POR 850-CALCULA-SEGUNDOS PARA EL          *
015000*    SEGUNDO TRANSCURRIDO DE MERCADO GRABADO EN HPRFIL          *
015100*---------------------------------------------------------------*
015200 01  WKS-TABLA-DIAS-ACUM-INI.
015300     02  FILLER                  PIC 9(03)  VALUE 000.
015400     02  FILLER                  PIC 9(03)  VALUE 031.
015500     02  FILLER                  PIC 9(03)  VALUE 059.
015600     02  FILLER                  PIC 9(03)  VALUE 090.
015700     02  FILLER                  PIC 9(03)  VALUE 120.
015800     02  FILLER                  PIC 9(03)  VALUE 151.
015900     02  FILLER                  PIC 9(03)  VALUE 181.
016000     02  FILLER                  PIC 9(03)  VALUE 212.
016100     02  FILLER                  PIC 9(03)  VALUE 243.
016200     02  FILLER                  PIC 9(03)  VALUE 273.
016300     02  FILLER                  PIC 9(03)  VALUE 304.
016400     02  FILLER                  PIC 9(03)  VALUE 334.
016500 01  WKS-TABLA-DIAS-ACUM REDEFINES WKS-TABLA-DIAS-ACUM-INI.
016600     02  WKS-DIAS-ACUM           PIC 9(03)  OCCURS 12 TIMES.
016700
016800*---------------------------------------------------------------*
016900*    CAMPOS DE TRABAJO PARA CALCULO DE SEGUNDOS ABSOLUTOS       *
017000*---------------------------------------------------------------*
017100 01  WKS-CAMPOS-CALCULO-FECHA.
017200     02  WKS-CALC-ANIO           PIC 9(04).
017300     02  WKS-CALC-MES            PIC 9(02).
017400     02  WKS-CALC-DIA            PIC 9(02).
017500     02  WKS-CALC-HH             PIC 9(02).
017600     02  WKS-CALC-MM             PIC 9(02).
017700     02  WKS-CALC-SS             PIC 9(02).
017800     02  WKS-CALC-RESTO-4        PIC 9(03)  COMP.
017900     02  WKS-CALC-RESTO-100      PIC 9(03)  COMP.
018000     02  WKS-CALC-RESTO-400      PIC 9(03)  COMP.
018100     02  WKS-CALC-DIVIDENDO      PIC 9(07)  COMP.
018200     02  WKS-INDICADOR-BISIESTO  PIC X(01).
018300         88  WKS-ANIO-BISIESTO              VALUE 'S'.
018400         88  WKS-ANIO-NO-BISIESTO           VALUE 'N'.
018500     02  WKS-DIAS-TOTALES        PIC 9(09)  COMP.
018600     02  WKS-SEGUNDOS-TOTAL      PIC S9(11) COMP.
018700     02  FILLER                  PIC X(04).
018800
018900 01  WKS-SEGUNDOS-MERCADO-LIQ.
019000     02  WKS-SEG-APERTURA-LIQ    PIC S9(11) COMP.
019100     02  WKS-SEG-CIERRE-LIQ      PIC S9(11) COMP.
019200     02  WKS-SEG-TRANSC-LIQ      PIC S9(11) COMP.
019300     02  WKS-SEG-TRANSC-LIQ-R REDEFINES WKS-SEG-TRANSC-LIQ.
019400         03  WKS-SEG-TRANSC-LIQ-SIGNO  PIC X(01).
019500         03  WKS-SEG-TRANSC-LIQ-VALOR  PIC 9(10).
019600     02  FILLER                  PIC X(04).
019700
019800*---------------------------------------------------------------*
019900*    TABLA DE MERCADOS EN MEMORIA                               *
020000*---------------------------------------------------------------*
020100 01  WKS-NUM-MKT                 PIC 9(03)  COMP VALUE ZEROS.
020200 01  WKS-TABLA-MKT.
020300     02  WKS-MKT OCCURS 0 TO 100 TIMES
020400                 DEPENDING ON WKS-NUM-MKT
020500                 INDEXED BY WKS-X-MKT.
020600         03  TMK-ID                    PIC 9(05).
020700         03  TMK-NOMBRE                PIC X(30).
020800         03  TMK-MONEDA                PIC X(03).
020900         03  TMK-FONDOS-INICIALES      PIC S9(07)V99.
021000         03  TMK-VALOR-INICIAL-SI      PIC S9(01)V99.
021100         03  TMK-ESTADO                PIC X(09).
021200             88  TMK-CERRADO                     VALUE 'CLOSED'.
021300             88  TMK-LIQUIDADO                   VALUE 'SETTLED'.
021400         03  TMK-FECHA-APERTURA        PIC 9(08).
021500             04  TMK-FECHA-APERTURA-R REDEFINES
021600                 TMK-FECHA-APERTURA.
021700                 05  TMK-ANIO-APERTURA     PIC 9(04).
021800                 05  TMK-MES-APERTURA      PIC 9(02).
021900                 05  TMK-DIA-APERTURA      PIC 9(02).
022000         03  TMK-HORA-APERTURA         PIC 9(06).
022100         03  TMK-FECHA-CIERRE          PIC 9(08).
022200             04  TMK-FECHA-CIERRE-R REDEFINES
022300                 TMK-FECHA-CIERRE.
022400                 05  TMK-ANIO-CIERRE       PIC 9(04).
022500                 05  TMK-MES-CIERRE        PIC 9(02).
022600                 05  TMK-DIA-CIERRE        PIC 9(02).
022700         03  TMK-HORA-CIERRE           PIC 9(06).
022800         03  TMK-TRANSACC-EJECUTADAS   PIC 9(07).
022900         03  TMK-INSTR-RESULTADO       PIC 9(05).
023000         03  TMK-ACCION                PIC X(01).
023100             88  TMK-ACCION-LIQUIDA               VALUE 'L'.
023200             88  TMK-ACCION-REVIERTE              VALUE 'R'.
023300             88  TMK-ACCION-NINGUNA               VALUE 'N'.
023400
023500*---------------------------------------------------------------*
023600*    TABLA DE INSTRUMENTOS EN MEMORIA                           *
023700*---------------------------------------------------------------*
023800 01  WKS-NUM-INS                 PIC 9(03)  COMP VALUE ZEROS.
023900 01  WKS-TABLA-INS.
024000     02  WKS-INS OCCURS 0 TO 300 TIMES
024100                 DEPENDING ON WKS-NUM-INS
024200                 INDEXED BY WKS-X-INS.
024300         03  TIN-ID                    PIC 9(05).
024400         03  TIN-NOMBRE                PIC X(10).
024500             88  TIN-ES-EFECTIVO                 VALUE 'Cash'.
024600         03  TIN-MERCADO-ID            PIC 9(05).
024700         03  TIN-PRECIO                PIC S9(03)V99.
024800         03  TIN-HORA-ACT-PRECIO       PIC 9(09).
024900         03  TIN-PRECIO-INICIAL        PIC S9(03)V99.
025000         03  TIN-PRECIO-LIQUIDACION    PIC S9(03)V99.
025100             04  TIN-PRECIO-LIQ-R REDEFINES
025200                 TIN-PRECIO-LIQUIDACION.
025300                 05  TIN-PRECIO-LIQ-SIGNO  PIC X(01).
025400                 05  TIN-PRECIO-LIQ-VALOR  PIC 9(01)V99.
025500         03  TIN-BANDERA-NEGOCIABLE    PIC X(01).
025600             88  TIN-NEGOCIABLE                  VALUE 'Y'.
025700
025800*---------------------------------------------------------------*
025900*    TABLA DE POSICIONES EN MEMORIA (SOLO LECTURA)               *
026000*---------------------------------------------------------------*
026100 01  WKS-NUM-POS                 PIC 9(04)  COMP VALUE ZEROS.
026200 01  WKS-TABLA-POS.
026300     02  WKS-POS OCCURS 0 TO 1500 TIMES
026400                 DEPENDING ON WKS-NUM-POS
026500                 INDEXED BY WKS-X-POS.
026600         03  TPO-USUARIO-ID            PIC 9(05).
026700         03  TPO-INSTR-ID              PIC 9(05).
026800         03  TPO-SALDO                 PIC S9(09)V99.
026900             04  TPO-SALDO-R REDEFINES TPO-SALDO.
027000                 05  TPO-SALDO-ENTERO     PIC S9(09).
027100                 05  TPO-SALDO-DECIMAL    PIC 9(02).
027200
027300*---------------------------------------------------------------*
027400*    AREAS DE BUSQUEDA Y CANASTA DE UN MERCADO                  *
027500*---------------------------------------------------------------*
027600 01  WKS-CAMPOS-BUSQUEDA.
027700     02  WKS-BUSCA-ID              PIC 9(05).
027800     02  WKS-BUSCA-USUARIO-ID      PIC 9(05).
027900     02  WKS-BUSCA-INSTR-ID        PIC 9(05).
028000     02  WKS-IX-RESULTADO          PIC 9(04)  COMP.
028100     02  WKS-ENCONTRADO            PIC X(01)  VALUE 'N'.
028200         88  WKS-SI-ENCONTRADO                VALUE 'S'.
028300     02  FILLER                    PIC X(04).
028400
028500 01  WKS-CANASTA.
028600     02  WKS-CAN-N                PIC 9(02)  COMP VALUE ZEROS.
028700     02  WKS-CAN-IX-TABLA OCCURS 2 TIMES     PIC 9(04) COMP.
028800     02  WKS-ID-INSTR-CASH        PIC 9(05)  VALUE ZEROS.
028900     02  FILLER                   PIC X(04).
029000
029100*---------------------------------------------------------------*
029200*    AREAS DE TRABAJO DE LA LIQUIDACION DE UN MERCADO            *
029300*---------------------------------------------------------------*
029400 01  WKS-LIQUIDACION-TRABAJO.
029500     02  WKS-SALDO-CASH           PIC S9(09)V99 VALUE ZEROS.
029600     02  WKS-SALDO-RESULTADO      PIC S9(09)V99 VALUE ZEROS.
029700     02  WKS-MONTO-PAGO           PIC S9(09)V99 VALUE ZEROS.
029800     02  WKS-TOTAL-MERCADO        PIC S9(09)V99 VALUE ZEROS.
029900     02  WKS-TOTAL-GENERAL        PIC S9(11)V99 VALUE ZEROS.
030000     02  FILLER                   PIC X(04).
030100
030200*---------------------------------------------------------------*
030300*    CONTADORES DE ESTADISTICAS                                 *
030400*---------------------------------------------------------------*
030500 01  WKS-CONTADORES.
030600     02  WKS-CONT-LIQUIDADOS      PIC 9(05)  COMP VALUE ZEROS.
030700     02  WKS-CONT-REVERTIDOS      PIC 9(05)  COMP VALUE ZEROS.
030800     02  WKS-CONT-PAGOS-NUEVOS    PIC 9(07)  COMP VALUE ZEROS.
030900     02  WKS-CONT-PAGOS-CARGADOS  PIC 9(07)  COMP VALUE ZEROS.
031000     02  WKS-CONT-PAGOS-ELIMINADOS PIC 9(07) COMP VALUE ZEROS.
031100     02  FILLER                   PIC X(04).
031200
031300 PROCEDURE DIVISION.
031400******************************************************************
031500*               S E C C I O N    P R I N C I P A L
031600******************************************************************
031700 000-MAIN SECTION.
031800     PERFORM 100-ABRIR-ARCHIVOS
031900     PERFORM 200-CARGA-MERCADOS
032000     PERFORM 300-CARGA-INSTRUMENTOS
032100     PERFORM 400-CARGA-POSICIONES
032200     PERFORM 450-CLASIFICA-MERCADOS
032300     PERFORM 500-LIQUIDA-MERCADOS
032400     PERFORM 600-REGRABA-PAYFIL
032500     PERFORM 800-GRABA-MERCADOS
032600     PERFORM 810-GRABA-INSTRUMENTOS
032700     PERFORM 900-ESTADISTICAS
032800     PERFORM 950-CIERRA-ARCHIVOS
032900     STOP RUN.
033000 000-MAIN-E. EXIT.
033100
033200******************************************************************
033300*    APERTURA DE ARCHIVOS                                        *
033400******************************************************************
033500 100-ABRIR-ARCHIVOS SECTION.
033600     OPEN INPUT  MKTFILI INSFILI POSFILI PAYFILI
033700          OUTPUT MKTFILO INSFILO PAYFILO HPRFIL
033800
033900     IF FS-MKTFILI NOT = ZEROS
034000        MOVE 'MKTFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
034100        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
034200                               FS-MKTFILI, FSE-MKTFILI
034300        DISPLAY 'PMSETTL - ERROR AL ABRIR MKTFILI FS='
034400                FS-MKTFILI
034500        MOVE 91 TO RETURN-CODE  STOP RUN
034600     END-IF
034700
034800     IF FS-INSFILI NOT = ZEROS
034900        MOVE 'INSFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
035000        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
035100                               FS-INSFILI, FSE-INSFILI
035200        DISPLAY 'PMSETTL - ERROR AL ABRIR INSFILI FS='
035300                FS-INSFILI
035400        MOVE 91 TO RETURN-CODE  STOP RUN
035500     END-IF
035600
035700     IF FS-POSFILI NOT = ZEROS
035800        MOVE 'POSFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
035900        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036000                               FS-POSFILI, FSE-POSFILI
036100        DISPLAY 'PMSETTL - ERROR AL ABRIR POSFILI FS='
036200                FS-POSFILI
036300        MOVE 91 TO RETURN-CODE  STOP RUN
036400     END-IF
036500
036600     IF FS-PAYFILI NOT = ZEROS AND 97
036700        MOVE 'PAYFILI' TO ARCHIVO  MOVE 'OPEN' TO ACCION
036800        CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION, LLAVE,
036900                               FS-PAYFILI, FSE-PAYFILI
037000        DISPLAY 'PMSETTL - ERROR AL ABRIR PAYFILI FS='
037100                FS-PAYFILI
037200        MOVE 91 TO RETURN-CODE  STOP RUN
037300     END-IF.
037400 100-ABRIR-ARCHIVOS-E. EXIT.
037500
037600******************************************************************
037700*    CARGA DEL MAESTRO DE MERCADOS A MEMORIA                     *
037800******************************************************************
037900 200-CARGA-MERCADOS SECTION.
038000     PERFORM 210-LEE-MERCADO.
038100 200-CARGA-MERCADOS-E. EXIT.
038200
038300 210-LEE-MERCADO SECTION.
038400     READ MKTFILI
038500         AT END MOVE HIGH-VALUES TO MKII-ID
038600     END-READ
038700     PERFORM 211-ACUMULA-MERCADO UNTIL MKII-ID = HIGH-VALUES.
038800 210-LEE-MERCADO-E. EXIT.
038900
039000 211-ACUMULA-MERCADO SECTION.
039100     ADD 1 TO WKS-NUM-MKT
039200     SET WKS-X-MKT TO WKS-NUM-MKT
039300     MOVE MKII-ID                  TO TMK-ID (WKS-X-MKT)
039400     MOVE MKII-NOMBRE              TO TMK-NOMBRE (WKS-X-MKT)
039500     MOVE MKII-MONEDA              TO TMK-MONEDA (WKS-X-MKT)
039600     MOVE MKII-FONDOS-INICIALES    TO
039700          TMK-FONDOS-INICIALES (WKS-X-MKT)
039800     MOVE MKII-VALOR-INICIAL-SI    TO
039900          TMK-VALOR-INICIAL-SI (WKS-X-MKT)
040000     MOVE MKII-ESTADO              TO TMK-ESTADO (WKS-X-MKT)
040100     MOVE MKII-FECHA-APERTURA      TO
040200          TMK-FECHA-APERTURA (WKS-X-MKT)
040300     MOVE MKII-HORA-APERTURA       TO
040400          TMK-HORA-APERTURA (WKS-X-MKT)
040500     MOVE MKII-FECHA-CIERRE        TO
040600          TMK-FECHA-CIERRE (WKS-X-MKT)
040700     MOVE MKII-HORA-CIERRE         TO TMK-HORA-CIERRE (WKS-X-MKT)
040800     MOVE MKII-TRANSACC-EJECUTADAS TO
040900          TMK-TRANSACC-EJECUTADAS (WKS-X-MKT)
041000     MOVE MKII-INSTR-RESULTADO     TO
041100          TMK-INSTR-RESULTADO (WKS-X-MKT)
041200     SET TMK-ACCION-NINGUNA (WKS-X-MKT) TO TRUE
041300     READ MKTFILI
041400         AT END MOVE HIGH-VALUES TO MKII-ID
041500     END-READ.
041600 211-ACUMULA-MERCADO-E. EXIT.
041700
041800******************************************************************
041900*    CARGA DEL MAESTRO DE INSTRUMENTOS A MEMORIA                 *
042000******************************************************************
042100 300-CARGA-INSTRUMENTOS SECTION.
042200     PERFORM 310-LEE-INSTRUMENTO.
042300 300-CARGA-INSTRUMENTOS-E. EXIT.
042400
042500 310-LEE-INSTRUMENTO SECTION.
042600     READ INSFILI
042700         AT END MOVE HIGH-VALUES TO INII-ID
042800     END-READ
042900     PERFORM 311-ACUMULA-INSTRUMENTO UNTIL INII-ID = HIGH-VALUES.
043000 310-LEE-INSTRUMENTO-E. EXIT.
043100
043200 311-ACUMULA-INSTRUMENTO SECTION.
043300     ADD 1 TO WKS-NUM-INS
043400     SET WKS-X-INS TO WKS-NUM-INS
043500     MOVE INII-ID                 TO TIN-ID (WKS-X-INS)
043600     MOVE INII-NOMBRE             TO TIN-NOMBRE (WKS-X-INS)
043700     MOVE INII-MERCADO-ID         TO TIN-MERCADO-ID (WKS-X-INS)
043800     MOVE INII-PRECIO             TO TIN-PRECIO (WKS-X-INS)
043900     MOVE INII-HORA-ACT-PRECIO    TO
044000          TIN-HORA-ACT-PRECIO (WKS-X-INS)
044100     MOVE INII-PRECIO-INICIAL     TO
044200          TIN-PRECIO-INICIAL (WKS-X-INS)
044300     MOVE INII-PRECIO-LIQUIDACION TO
044400          TIN-PRECIO-LIQUIDACION (WKS-X-INS)
044500     MOVE INII-BANDERA-NEGOCIABLE TO
044600          TIN-BANDERA-NEGOCIABLE (WKS-X-INS)
044700     READ INSFILI
044800         AT END MOVE HIGH-VALUES TO INII-ID
044900     END-READ.
045000 311-ACUMULA-INSTRUMENTO-E. EXIT.
045100
045200******************************************************************
045300*    CARGA DEL MAESTRO DE POSICIONES A MEMORIA                   *
045400******************************************************************
045500 400-CARGA-POSICIONES SECTION.
045600     PERFORM 410-LEE-POSICION.
045700 400-CARGA-POSICIONES-E. EXIT.
045800
045900 410-LEE-POSICION SECTION.
046000     READ POSFILI
046100         AT END MOVE HIGH-VALUES TO POII-USUARIO-ID
046200     END-READ
046300     PERFORM 411-ACUMULA-POSICION
046400        UNTIL POII-USUARIO-ID = HIGH-VALUES.
046500 410-LEE-POSICION-E. EXIT.
046600
046700 411-ACUMULA-POSICION SECTION.
046800     ADD 1 TO WKS-NUM-POS
046900     SET WKS-X-POS TO WKS-NUM-POS
047000     MOVE POII-USUARIO-ID TO TPO-USUARIO-ID (WKS-X-POS)
047100     MOVE POII-INSTR-ID   TO TPO-INSTR-ID (WKS-X-POS)
047200     MOVE POII-SALDO      TO TPO-SALDO (WKS-X-POS)
047300     READ POSFILI
047400         AT END MOVE HIGH-VALUES TO POII-USUARIO-ID
047500     END-READ.
047600 411-ACUMULA-POSICION-E. EXIT.
047700
047800******************************************************************
047900*    DECIDE LA ACCION A TOMAR SOBRE CADA MERCADO                 *
048000*    L = LIQUIDA (CERRADO CON RESULTADO YA DETERMINADO)          *
048100*    R = REVIERTE (LIQUIDADO AL QUE SE LE QUITO EL RESULTADO)    *
048200*    N = SIN CAMBIO                                              *
048300******************************************************************
048400 450-CLASIFICA-MERCADOS SECTION.
048500     PERFORM 451-CLASIFICA-UN-MERCADO
048600        VARYING WKS-X-MKT FROM 1 BY 1
048700        UNTIL WKS-X-MKT > WKS-NUM-MKT.
048800 450-CLASIFICA-MERCADOS-E. EXIT.
048900
049000 451-CLASIFICA-UN-MERCADO SECTION.
049100     IF TMK-CERRADO (WKS-X-MKT)
049200        AND TMK-INSTR-RESULTADO (WKS-X-MKT) NOT = ZEROS
049300        SET TMK-ACCION-LIQUIDA (WKS-X-MKT) TO TRUE
049400     END-IF
049500     IF TMK-LIQUIDADO (WKS-X-MKT)
049600        AND TMK-INSTR-RESULTADO (WKS-X-MKT) = ZEROS
049700        SET TMK-ACCION-REVIERTE (WKS-X-MKT) TO TRUE
049800     END-IF.
049900 451-CLASIFICA-UN-MERCADO-E. EXIT.
050000
050100******************************************************************
050200*    LIQUIDA LOS MERCADOS MARCADOS CON ACCION = L                *
050300******************************************************************
050400 500-LIQUIDA-MERCADOS SECTION.
050500     MOVE ZEROS TO WKS-TOTAL-GENERAL
050600     PERFORM 510-LIQUIDA-UN-MERCADO
050700        VARYING WKS-X-MKT FROM 1 BY 1
050800        UNTIL WKS-X-MKT > WKS-NUM-MKT.
050900 500-LIQUIDA-MERCADOS-E. EXIT.
051000
051100 510-LIQUIDA-UN-MERCADO SECTION.
051200     IF TMK-ACCION-LIQUIDA (WKS-X-MKT)
051300        MOVE ZEROS TO WKS-TOTAL-MERCADO
051400        PERFORM 520-FIJA-CANASTA-MERCADO
051500        PERFORM 530-FIJA-PRECIOS-LIQUIDACION
051600           VARYING WKS-IX-RESULTADO FROM 1 BY 1
051700           UNTIL WKS-IX-RESULTADO > WKS-CAN-N
051800        PERFORM 540-PAGA-USUARIOS-MERCADO
051900           VARYING WKS-X-POS FROM 1 BY 1
052000           UNTIL WKS-X-POS > WKS-NUM-POS
052100        SET TMK-LIQUIDADO (WKS-X-MKT) TO TRUE
052200        ADD 1 TO WKS-CONT-LIQUIDADOS
052300        ADD WKS-TOTAL-MERCADO TO WKS-TOTAL-GENERAL
052400        DISPLAY 'PMSETTL - MERCADO ' TMK-ID (WKS-X-MKT)
052500                ' LIQUIDADO, PAGO TOTAL = ' WKS-TOTAL-MERCADO
052600     END-IF
052700     IF TMK-ACCION-REVIERTE (WKS-X-MKT)
052800        SET TMK-CERRADO (WKS-X-MKT) TO TRUE
052900        ADD 1 TO WKS-CONT-REVERTIDOS
053000        DISPLAY 'PMSETTL - MERCADO ' TMK-ID (WKS-X-MKT)
053100                ' REVERTIDO A CLOSED'
053200     END-IF.
053300 510-LIQUIDA-UN-MERCADO-E. EXIT.
053400
053500******************************************************************
053600*    LOCALIZA EL INSTRUMENTO EFECTIVO Y LA CANASTA NEGOCIABLE    *
053700*    DEL MERCADO QUE SE ESTA LIQUIDANDO                          *
053800******************************************************************
053900 520-FIJA-CANASTA-MERCADO SECTION.
054000     MOVE ZEROS TO WKS-CAN-N WKS-ID-INSTR-CASH
054100     MOVE TMK-ID (WKS-X-MKT) TO WKS-BUSCA-ID
054200     PERFORM 521-EXAMINA-INSTR-MERCADO
054300        VARYING WKS-X-INS FROM 1 BY 1
054400        UNTIL WKS-X-INS > WKS-NUM-INS
054500*-->    TKT-01150: SEGUNDOS TRANSCURRIDOS DE APERTURA A CIERRE,
054600*-->    PARA EL HISTORICO DE PRECIO DE LIQUIDACION (VER 530)
054700     MOVE TMK-ANIO-APERTURA (WKS-X-MKT) TO WKS-CALC-ANIO
054800     MOVE TMK-MES-APERTURA  (WKS-X-MKT) TO WKS-CALC-MES
054900     MOVE TMK-DIA-APERTURA  (WKS-X-MKT) TO WKS-CALC-DIA
055000     DIVIDE TMK-HORA-APERTURA (WKS-X-MKT) BY 10000
055100         GIVING WKS-CALC-HH REMAINDER WKS-CALC-DIVIDENDO
055200     DIVIDE WKS-CALC-DIVIDENDO BY 100
055300         GIVING WKS-CALC-MM REMAINDER WKS-CALC-SS
055400     PERFORM 850-CALCULA-SEGUNDOS THRU 850-CALCULA-SEGUNDOS-E
055500     MOVE WKS-SEGUNDOS-TOTAL TO WKS-SEG-APERTURA-LIQ
055600
055700     MOVE TMK-ANIO-CIERRE (WKS-X-MKT) TO WKS-CALC-ANIO
055800     MOVE TMK-MES-CIERRE  (WKS-X-MKT) TO WKS-CALC-MES
055900     MOVE TMK-DIA-CIERRE  (WKS-X-MKT) TO WKS-CALC-DIA
056000     DIVIDE TMK-HORA-CIERRE (WKS-X-MKT) BY 10000
056100         GIVING WKS-CALC-HH REMAINDER WKS-CALC-DIVIDENDO
056200     DIVIDE WKS-CALC-DIVIDENDO BY 100
056300         GIVING WKS-CALC-MM REMAINDER WKS-CALC-SS
056400     PERFORM 850-CALCULA-SEGUNDOS THRU 850-CALCULA-SEGUNDOS-E
056500     MOVE WKS-SEGUNDOS-TOTAL TO WKS-SEG-CIERRE-LIQ
056600
056700     COMPUTE WKS-SEG-TRANSC-LIQ =
056800             WKS-SEG-CIERRE-LIQ - WKS-SEG-APERTURA-LIQ
056900     IF WKS-SEG-TRANSC-LIQ-SIGNO = '-'
057000        MOVE ZEROS TO WKS-SEG-TRANSC-LIQ
057100     END-IF.
057200 520-FIJA-CANASTA-MERCADO-E. EXIT.
057300
057400 521-EXAMINA-INSTR-MERCADO SECTION.
057500     IF TIN-MERCADO-ID (WKS-X-INS) = WKS-BUSCA-ID
057600        IF TIN-NEGOCIABLE (WKS-X-INS)
057700           ADD 1 TO WKS-CAN-N
057800           MOVE WKS-X-INS TO WKS-CAN-IX-TABLA (WKS-CAN-N)
057900        END-IF
058000        IF TIN-ES-EFECTIVO (WKS-X-INS)
058100           MOVE TIN-ID (WKS-X-INS) TO WKS-ID-INSTR-CASH
058200        END-IF
058300     END-IF.
058400 521-EXAMINA-INSTR-MERCADO-E. EXIT.
058500
058600******************************************************************
058700*    FIJA EL PRECIO DE LIQUIDACION: 1.00 AL INSTRUMENTO GANADOR  *
058800*    Y 0.00 AL RESTO, Y GRABA EL HISTORICO DE PRECIO             *
058900******************************************************************
059000 530-FIJA-PRECIOS-LIQUIDACION SECTION.
059100     IF TIN-ID (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO)) =
059200        TMK-INSTR-RESULTADO (WKS-X-MKT)
059300        MOVE 1.00 TO
059400             TIN-PRECIO-LIQUIDACION
059500                 (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
059600     ELSE
059700        MOVE 0.00 TO
059800             TIN-PRECIO-LIQUIDACION
059900                 (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
060000     END-IF
060100
060200     INITIALIZE REG-HPRFIL
060300     MOVE TIN-ID (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO)) TO
060400          HPRF-INSTR-ID
060500     MOVE WKS-SEG-TRANSC-LIQ                    TO
060600          HPRF-HORA-MERCADO
060700     MOVE TIN-PRECIO-LIQUIDACION
060800              (WKS-CAN-IX-TABLA (WKS-IX-RESULTADO))
060900                                                TO HPRF-PRECIO
061000     SET HPRF-ORI-LIQUIDACION TO TRUE
061100     WRITE REG-HPRFIL
061200     IF FS-HPRFIL NOT = ZEROS
061300        DISPLAY 'PMSETTL - ERROR AL GRABAR HPRFIL FS='
061400                FS-HPRFIL
061500     END-IF.
061600 530-FIJA-PRECIOS-LIQUIDACION-E. EXIT.
061700
061800******************************************************************
061900*    PAGA A CADA USUARIO CON SALDO DE EFECTIVO EN EL MERCADO     *
062000******************************************************************
062100 540-PAGA-USUARIOS-MERCADO SECTION.
062200     IF TPO-INSTR-ID (WKS-X-POS) = WKS-ID-INSTR-CASH
062300        MOVE TPO-USUARIO-ID (WKS-X-POS) TO WKS-BUSCA-USUARIO-ID
062400        MOVE TPO-SALDO (WKS-X-POS)      TO WKS-SALDO-CASH
062500
062600        MOVE TMK-INSTR-RESULTADO (WKS-X-MKT) TO WKS-BUSCA-INSTR-ID
062700        PERFORM 670-BUSCA-POSICION
062800        IF WKS-SI-ENCONTRADO
062900           MOVE TPO-SALDO (WKS-IX-RESULTADO) TO
063000                WKS-SALDO-RESULTADO
063100        ELSE
063200           MOVE ZEROS TO WKS-SALDO-RESULTADO
063300        END-IF
063400
063500        COMPUTE WKS-MONTO-PAGO ROUNDED =
063600                WKS-SALDO-CASH + WKS-SALDO-RESULTADO
063700        IF WKS-MONTO-PAGO < 0
063800           MOVE ZEROS TO WKS-MONTO-PAGO
063900        END-IF
064000        ADD WKS-MONTO-PAGO TO WKS-TOTAL-MERCADO
064100
064200        INITIALIZE REG-PAYFILO
064300        MOVE TMK-ID (WKS-X-MKT)        TO PAOO-MERCADO-ID
064400        MOVE WKS-BUSCA-USUARIO-ID      TO PAOO-USUARIO-ID
064500        MOVE WKS-MONTO-PAGO            TO PAOO-MONTO
064600        SET PAOO-EST-PENDIENTE         TO TRUE
064700        WRITE REG-PAYFILO
064800        IF FS-PAYFILO NOT = ZEROS
064900           DISPLAY 'PMSETTL - ERROR AL GRABAR PAYFILO FS='
065000                   FS-PAYFILO
065100        END-IF
065200        ADD 1 TO WKS-CONT-PAGOS-NUEVOS
065300     END-IF.
065400 540-PAGA-USUARIOS-MERCADO-E. EXIT.
065500
065600******************************************************************
065700*    BUSQUEDA DE UNA POSICION POR USUARIO E INSTRUMENTO          *
065800******************************************************************
065900 670-BUSCA-POSICION SECTION.
066000     MOVE 'N' TO WKS-ENCONTRADO
066100     PERFORM 671-BUSCA-POSICION-CICLO
066200        VARYING WKS-IX-RESULTADO FROM 1 BY 1
066300        UNTIL WKS-IX-RESULTADO > WKS-NUM-POS
066400           OR (TPO-USUARIO-ID (WKS-IX-RESULTADO) =
066500                   WKS-BUSCA-USUARIO-ID
066600               AND TPO-INSTR-ID (WKS-IX-RESULTADO) =
066700                   WKS-BUSCA-INSTR-ID)
066800     IF WKS-IX-RESULTADO <= WKS-NUM-POS
066900        SET WKS-SI-ENCONTRADO TO TRUE
067000     END-IF.
067100 670-BUSCA-POSICION-E. EXIT.
067200
067300 671-BUSCA-POSICION-CICLO SECTION.
067400     CONTINUE.
067500 671-BUSCA-POSICION-CICLO-E. EXIT.
067600
067700******************************************************************
067800*    REGRABA PAYFIL: CONSERVA LOS PAGOS DE MERCADOS QUE NO SE    *
067900*    REVIRTIERON EN ESTA CORRIDA Y ELIMINA LOS DE LOS QUE SI     *
068000******************************************************************
068100 600-REGRABA-PAYFIL SECTION.
068200     PERFORM 610-LEE-PAGO-ANTERIOR.
068300 600-REGRABA-PAYFIL-E. EXIT.
068400
068500 610-LEE-PAGO-ANTERIOR SECTION.
068600     READ PAYFILI
068700         AT END MOVE HIGH-VALUES TO PAII-MERCADO-ID
068800     END-READ
068900     PERFORM 620-PROCESA-PAGO-ANTERIOR
069000        UNTIL PAII-MERCADO-ID = HIGH-VALUES.
069100 610-LEE-PAGO-ANTERIOR-E. EXIT.
069200
069300 620-PROCESA-PAGO-ANTERIOR SECTION.
069400     MOVE PAII-MERCADO-ID TO WKS-BUSCA-ID
069500     PERFORM 650-BUSCA-MERCADO-POR-ID
069600     IF WKS-SI-ENCONTRADO
069700        AND TMK-ACCION-REVIERTE (WKS-IX-RESULTADO)
069800        ADD 1 TO WKS-CONT-PAGOS-ELIMINADOS
069900     ELSE
070000        MOVE REG-PAYFILI TO REG-PAYFILO
070100        WRITE REG-PAYFILO
070200        IF FS-PAYFILO NOT = ZEROS
070300           DISPLAY 'PMSETTL - ERROR AL GRABAR PAYFILO FS='
070400                   FS-PAYFILO
070500        END-IF
070600        ADD 1 TO WKS-CONT-PAGOS-CARGADOS
070700     END-IF
070800     READ PAYFILI
070900         AT END MOVE HIGH-VALUES TO PAII-MERCADO-ID
071000     END-READ.
071100 620-PROCESA-PAGO-ANTERIOR-E. EXIT.
071200
071300 650-BUSCA-MERCADO-POR-ID SECTION.
071400     MOVE 'N' TO WKS-ENCONTRADO
071500     PERFORM 651-BUSCA-MERCADO-CICLO
071600        VARYING WKS-IX-RESULTADO FROM 1 BY 1
071700        UNTIL WKS-IX-RESULTADO > WKS-NUM-MKT
071800           OR TMK-ID (WKS-IX-RESULTADO) = WKS-BUSCA-ID
071900     IF WKS-IX-RESULTADO <= WKS-NUM-MKT
072000        SET WKS-SI-ENCONTRADO TO TRUE
072100     END-IF.
072200 650-BUSCA-MERCADO-POR-ID-E. EXIT.
072300
072400 651-BUSCA-MERCADO-CICLO SECTION.
072500     CONTINUE.
072600 651-BUSCA-MERCADO-CICLO-E. EXIT.
072700
072800******************************************************************
072900*    REGRABACION DE LOS MAESTROS CON SUS VALORES ACTUALIZADOS   *
073000******************************************************************
073100 800-GRABA-MERCADOS SECTION.
073200     PERFORM 801-GRABA-UN-MERCADO
073300        VARYING WKS-X-MKT FROM 1 BY 1
073400        UNTIL WKS-X-MKT > WKS-NUM-MKT.
073500 800-GRABA-MERCADOS-E. EXIT.
073600
073700 801-GRABA-UN-MERCADO SECTION.
073800     INITIALIZE REG-MKTFILO
073900     MOVE TMK-ID (WKS-X-MKT)                 TO MKOO-ID
074000     MOVE TMK-NOMBRE (WKS-X-MKT)              TO MKOO-NOMBRE
074100     MOVE TMK-MONEDA (WKS-X-MKT)              TO MKOO-MONEDA
074200     MOVE TMK-FONDOS-INICIALES (WKS-X-MKT)    TO
074300          MKOO-FONDOS-INICIALES
074400     MOVE TMK-VALOR-INICIAL-SI (WKS-X-MKT)    TO
074500          MKOO-VALOR-INICIAL-SI
074600     MOVE TMK-ESTADO (WKS-X-MKT)               TO MKOO-ESTADO
074700     MOVE TMK-FECHA-APERTURA (WKS-X-MKT)      TO
074800          MKOO-FECHA-APERTURA
074900     MOVE TMK-HORA-APERTURA (WKS-X-MKT)       TO
075000          MKOO-HORA-APERTURA
075100     MOVE TMK-FECHA-CIERRE (WKS-X-MKT)        TO
075200          MKOO-FECHA-CIERRE
075300     MOVE TMK-HORA-CIERRE (WKS-X-MKT)         TO MKOO-HORA-CIERRE
075400     MOVE TMK-TRANSACC-EJECUTADAS (WKS-X-MKT) TO
075500          MKOO-TRANSACC-EJECUTADAS
075600     MOVE TMK-INSTR-RESULTADO (WKS-X-MKT)     TO
075700          MKOO-INSTR-RESULTADO
075800     WRITE REG-MKTFILO
075900     IF FS-MKTFILO NOT = ZEROS
076000        DISPLAY 'PMSETTL - ERROR AL GRABAR MKTFILO FS='
076100                FS-MKTFILO
076200     END-IF.
076300 801-GRABA-UN-MERCADO-E. EXIT.
076400
076500 810-GRABA-INSTRUMENTOS SECTION.
076600     PERFORM 811-GRABA-UN-INSTR
076700        VARYING WKS-X-INS FROM 1 BY 1
076800        UNTIL WKS-X-INS > WKS-NUM-INS.
076900 810-GRABA-INSTRUMENTOS-E. EXIT.
077000
077100 811-GRABA-UN-INSTR SECTION.
077200     INITIALIZE REG-INSFILO
077300     MOVE TIN-ID (WKS-X-INS)                 TO INOO-ID
077400     MOVE TIN-NOMBRE (WKS-X-INS)              TO INOO-NOMBRE
077500     MOVE TIN-MERCADO-ID (WKS-X-INS)          TO INOO-MERCADO-ID
077600     MOVE TIN-PRECIO (WKS-X-INS)              TO INOO-PRECIO
077700     MOVE TIN-HORA-ACT-PRECIO (WKS-X-INS)     TO
077800          INOO-HORA-ACT-PRECIO
077900     MOVE TIN-PRECIO-INICIAL (WKS-X-INS)      TO
078000          INOO-PRECIO-INICIAL
078100     MOVE TIN-PRECIO-LIQUIDACION (WKS-X-INS)  TO
078200          INOO-PRECIO-LIQUIDACION
078300     MOVE TIN-BANDERA-NEGOCIABLE (WKS-X-INS)  TO
078400          INOO-BANDERA-NEGOCIABLE
078500     WRITE REG-INSFILO
078600     IF FS-INSFILO NOT = ZEROS
078700        DISPLAY 'PMSETTL - ERROR AL GRABAR INSFILO FS='
078800                FS-INSFILO
078900     END-IF.
079000 811-GRABA-UN-INSTR-E. EXIT.
079100
079200******************************************************************
079300*    ESTADISTICAS DE FIN DE PROCESO                              *
079400******************************************************************
079500*    CALCULO DE SEGUNDOS ABSOLUTOS PARA UNA FECHA/HORA            *
079600*    (WKS-CALC-ANIO/MES/DIA/HH/MM/SS DE ENTRADA)                  *
079700*    TKT-01150: AGREGADO PARA OBTENER EL SEGUNDO TRANSCURRIDO     *
079800*    DE MERCADO QUE SE GRABA EN HPRFIL AL LIQUIDAR (VER 530)      *
079900******************************************************************
080000 850-CALCULA-SEGUNDOS SECTION.
080100     DIVIDE WKS-CALC-ANIO BY 4
080200         GIVING WKS-CALC-DIVIDENDO REMAINDER WKS-CALC-RESTO-4.
080300     DIVIDE WKS-CALC-ANIO BY 100
080400         GIVING WKS-CALC-DIVIDENDO REMAINDER WKS-CALC-RESTO-100.
080500     DIVIDE WKS-CALC-ANIO BY 400
080600         GIVING WKS-CALC-DIVIDENDO REMAINDER WKS-CALC-RESTO-400.
080700
080800     IF (WKS-CALC-RESTO-4 = 0 AND WKS-CALC-RESTO-100 NOT = 0)
080900         OR WKS-CALC-RESTO-400 = 0
081000         SET WKS-ANIO-BISIESTO TO TRUE
081100     ELSE
081200         SET WKS-ANIO-NO-BISIESTO TO TRUE
081300     END-IF.
081400
081500     COMPUTE WKS-DIAS-TOTALES =
081600             (WKS-CALC-ANIO * 365)
081700           + (WKS-CALC-ANIO / 4)
081800           - (WKS-CALC-ANIO / 100)
081900           + (WKS-CALC-ANIO / 400)
082000           + WKS-DIAS-ACUM (WKS-CALC-MES)
082100           + WKS-CALC-DIA.
082200
082300     IF WKS-ANIO-BISIESTO AND WKS-CALC-MES > 2
082400         ADD 1 TO WKS-DIAS-TOTALES
082500     END-IF.
082600
082700     COMPUTE WKS-SEGUNDOS-TOTAL =
082800             (WKS-DIAS-TOTALES * 86400)
082900           + (WKS-CALC-HH * 3600)
083000           + (WKS-CALC-MM * 60)
083100           + WKS-CALC-SS.
083200 850-CALCULA-SEGUNDOS-E. EXIT.
083300
083400******************************************************************
083500 900-ESTADISTICAS SECTION.
083600     DISPLAY '*****************************************'
083700     DISPLAY 'PMSETTL - MERCADOS LIQUIDADOS   : '
083800             WKS-CONT-LIQUIDADOS
083900     DISPLAY 'PMSETTL - MERCADOS REVERTIDOS   : '
084000             WKS-CONT-REVERTIDOS
084100     DISPLAY 'PMSETTL - PAGOS NUEVOS GRABADOS : '
084200             WKS-CONT-PAGOS-NUEVOS
084300     DISPLAY 'PMSETTL - PAGOS CONSERVADOS     : '
084400             WKS-CONT-PAGOS-CARGADOS
084500     DISPLAY 'PMSETTL - PAGOS ELIMINADOS      : '
084600             WKS-CONT-PAGOS-ELIMINADOS
084700     DISPLAY 'PMSETTL - PAGO TOTAL DE LA CORRIDA : '
084800             WKS-TOTAL-GENERAL
084900     DISPLAY '*****************************************'.
085000 900-ESTADISTICAS-E. EXIT.
085100
085200******************************************************************
085300*    CIERRE DE ARCHIVOS                                          *
085400******************************************************************
085500 950-CIERRA-ARCHIVOS SECTION.
085600     CLOSE MKTFILI INSFILI POSFILI PAYFILI
085700           MKTFILO INSFILO PAYFILO HPRFIL.
085800 950-CIERRA-ARCHIVOS-E. EXIT.
